000100*****************************************
000200*                                       *
000300*  Record Definition For Income         *
000400*           Master File                 *
000500*     Uses Inc-Id as key                *
000600*****************************************
000700*  File size 89 bytes.
000800*
000900* 04/11/88 vbc - Created for the expense tracker rework.
001000*
001100 01  XP-INCOME-RECORD.
001200     03  INC-ID                PIC 9(7).
001300     03  INC-DATE              PIC X(10).
001400     03  INC-AMOUNT            PIC S9(7)V99.
001500     03  INC-DESC              PIC X(40).
001600     03  INC-CATEGORY          PIC X(20).
001700     03  FILLER                PIC X(3).
001800*        SPARE - GROWTH.
