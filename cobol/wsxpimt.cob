000100*****************************************
000200*                                       *
000300*  Record Definition For The External   *
000400*     Transaction Extract File          *
000500*     (Import Side - Read Only)         *
000600*****************************************
000700*  File size 160 bytes. First 4 rows are headers - skip.
000800*
000900* ONE ROW MAY CARRY AN EXPENSE SIDE, AN INCOME SIDE, OR
001000* BOTH SIDE BY SIDE - SEE THE IMPORT BATCH FOR THE RULES.
001100*
001200* 10/11/88 vbc - Created for the expense tracker rework.
001300*
001400 01  XP-IMPORT-TRANS-RECORD.
001500     03  IMP-EXP-DATE          PIC X(10).
001600*        SPACES IF THE EXPENSE SIDE IS ABSENT.
001700     03  IMP-EXP-AMOUNT        PIC S9(7)V99.
001800     03  IMP-EXP-DESC          PIC X(40).
001900     03  IMP-EXP-CATEGORY      PIC X(20).
002000     03  IMP-INC-DATE          PIC X(10).
002100*        SPACES IF THE INCOME SIDE IS ABSENT.
002200     03  IMP-INC-AMOUNT        PIC S9(7)V99.
002300     03  IMP-INC-DESC          PIC X(40).
002400     03  IMP-INC-CATEGORY      PIC X(20).
002500     03  FILLER                PIC X(02).
