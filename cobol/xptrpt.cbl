000100****************************************************************
000200*                                                              *
000300*               Expense Tracker - Trend Report                 *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPTRPT.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/21/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        PRINTS SPEND/EARN/NET FOR EACH OF THE
002600*                    TRAILING N MONTHS ENDING AT THE ANCHOR
002700*                    MONTH CARRIED ON THE PARAMETER CARD.
002800*
002900*    VERSION.        SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES. XPDTCAL - SHIFT MONTH, MONTH WINDOW.
003200*
003300*    FILES USED.     TRNDPARM. ANCHOR MONTH + MONTH COUNT.
003400*                    EXPENSES. EXPENSE LEDGER - INPUT.
003500*                    INCOMES.  INCOME MASTER - INPUT.
003600*                    TRENDRPT. PRINTED REPORT - OUTPUT.
003700*
003800* CHANGES:
003900* 21/11/88 VBC - 1.0.00 CREATED - MONTH TABLE BUILT BY
004000*                       REPEATED CALLS TO XPDTCAL, THEN ONE
004100*                       PASS EACH OVER EXPENSES AND INCOMES.
004200* 12/07/92 VBC -    .01 CLAMPED MONTH COUNT TO THE TABLE
004300*                       SIZE - A BAD CARD WAS OVERRUNNING
004400*                       WS-TREND-TABLE ON TEST.
004500* 07/01/99 VBC - 1.1.00 Y2K - ANCHOR SHIFT MATHS NOW ROUTED
004600*                       THROUGH XPDTCAL'S 4 DIGIT YEAR CODE,
004700*                       NO LOCAL YEAR ARITHMETIC LEFT HERE.
004800* 03/04/00 RJH -    .01 HEADING LINE NOW SHOWS THE MONTH
004900*                       COUNT REQUESTED, NOT JUST THE RANGE -
005000*                       OPERATORS WERE MIS-READING A SHORT
005100*                       CARD AS A FULL 3 YEAR TREND.
005200* 14/09/04 VBC -    .02 TRENDRPT RE-DECLARED LINE SEQUENTIAL -
005300*                       SAME FIX AS THE OTHER PRINTED REPORTS.
005400* 28/09/04 VBC -    .03 PRINT HEADER NOW ADVANCES ON
005500*                       TOP-OF-FORM - SAME FIX AS XPMRPT, THE
005600*                       MNEMONIC WAS DECLARED BUT NEVER USED.
005700*
005800****************************************************************
005900* COPYRIGHT NOTICE.
006000* ****************
006100*
006200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006300* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
006400* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
006500* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
006600*
006700****************************************************************
006800*
006900 ENVIRONMENT DIVISION.
007000*================================
007100*
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT XP-PARM-FILE ASSIGN TO "TRNDPARM"
007900         ORGANIZATION IS SEQUENTIAL.
008000     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
008100         ORGANIZATION IS SEQUENTIAL.
008200     SELECT XP-INCOME-FILE ASSIGN TO "INCOMES"
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT XP-REPORT-FILE ASSIGN TO "TRENDRPT"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600*
008700 DATA DIVISION.
008800*================================
008900*
009000 FILE SECTION.
009100*
009200 FD  XP-PARM-FILE.
009300 01  XP-PARM-LINE.
009400     03  PARM-ANCHOR-MONTH      PIC X(7).
009500     03  PARM-MONTH-COUNT       PIC 9(2).
009600     03  FILLER                 PIC X(71).
009700*
009800 FD  XP-EXPENSE-FILE.
009900 COPY "WSXPEXP.COB".
010000*
010100 FD  XP-INCOME-FILE.
010200 COPY "WSXPINC.COB".
010300*
010400 FD  XP-REPORT-FILE.
010500 01  XP-REPORT-LINE              PIC X(100).
010600*
010700 WORKING-STORAGE SECTION.
010800*-----------------------
010900 77  PROG-NAME               PIC X(17)
011000                              VALUE "XPTRPT  (1.1.03)".
011100*
011200 COPY "WSXPCOM.COB".
011300 COPY "WSXPERR.COB".
011400 COPY "WSXPCAL.COB".
011500*
011600 01  WS-TREND-TABLE.
011700     03  WS-TR-ENTRY          OCCURS 36 TIMES
011800                              INDEXED BY WS-TR-IX.
011900         05  WS-TR-MONTH       PIC X(7).
012000         05  WS-TR-FIRST-DATE  PIC X(10).
012100         05  WS-TR-LAST-DATE   PIC X(10).
012200         05  WS-TR-SPENT       PIC S9(7)V99.
012300         05  WS-TR-EARNED      PIC S9(7)V99.
012400 01  WS-TR-NET                 PIC S9(7)V99.
012500 01  WS-TR-FOUND-IX            PIC 9(3)  COMP.
012600*
012700 01  WS-SPENT-EDIT              PIC $Z,ZZZ,ZZ9.99.
012800 01  WS-EARNED-EDIT             PIC $Z,ZZZ,ZZ9.99.
012900 01  WS-NET-EDIT                PIC $Z,ZZZ,ZZ9.99.
013000*
013100 PROCEDURE DIVISION.
013200*================================
013300*
013400 0000-MAIN-PROCESS.
013500     PERFORM 0100-INITIALISE THRU 0100-EXIT.
013600     PERFORM 0110-BUILD-MONTH-TABLE THRU 0110-EXIT.
013700     PERFORM 0200-ACCUMULATE-EXPENSES THRU 0200-EXIT.
013800     PERFORM 0300-ACCUMULATE-INCOMES THRU 0300-EXIT.
013900     PERFORM 0500-PRINT-HEADER THRU 0500-EXIT.
014000     PERFORM 0550-PRINT-TREND-LINE THRU 0550-EXIT
014100         VARYING WS-TR-IX FROM 1 BY 1
014200         UNTIL WS-TR-IX > XP-RP-TREND-MONTHS.
014300     PERFORM 0900-TERMINATE THRU 0900-EXIT.
014400     STOP RUN.
014500*
014600 0100-INITIALISE.
014700     OPEN INPUT XP-PARM-FILE.
014800     READ XP-PARM-FILE
014900         AT END MOVE SPACES TO PARM-ANCHOR-MONTH
015000                MOVE 1 TO PARM-MONTH-COUNT.
015100     CLOSE XP-PARM-FILE.
015200     MOVE PARM-ANCHOR-MONTH TO XP-RP-TARGET-MONTH.
015300     MOVE PARM-MONTH-COUNT TO XP-RP-TREND-MONTHS.
015400     IF XP-RP-TREND-MONTHS > 36
015500         MOVE 36 TO XP-RP-TREND-MONTHS.
015600     IF XP-RP-TREND-MONTHS < 1
015700         MOVE 1 TO XP-RP-TREND-MONTHS.
015800     OPEN INPUT XP-EXPENSE-FILE.
015900     OPEN INPUT XP-INCOME-FILE.
016000     OPEN OUTPUT XP-REPORT-FILE.
016100 0100-EXIT.
016200     EXIT.
016300*
016400 0110-BUILD-MONTH-TABLE.
016500*    ENTRY N (THE LAST ONE) IS THE ANCHOR MONTH ITSELF - THE
016600*    OTHERS ARE THE ANCHOR SHIFTED BACK ONE MONTH AT A TIME.
016700     PERFORM 0111-BUILD-ONE-MONTH THRU 0111-EXIT
016800         VARYING WS-TR-IX FROM 1 BY 1
016900         UNTIL WS-TR-IX > XP-RP-TREND-MONTHS.
017000 0110-EXIT.
017100     EXIT.
017200*
017300 0111-BUILD-ONE-MONTH.
017400     STRING XP-RP-TARGET-MONTH "-01"
017500         DELIMITED BY SIZE INTO XPC-IN-DATE.
017600     COMPUTE XPC-SHIFT-COUNT =
017700         WS-TR-IX - XP-RP-TREND-MONTHS.
017800     MOVE "S" TO XPC-FUNCTION.
017900     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
018000     MOVE XPC-OUT-DATE (1:7) TO WS-TR-MONTH (WS-TR-IX).
018100     MOVE "W" TO XPC-FUNCTION.
018200     MOVE WS-TR-MONTH (WS-TR-IX) TO XPC-IN-MONTH.
018300     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
018400     MOVE XPC-OUT-FIRST-DATE TO WS-TR-FIRST-DATE (WS-TR-IX).
018500     MOVE XPC-OUT-LAST-DATE TO WS-TR-LAST-DATE (WS-TR-IX).
018600     MOVE ZERO TO WS-TR-SPENT (WS-TR-IX).
018700     MOVE ZERO TO WS-TR-EARNED (WS-TR-IX).
018800 0111-EXIT.
018900     EXIT.
019000*
019100 0200-ACCUMULATE-EXPENSES.
019200     MOVE "N" TO XP-SW-EOF.
019300     READ XP-EXPENSE-FILE
019400         AT END MOVE "Y" TO XP-SW-EOF.
019500     PERFORM 0201-ACCUMULATE-ONE-EXPENSE THRU 0201-EXIT
019600         UNTIL XP-EOF.
019700     CLOSE XP-EXPENSE-FILE.
019800 0200-EXIT.
019900     EXIT.
020000*
020100 0201-ACCUMULATE-ONE-EXPENSE.
020200     PERFORM 0210-FIND-TREND-SLOT THRU 0210-EXIT.
020300     IF WS-TR-FOUND-IX NOT = ZERO
020400         ADD EXP-AMOUNT TO
020500             WS-TR-SPENT (WS-TR-FOUND-IX)
020600     END-IF.
020700     READ XP-EXPENSE-FILE
020800         AT END MOVE "Y" TO XP-SW-EOF
020900     END-READ.
021000 0201-EXIT.
021100     EXIT.
021200*
021300 0210-FIND-TREND-SLOT.
021400*    LINEAR SEARCH THE MONTH TABLE FOR EXP-DATE/INC-DATE'S
021500*    MONTH - AT MOST 36 ENTRIES, A SEARCH VERB BUYS NOTHING.
021600     MOVE ZERO TO WS-TR-FOUND-IX.
021700     PERFORM 0211-TEST-ONE-SLOT THRU 0211-EXIT
021800         VARYING WS-TR-IX FROM 1 BY 1
021900         UNTIL WS-TR-IX > XP-RP-TREND-MONTHS.
022000 0210-EXIT.
022100     EXIT.
022200*
022300 0211-TEST-ONE-SLOT.
022400     IF EXP-DATE >= WS-TR-FIRST-DATE (WS-TR-IX)
022500         AND EXP-DATE <= WS-TR-LAST-DATE (WS-TR-IX)
022600         MOVE WS-TR-IX TO WS-TR-FOUND-IX
022700     END-IF.
022800 0211-EXIT.
022900     EXIT.
023000*
023100 0300-ACCUMULATE-INCOMES.
023200     MOVE "N" TO XP-SW-EOF.
023300     READ XP-INCOME-FILE
023400         AT END MOVE "Y" TO XP-SW-EOF.
023500     PERFORM 0301-ACCUMULATE-ONE-INCOME THRU 0301-EXIT
023600         UNTIL XP-EOF.
023700     CLOSE XP-INCOME-FILE.
023800 0300-EXIT.
023900     EXIT.
024000*
024100 0301-ACCUMULATE-ONE-INCOME.
024200     PERFORM 0310-FIND-TREND-SLOT THRU 0310-EXIT.
024300     IF WS-TR-FOUND-IX NOT = ZERO
024400         ADD INC-AMOUNT TO
024500             WS-TR-EARNED (WS-TR-FOUND-IX)
024600     END-IF.
024700     READ XP-INCOME-FILE
024800         AT END MOVE "Y" TO XP-SW-EOF
024900     END-READ.
025000 0301-EXIT.
025100     EXIT.
025200*
025300 0310-FIND-TREND-SLOT.
025400     MOVE ZERO TO WS-TR-FOUND-IX.
025500     PERFORM 0311-TEST-ONE-SLOT THRU 0311-EXIT
025600         VARYING WS-TR-IX FROM 1 BY 1
025700         UNTIL WS-TR-IX > XP-RP-TREND-MONTHS.
025800 0310-EXIT.
025900     EXIT.
026000*
026100 0311-TEST-ONE-SLOT.
026200     IF INC-DATE >= WS-TR-FIRST-DATE (WS-TR-IX)
026300         AND INC-DATE <= WS-TR-LAST-DATE (WS-TR-IX)
026400         MOVE WS-TR-IX TO WS-TR-FOUND-IX
026500     END-IF.
026600 0311-EXIT.
026700     EXIT.
026800*
026900 0500-PRINT-HEADER.
027000     STRING "Spending trend (last "
027100         XP-RP-TREND-MONTHS " month(s)):"
027200         DELIMITED BY SIZE INTO XP-REPORT-LINE.
027300     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
027400 0500-EXIT.
027500     EXIT.
027600*
027700 0550-PRINT-TREND-LINE.
027800     COMPUTE WS-TR-NET =
027900         WS-TR-EARNED (WS-TR-IX) - WS-TR-SPENT (WS-TR-IX).
028000     MOVE WS-TR-SPENT (WS-TR-IX) TO WS-SPENT-EDIT.
028100     MOVE WS-TR-EARNED (WS-TR-IX) TO WS-EARNED-EDIT.
028200     MOVE WS-TR-NET TO WS-NET-EDIT.
028300     STRING "- " WS-TR-MONTH (WS-TR-IX) ": spent "
028400         WS-SPENT-EDIT " | earned " WS-EARNED-EDIT
028500         " | net " WS-NET-EDIT
028600         DELIMITED BY SIZE INTO XP-REPORT-LINE.
028700     WRITE XP-REPORT-LINE.
028800 0550-EXIT.
028900     EXIT.
029000*
029100 0900-TERMINATE.
029200     CLOSE XP-REPORT-FILE.
029300 0900-EXIT.
029400     EXIT.
