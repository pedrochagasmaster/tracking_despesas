000100*****************************************
000200*                                       *
000300*  Record Definition For The External   *
000400*     Subscription Extract File         *
000500*     (Import Side - Read Only)         *
000600*****************************************
000700*  File size 40 bytes.
000800*
000900* A ROW MAY BE A GENUINE SUBSCRIPTION LINE OR A SECTION
001000* HEADER LINE - A HEADER LINE CARRIES ZERO/SPACE AMOUNT
001100* AND FLIPS THE STATE MACHINE IN THE IMPORT BATCH - SEE
001200* THE SECTION-STATE NOTES THERE.
001300*
001400* 11/11/88 vbc - Created for the expense tracker rework.
001500*
001600 01  XP-IMPORT-SUB-RECORD.
001700     03  ISB-NAME              PIC X(30).
001800*        SUBSCRIPTION NAME, OR A SECTION HEADER LINE.
001900     03  ISB-AMOUNT            PIC S9(7)V99.
002000*        CYCLE AMOUNT - ZERO OR SPACE ON HEADER LINES.
002100     03  FILLER                PIC X(01).
