000100*****************************************
000200*                                       *
000300*  Record Definition For The Ledger     *
000400*     Posting Request File              *
000500*     (Transact - Batch Input)          *
000600*****************************************
000700*  File size 145 bytes - variable fields used per
000800*  action code, remainder of the fields for an action
000900*  are left blank/zero by the file producer.
001000*
001100* TR-ACTION-CODE VALUES -
001200*     A = ADD-EXPENSE      I = ADD-INCOME
001300*     S = ADD-SUBSCRIPTION N = ADD-INSTALLMENT
001400*     B = SET-BUDGET
001500*
001600* 13/11/88 vbc - Created for the expense tracker rework.
001700* 30/11/88 vbc - Added the 3 action-shaped redefines below
001800*                so the posting program can move into the
001900*                group that matches the action code rather
002000*                than qualifying every field by hand.
002100*
002200 01  XP-TRANSACT-RECORD.
002300     03  TR-ACTION-CODE        PIC X(1).
002400     03  TR-DATE               PIC X(10).
002500     03  TR-AMOUNT             PIC S9(7)V99.
002600     03  TR-DESC               PIC X(40).
002700     03  TR-CATEGORY           PIC X(20).
002800     03  TR-FREQ               PIC X(1).
002900     03  TR-END-DATE           PIC X(10).
003000     03  TR-NAME               PIC X(30).
003100     03  TR-COUNT              PIC 9(3).
003200     03  TR-MONTH              PIC X(7).
003300     03  FILLER                PIC X(14).
003400*
003500 01  XP-TRANS-AS-EXPENSE REDEFINES XP-TRANSACT-RECORD.
003600     03  TRE-ACTION-CODE       PIC X(1).
003700     03  TRE-DATE              PIC X(10).
003800     03  TRE-AMOUNT            PIC S9(7)V99.
003900     03  TRE-DESC              PIC X(40).
004000     03  TRE-CATEGORY          PIC X(20).
004100     03  FILLER                PIC X(65).
004200*
004300 01  XP-TRANS-AS-SUBSCRIPTION REDEFINES XP-TRANSACT-RECORD.
004400     03  TRS-ACTION-CODE       PIC X(1).
004500     03  TRS-START             PIC X(10).
004600     03  TRS-AMOUNT            PIC S9(7)V99.
004700     03  FILLER                PIC X(40).
004800     03  TRS-CATEGORY          PIC X(20).
004900     03  TRS-FREQ              PIC X(1).
005000     03  TRS-END-DATE          PIC X(10).
005100     03  TRS-NAME              PIC X(30).
005200     03  FILLER                PIC X(24).
005300*
005400 01  XP-TRANS-AS-BUDGET REDEFINES XP-TRANSACT-RECORD.
005500     03  TRB-ACTION-CODE       PIC X(1).
005600     03  FILLER                PIC X(10).
005700     03  TRB-AMOUNT            PIC S9(7)V99.
005800     03  FILLER                PIC X(40).
005900     03  TRB-CATEGORY          PIC X(20).
006000     03  FILLER                PIC X(44).
006100     03  TRB-MONTH             PIC X(7).
006200     03  FILLER                PIC X(14).
