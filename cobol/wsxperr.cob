000100*****************************************
000200*                                       *
000300*  Error Messages And Run Parameters    *
000400*     For The Expense Tracker Suite     *
000500*****************************************
000600* Same idiom as WSPYPARAM1.COB - one literal per code,
000700* sized exactly to the text so DISPLAY shows no trailing
000800* spaces.
000900*
001000* 14/11/88 vbc - Created for the expense tracker rework.
001100* 01/12/88 vbc - Added XP004/XP005 for the curation batch.
001200*
001300 01  XP-ERROR-MESSAGES.
001400*    SYSTEM WIDE
001500     03  SY001   PIC X(41)
001600         VALUE "SY001 Unable to open a required file -".
001700     03  SY002   PIC X(37)
001800         VALUE "SY002 Invalid record on input file -".
001900*    MODULE SPECIFIC
002000     03  XP001   PIC X(35)
002100         VALUE "XP001 Invalid date on transaction -".
002200     03  XP002   PIC X(32)
002300         VALUE "XP002 Amount must not be negative".
002400     03  XP003   PIC X(41)
002500         VALUE "XP003 Description/category must not be -".
002600     03  XP004   PIC X(38)
002700         VALUE "XP004 Installment count must be > 0".
002800     03  XP005   PIC X(34)
002900         VALUE "XP005 Frequency must be M or Y".
003000     03  FILLER                PIC X(10).
003100*        SPARE - ROOM FOR XP006-XP009 WITHOUT A RESIZE.
003200*
003300 01  XP-RUN-PARAMETERS.
003400     03  XP-RP-TARGET-MONTH    PIC X(7).
003500     03  XP-RP-TREND-MONTHS    PIC 99       COMP.
003600     03  XP-RP-TARGET-RATE     PIC 999V9    COMP-3.
003700     03  XP-RP-IMPORT-FILTER   PIC X(7).
003800     03  XP-RP-IMPORT-SUBS     PIC X(1).
003900     03  FILLER                PIC X(4).
004000*        SPARE - GROWTH.
