000100****************************************************************
000200*                                                              *
000300*               Expense Tracker - Record Listing               *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPLIST.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/24/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        ONE-ENTITY-PER-RUN LISTING OF EXPENSES,
002600*                    SUBSCRIPTIONS, BUDGETS OR INCOMES, EACH
002700*                    LOADED INTO A WORKING-STORAGE TABLE AND
002800*                    EXCHANGE SORTED BEFORE PRINTING.
002900*
003000*    VERSION.        SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES. NONE.
003300*
003400*    FILES USED.     LISTPARM. ENTITY SELECTOR + LIMIT.
003500*                    EXPENSES. EXPENSE LEDGER - INPUT.
003600*                    SUBSCRIPT. SUBSCRIPTION MASTER - INPUT.
003700*                    BUDGETS.  BUDGET MASTER - INPUT.
003800*                    INCOMES.  INCOME MASTER - INPUT.
003900*                    LISTRPT.  PRINTED LISTING - OUTPUT.
004000*
004100* CHANGES:
004200* 24/11/88 VBC - 1.0.00 CREATED - EXPENSE AND SUBSCRIPTION
004300*                       LISTINGS ONLY.
004400* 01/04/91 VBC -    .01 ADDED BUDGET AND INCOME LISTINGS -
004500*                       SAME TABLE/SORT/PRINT SHAPE REUSED.
004600* 11/01/99 VBC - 1.1.00 Y2K - TABLE SIZE RAISED TO 500 ROWS,
004700*                       THE OLD 200 ROW LIMIT WAS SILENTLY
004800*                       TRUNCATING ON THE LARGER TEST LEDGER.
004900* 06/03/01 PJW -    .01 CONFIRMED THE INCOME LISTING ALREADY
005000*                       HONOURS THE SAME LIMIT CARD AS
005100*                       EXPENSES - RAISED AFTER AN OPERATOR
005200*                       QUERY, NO CODE CHANGE MADE.
005300* 14/09/04 VBC -    .02 LISTRPT RE-DECLARED LINE SEQUENTIAL -
005400*                       PRINTED LISTING IS READ BACK A LINE
005500*                       AT A TIME BY THE PRINT SPOOLER.
005600* 28/09/04 VBC -    .03 EACH OF THE FOUR LIST SECTIONS NOW
005700*                       PRINTS ITS OWN HEADING LINE AND
005800*                       ADVANCES ON TOP-OF-FORM FIRST - THE
005900*                       MNEMONIC WAS DECLARED BUT NEVER USED
006000*                       AND THE LISTING HAD NO HEADING AT ALL.
006100*
006200****************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006700* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
006800* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
006900* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007000*
007100****************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*================================
007500*
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT XP-PARM-FILE ASSIGN TO "LISTPARM"
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
008500         ORGANIZATION IS SEQUENTIAL.
008600     SELECT XP-SUBSCRIPT-FILE ASSIGN TO "SUBSCRIPT"
008700         ORGANIZATION IS SEQUENTIAL.
008800     SELECT XP-BUDGET-FILE ASSIGN TO "BUDGETS"
008900         ORGANIZATION IS SEQUENTIAL.
009000     SELECT XP-INCOME-FILE ASSIGN TO "INCOMES"
009100         ORGANIZATION IS SEQUENTIAL.
009200     SELECT XP-REPORT-FILE ASSIGN TO "LISTRPT"
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400*
009500 DATA DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 FD  XP-PARM-FILE.
010100 01  XP-PARM-LINE.
010200     03  PARM-ENTITY            PIC X(1).
010300*        E=EXPENSE S=SUBSCRIPTION B=BUDGET I=INCOME.
010400     03  PARM-LIMIT              PIC 9(5).
010500     03  FILLER                  PIC X(74).
010600*
010700 FD  XP-EXPENSE-FILE.
010800 COPY "WSXPEXP.COB".
010900*
011000 FD  XP-SUBSCRIPT-FILE.
011100 COPY "WSXPSUB.COB".
011200*
011300 FD  XP-BUDGET-FILE.
011400 COPY "WSXPBUD.COB".
011500*
011600 FD  XP-INCOME-FILE.
011700 COPY "WSXPINC.COB".
011800*
011900 FD  XP-REPORT-FILE.
012000 01  XP-REPORT-LINE              PIC X(100).
012100*
012200 WORKING-STORAGE SECTION.
012300*-----------------------
012400 77  PROG-NAME               PIC X(17)
012500                              VALUE "XPLIST  (1.1.03)".
012600*
012700 COPY "WSXPCOM.COB".
012800 COPY "WSXPERR.COB".
012900*
013000 01  WS-LIMIT                   PIC 9(5)  COMP.
013100*
013200 01  WS-ORDER-TABLE.
013300     03  WS-ORDER-ENTRY          OCCURS 500 TIMES
013400                                 INDEXED BY WS-ORD-IX.
013500         05  WS-ORDER-SLOT        PIC 9(3)  COMP.
013600 01  WS-ORDER-COUNT              PIC 9(3)  COMP  VALUE ZERO.
013700 01  WS-SORT-SWAP                PIC 9(3)  COMP.
013800 01  WS-SORT-MORE                PIC X     VALUE "Y".
013900     88  WS-SORT-DONE                       VALUE "N".
014000 01  WS-LINE-COUNT                PIC 9(5)  COMP.
014100*
014200 01  WS-EXP-TABLE.
014300     03  WS-EL-ENTRY             OCCURS 500 TIMES
014400                                 INDEXED BY WS-EL-IX.
014500         05  WS-EL-ID             PIC 9(7).
014600         05  WS-EL-DATE           PIC X(10).
014700         05  WS-EL-DESC           PIC X(40).
014800         05  WS-EL-CATEGORY       PIC X(20).
014900         05  WS-EL-AMOUNT         PIC S9(7)V99.
015000         05  WS-EL-KIND           PIC X(1).
015100         05  WS-EL-INST-NO        PIC 9(3).
015200         05  WS-EL-INST-TOTAL     PIC 9(3).
015300 01  WS-EL-COUNT                 PIC 9(3)  COMP  VALUE ZERO.
015400*
015500 01  WS-SUB-TABLE.
015600     03  WS-SL-ENTRY             OCCURS 500 TIMES
015700                                 INDEXED BY WS-SL-IX.
015800         05  WS-SL-ID             PIC 9(7).
015900         05  WS-SL-NAME           PIC X(30).
016000         05  WS-SL-AMOUNT         PIC S9(7)V99.
016100         05  WS-SL-CATEGORY       PIC X(20).
016200         05  WS-SL-FREQ           PIC X(1).
016300         05  WS-SL-START          PIC X(10).
016400         05  WS-SL-END            PIC X(10).
016500         05  WS-SL-ACTIVE         PIC X(1).
016600 01  WS-SL-COUNT                 PIC 9(3)  COMP  VALUE ZERO.
016700*
016800 01  WS-BUD-TABLE.
016900     03  WS-BL-ENTRY             OCCURS 500 TIMES
017000                                 INDEXED BY WS-BL-IX.
017100         05  WS-BL-MONTH          PIC X(7).
017200         05  WS-BL-CATEGORY       PIC X(20).
017300         05  WS-BL-AMOUNT         PIC S9(7)V99.
017400 01  WS-BL-COUNT                 PIC 9(3)  COMP  VALUE ZERO.
017500*
017600 01  WS-INC-TABLE.
017700     03  WS-IL-ENTRY             OCCURS 500 TIMES
017800                                 INDEXED BY WS-IL-IX.
017900         05  WS-IL-ID             PIC 9(7).
018000         05  WS-IL-DATE           PIC X(10).
018100         05  WS-IL-DESC           PIC X(40).
018200         05  WS-IL-CATEGORY       PIC X(20).
018300         05  WS-IL-AMOUNT         PIC S9(7)V99.
018400 01  WS-IL-COUNT                 PIC 9(3)  COMP  VALUE ZERO.
018500*
018600 01  WS-FOUND-IX                 PIC 9(3)  COMP.
018700 01  WS-AMOUNT-EDIT               PIC $Z,ZZZ,ZZ9.99.
018800*
018900 PROCEDURE DIVISION.
019000*================================
019100*
019200 0000-MAIN-PROCESS.
019300     PERFORM 0100-INITIALISE THRU 0100-EXIT.
019400     EVALUATE PARM-ENTITY
019500         WHEN "E"
019600             PERFORM 0200-LIST-EXPENSES THRU 0200-EXIT
019700         WHEN "S"
019800             PERFORM 0300-LIST-SUBSCRIPTIONS THRU 0300-EXIT
019900         WHEN "B"
020000             PERFORM 0400-LIST-BUDGETS THRU 0400-EXIT
020100         WHEN "I"
020200             PERFORM 0500-LIST-INCOMES THRU 0500-EXIT
020300         WHEN OTHER
020400             MOVE "Unknown entity selector on LISTPARM."
020500                 TO XP-REPORT-LINE
020600             WRITE XP-REPORT-LINE
020700     END-EVALUATE.
020800     PERFORM 0900-TERMINATE THRU 0900-EXIT.
020900     STOP RUN.
021000*
021100 0100-INITIALISE.
021200     OPEN INPUT XP-PARM-FILE.
021300     READ XP-PARM-FILE
021400         AT END MOVE SPACES TO PARM-ENTITY
021500                MOVE ZERO TO PARM-LIMIT.
021600     CLOSE XP-PARM-FILE.
021700     MOVE PARM-LIMIT TO WS-LIMIT.
021800     OPEN OUTPUT XP-REPORT-FILE.
021900 0100-EXIT.
022000     EXIT.
022100*
022200 0200-LIST-EXPENSES.
022300     MOVE "Expense listing" TO XP-REPORT-LINE.
022400     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
022500     OPEN INPUT XP-EXPENSE-FILE.
022600     PERFORM 0210-LOAD-ONE-EXPENSE THRU 0210-EXIT
022700         UNTIL XP-EOF.
022800     CLOSE XP-EXPENSE-FILE.
022900     MOVE ZERO TO WS-ORDER-COUNT.
023000     PERFORM 0220-ADD-EXPENSE-SLOT THRU 0220-EXIT
023100         VARYING WS-EL-IX FROM 1 BY 1
023200         UNTIL WS-EL-IX > WS-EL-COUNT.
023300     PERFORM 0230-SORT-EXPENSE-ORDER THRU 0230-EXIT.
023400     MOVE ZERO TO WS-LINE-COUNT.
023500     PERFORM 0240-PRINT-ONE-EXPENSE THRU 0240-EXIT
023600         VARYING WS-ORD-IX FROM 1 BY 1
023700         UNTIL WS-ORD-IX > WS-ORDER-COUNT
023800         OR WS-LINE-COUNT >= WS-LIMIT.
023900 0200-EXIT.
024000     EXIT.
024100*
024200 0210-LOAD-ONE-EXPENSE.
024300     READ XP-EXPENSE-FILE
024400         AT END MOVE "Y" TO XP-SW-EOF
024500         NOT AT END
024600             IF WS-EL-COUNT < 500
024700                 ADD 1 TO WS-EL-COUNT
024800                 MOVE EXP-ID TO WS-EL-ID (WS-EL-COUNT)
024900                 MOVE EXP-DATE TO WS-EL-DATE (WS-EL-COUNT)
025000                 MOVE EXP-DESC TO WS-EL-DESC (WS-EL-COUNT)
025100                 MOVE EXP-CATEGORY TO
025200                     WS-EL-CATEGORY (WS-EL-COUNT)
025300                 MOVE EXP-AMOUNT TO
025400                     WS-EL-AMOUNT (WS-EL-COUNT)
025500                 MOVE EXP-KIND TO WS-EL-KIND (WS-EL-COUNT)
025600                 MOVE EXP-INST-NO TO
025700                     WS-EL-INST-NO (WS-EL-COUNT)
025800                 MOVE EXP-INST-TOTAL TO
025900                     WS-EL-INST-TOTAL (WS-EL-COUNT)
026000             END-IF
026100     END-READ.
026200 0210-EXIT.
026300     EXIT.
026400*
026500 0220-ADD-EXPENSE-SLOT.
026600     ADD 1 TO WS-ORDER-COUNT.
026700     MOVE WS-EL-IX TO WS-ORDER-SLOT (WS-ORDER-COUNT).
026800 0220-EXIT.
026900     EXIT.
027000*
027100 0230-SORT-EXPENSE-ORDER.
027200*    DATE DESCENDING, ID DESCENDING WITHIN A TIED DATE.
027300     MOVE "Y" TO WS-SORT-MORE.
027400     PERFORM 0231-SORT-EXPENSE-PASS THRU 0231-EXIT
027500         UNTIL WS-SORT-DONE.
027600 0230-EXIT.
027700     EXIT.
027800*
027900 0231-SORT-EXPENSE-PASS.
028000     MOVE "N" TO WS-SORT-MORE.
028100     PERFORM 0232-COMPARE-SWAP-EXPENSE THRU 0232-EXIT
028200         VARYING WS-ORD-IX FROM 1 BY 1
028300         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
028400 0231-EXIT.
028500     EXIT.
028600*
028700 0232-COMPARE-SWAP-EXPENSE.
028800     IF WS-EL-DATE (WS-ORDER-SLOT (WS-ORD-IX))
028900         < WS-EL-DATE (WS-ORDER-SLOT (WS-ORD-IX + 1))
029000         PERFORM 0233-SWAP-ORDER-SLOTS THRU 0233-EXIT
029100     ELSE
029200         IF WS-EL-DATE (WS-ORDER-SLOT (WS-ORD-IX)) =
029300             WS-EL-DATE (WS-ORDER-SLOT (WS-ORD-IX + 1))
029400             AND WS-EL-ID (WS-ORDER-SLOT (WS-ORD-IX))
029500                 < WS-EL-ID
029600                     (WS-ORDER-SLOT (WS-ORD-IX + 1))
029700             PERFORM 0233-SWAP-ORDER-SLOTS THRU 0233-EXIT
029800         END-IF
029900     END-IF.
030000 0232-EXIT.
030100     EXIT.
030200*
030300 0233-SWAP-ORDER-SLOTS.
030400     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP.
030500     MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
030600         WS-ORDER-SLOT (WS-ORD-IX).
030700     MOVE WS-SORT-SWAP TO WS-ORDER-SLOT (WS-ORD-IX + 1).
030800     MOVE "Y" TO WS-SORT-MORE.
030900 0233-EXIT.
031000     EXIT.
031100*
031200 0240-PRINT-ONE-EXPENSE.
031300     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-FOUND-IX.
031400     MOVE WS-EL-AMOUNT (WS-FOUND-IX) TO WS-AMOUNT-EDIT.
031500     IF WS-EL-KIND (WS-FOUND-IX) = "I"
031600         STRING WS-EL-DATE (WS-FOUND-IX) " "
031700             WS-EL-DESC (WS-FOUND-IX) " "
031800             WS-EL-CATEGORY (WS-FOUND-IX) " "
031900             WS-AMOUNT-EDIT " [" WS-EL-INST-NO (WS-FOUND-IX)
032000             "/" WS-EL-INST-TOTAL (WS-FOUND-IX) "]"
032100             DELIMITED BY SIZE INTO XP-REPORT-LINE
032200     ELSE
032300         STRING WS-EL-DATE (WS-FOUND-IX) " "
032400             WS-EL-DESC (WS-FOUND-IX) " "
032500             WS-EL-CATEGORY (WS-FOUND-IX) " "
032600             WS-AMOUNT-EDIT
032700             DELIMITED BY SIZE INTO XP-REPORT-LINE
032800     END-IF.
032900     WRITE XP-REPORT-LINE.
033000     ADD 1 TO WS-LINE-COUNT.
033100 0240-EXIT.
033200     EXIT.
033300*
033400 0300-LIST-SUBSCRIPTIONS.
033500     MOVE "Subscription listing" TO XP-REPORT-LINE.
033600     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
033700     OPEN INPUT XP-SUBSCRIPT-FILE.
033800     PERFORM 0310-LOAD-ONE-SUBSCRIPTION THRU 0310-EXIT
033900         UNTIL XP-EOF.
034000     CLOSE XP-SUBSCRIPT-FILE.
034100     MOVE ZERO TO WS-ORDER-COUNT.
034200     PERFORM 0320-ADD-SUBSCRIPTION-SLOT THRU 0320-EXIT
034300         VARYING WS-SL-IX FROM 1 BY 1
034400         UNTIL WS-SL-IX > WS-SL-COUNT.
034500     PERFORM 0330-SORT-SUBSCRIPTION-ORDER THRU 0330-EXIT.
034600     PERFORM 0340-PRINT-ONE-SUBSCRIPTION THRU 0340-EXIT
034700         VARYING WS-ORD-IX FROM 1 BY 1
034800         UNTIL WS-ORD-IX > WS-ORDER-COUNT.
034900 0300-EXIT.
035000     EXIT.
035100*
035200 0310-LOAD-ONE-SUBSCRIPTION.
035300     READ XP-SUBSCRIPT-FILE
035400         AT END MOVE "Y" TO XP-SW-EOF
035500         NOT AT END
035600             IF WS-SL-COUNT < 500
035700                 ADD 1 TO WS-SL-COUNT
035800                 MOVE SUB-ID TO WS-SL-ID (WS-SL-COUNT)
035900                 MOVE SUB-NAME TO WS-SL-NAME (WS-SL-COUNT)
036000                 MOVE SUB-AMOUNT TO
036100                     WS-SL-AMOUNT (WS-SL-COUNT)
036200                 MOVE SUB-CATEGORY TO
036300                     WS-SL-CATEGORY (WS-SL-COUNT)
036400                 MOVE SUB-FREQ TO WS-SL-FREQ (WS-SL-COUNT)
036500                 MOVE SUB-START TO WS-SL-START (WS-SL-COUNT)
036600                 MOVE SUB-END TO WS-SL-END (WS-SL-COUNT)
036700                 MOVE SUB-ACTIVE TO
036800                     WS-SL-ACTIVE (WS-SL-COUNT)
036900             END-IF
037000     END-READ.
037100 0310-EXIT.
037200     EXIT.
037300*
037400 0320-ADD-SUBSCRIPTION-SLOT.
037500     ADD 1 TO WS-ORDER-COUNT.
037600     MOVE WS-SL-IX TO WS-ORDER-SLOT (WS-ORDER-COUNT).
037700 0320-EXIT.
037800     EXIT.
037900*
038000 0330-SORT-SUBSCRIPTION-ORDER.
038100*    ID DESCENDING.
038200     MOVE "Y" TO WS-SORT-MORE.
038300     PERFORM 0331-SORT-SUBSCRIPTION-PASS THRU 0331-EXIT
038400         UNTIL WS-SORT-DONE.
038500 0330-EXIT.
038600     EXIT.
038700*
038800 0331-SORT-SUBSCRIPTION-PASS.
038900     MOVE "N" TO WS-SORT-MORE.
039000     PERFORM 0332-COMPARE-SWAP-SUBSCRIPTION THRU 0332-EXIT
039100         VARYING WS-ORD-IX FROM 1 BY 1
039200         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
039300 0331-EXIT.
039400     EXIT.
039500*
039600 0332-COMPARE-SWAP-SUBSCRIPTION.
039700     IF WS-SL-ID (WS-ORDER-SLOT (WS-ORD-IX))
039800         < WS-SL-ID (WS-ORDER-SLOT (WS-ORD-IX + 1))
039900         MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP
040000         MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
040100             WS-ORDER-SLOT (WS-ORD-IX)
040200         MOVE WS-SORT-SWAP TO
040300             WS-ORDER-SLOT (WS-ORD-IX + 1)
040400         MOVE "Y" TO WS-SORT-MORE
040500     END-IF.
040600 0332-EXIT.
040700     EXIT.
040800*
040900 0340-PRINT-ONE-SUBSCRIPTION.
041000     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-FOUND-IX.
041100     MOVE WS-SL-AMOUNT (WS-FOUND-IX) TO WS-AMOUNT-EDIT.
041200     STRING WS-SL-ID (WS-FOUND-IX) " "
041300         WS-SL-NAME (WS-FOUND-IX) " "
041400         WS-AMOUNT-EDIT " " WS-SL-FREQ (WS-FOUND-IX) " "
041500         WS-SL-START (WS-FOUND-IX) " "
041600         WS-SL-END (WS-FOUND-IX) " "
041700         WS-SL-ACTIVE (WS-FOUND-IX)
041800         DELIMITED BY SIZE INTO XP-REPORT-LINE.
041900     WRITE XP-REPORT-LINE.
042000 0340-EXIT.
042100     EXIT.
042200*
042300 0400-LIST-BUDGETS.
042400     MOVE "Budget listing" TO XP-REPORT-LINE.
042500     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
042600     OPEN INPUT XP-BUDGET-FILE.
042700     PERFORM 0410-LOAD-ONE-BUDGET THRU 0410-EXIT
042800         UNTIL XP-EOF.
042900     CLOSE XP-BUDGET-FILE.
043000     MOVE ZERO TO WS-ORDER-COUNT.
043100     PERFORM 0420-ADD-BUDGET-SLOT THRU 0420-EXIT
043200         VARYING WS-BL-IX FROM 1 BY 1
043300         UNTIL WS-BL-IX > WS-BL-COUNT.
043400     PERFORM 0430-SORT-BUDGET-ORDER THRU 0430-EXIT.
043500     PERFORM 0440-PRINT-ONE-BUDGET THRU 0440-EXIT
043600         VARYING WS-ORD-IX FROM 1 BY 1
043700         UNTIL WS-ORD-IX > WS-ORDER-COUNT.
043800 0400-EXIT.
043900     EXIT.
044000*
044100 0410-LOAD-ONE-BUDGET.
044200     READ XP-BUDGET-FILE
044300         AT END MOVE "Y" TO XP-SW-EOF
044400         NOT AT END
044500             IF WS-BL-COUNT < 500
044600                 ADD 1 TO WS-BL-COUNT
044700                 MOVE BUD-MONTH TO WS-BL-MONTH (WS-BL-COUNT)
044800                 MOVE BUD-CATEGORY TO
044900                     WS-BL-CATEGORY (WS-BL-COUNT)
045000                 MOVE BUD-AMOUNT TO
045100                     WS-BL-AMOUNT (WS-BL-COUNT)
045200             END-IF
045300     END-READ.
045400 0410-EXIT.
045500     EXIT.
045600*
045700 0420-ADD-BUDGET-SLOT.
045800     ADD 1 TO WS-ORDER-COUNT.
045900     MOVE WS-BL-IX TO WS-ORDER-SLOT (WS-ORDER-COUNT).
046000 0420-EXIT.
046100     EXIT.
046200*
046300 0430-SORT-BUDGET-ORDER.
046400*    MONTH DESCENDING, CATEGORY ASCENDING WITHIN A MONTH.
046500     MOVE "Y" TO WS-SORT-MORE.
046600     PERFORM 0431-SORT-BUDGET-PASS THRU 0431-EXIT
046700         UNTIL WS-SORT-DONE.
046800 0430-EXIT.
046900     EXIT.
047000*
047100 0431-SORT-BUDGET-PASS.
047200     MOVE "N" TO WS-SORT-MORE.
047300     PERFORM 0432-COMPARE-SWAP-BUDGET THRU 0432-EXIT
047400         VARYING WS-ORD-IX FROM 1 BY 1
047500         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
047600 0431-EXIT.
047700     EXIT.
047800*
047900 0432-COMPARE-SWAP-BUDGET.
048000     IF WS-BL-MONTH (WS-ORDER-SLOT (WS-ORD-IX))
048100         < WS-BL-MONTH (WS-ORDER-SLOT (WS-ORD-IX + 1))
048200         PERFORM 0433-SWAP-ORDER-SLOTS THRU 0433-EXIT
048300     ELSE
048400         IF WS-BL-MONTH (WS-ORDER-SLOT (WS-ORD-IX)) =
048500             WS-BL-MONTH (WS-ORDER-SLOT (WS-ORD-IX + 1))
048600             AND WS-BL-CATEGORY (WS-ORDER-SLOT (WS-ORD-IX))
048700                 > WS-BL-CATEGORY
048800                     (WS-ORDER-SLOT (WS-ORD-IX + 1))
048900             PERFORM 0433-SWAP-ORDER-SLOTS THRU 0433-EXIT
049000         END-IF
049100     END-IF.
049200 0432-EXIT.
049300     EXIT.
049400*
049500 0433-SWAP-ORDER-SLOTS.
049600     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP.
049700     MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
049800         WS-ORDER-SLOT (WS-ORD-IX).
049900     MOVE WS-SORT-SWAP TO WS-ORDER-SLOT (WS-ORD-IX + 1).
050000     MOVE "Y" TO WS-SORT-MORE.
050100 0433-EXIT.
050200     EXIT.
050300*
050400 0440-PRINT-ONE-BUDGET.
050500     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-FOUND-IX.
050600     MOVE WS-BL-AMOUNT (WS-FOUND-IX) TO WS-AMOUNT-EDIT.
050700     STRING WS-BL-MONTH (WS-FOUND-IX) " "
050800         WS-BL-CATEGORY (WS-FOUND-IX) " " WS-AMOUNT-EDIT
050900         DELIMITED BY SIZE INTO XP-REPORT-LINE.
051000     WRITE XP-REPORT-LINE.
051100 0440-EXIT.
051200     EXIT.
051300*
051400 0500-LIST-INCOMES.
051500     MOVE "Income listing" TO XP-REPORT-LINE.
051600     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
051700     OPEN INPUT XP-INCOME-FILE.
051800     PERFORM 0510-LOAD-ONE-INCOME THRU 0510-EXIT
051900         UNTIL XP-EOF.
052000     CLOSE XP-INCOME-FILE.
052100     MOVE ZERO TO WS-ORDER-COUNT.
052200     PERFORM 0520-ADD-INCOME-SLOT THRU 0520-EXIT
052300         VARYING WS-IL-IX FROM 1 BY 1
052400         UNTIL WS-IL-IX > WS-IL-COUNT.
052500     PERFORM 0530-SORT-INCOME-ORDER THRU 0530-EXIT.
052600     MOVE ZERO TO WS-LINE-COUNT.
052700     PERFORM 0540-PRINT-ONE-INCOME THRU 0540-EXIT
052800         VARYING WS-ORD-IX FROM 1 BY 1
052900         UNTIL WS-ORD-IX > WS-ORDER-COUNT
053000         OR WS-LINE-COUNT >= WS-LIMIT.
053100 0500-EXIT.
053200     EXIT.
053300*
053400 0510-LOAD-ONE-INCOME.
053500     READ XP-INCOME-FILE
053600         AT END MOVE "Y" TO XP-SW-EOF
053700         NOT AT END
053800             IF WS-IL-COUNT < 500
053900                 ADD 1 TO WS-IL-COUNT
054000                 MOVE INC-ID TO WS-IL-ID (WS-IL-COUNT)
054100                 MOVE INC-DATE TO WS-IL-DATE (WS-IL-COUNT)
054200                 MOVE INC-DESC TO WS-IL-DESC (WS-IL-COUNT)
054300                 MOVE INC-CATEGORY TO
054400                     WS-IL-CATEGORY (WS-IL-COUNT)
054500                 MOVE INC-AMOUNT TO
054600                     WS-IL-AMOUNT (WS-IL-COUNT)
054700             END-IF
054800     END-READ.
054900 0510-EXIT.
055000     EXIT.
055100*
055200 0520-ADD-INCOME-SLOT.
055300     ADD 1 TO WS-ORDER-COUNT.
055400     MOVE WS-IL-IX TO WS-ORDER-SLOT (WS-ORDER-COUNT).
055500 0520-EXIT.
055600     EXIT.
055700*
055800 0530-SORT-INCOME-ORDER.
055900*    DATE DESCENDING, ID DESCENDING WITHIN A TIED DATE.
056000     MOVE "Y" TO WS-SORT-MORE.
056100     PERFORM 0531-SORT-INCOME-PASS THRU 0531-EXIT
056200         UNTIL WS-SORT-DONE.
056300 0530-EXIT.
056400     EXIT.
056500*
056600 0531-SORT-INCOME-PASS.
056700     MOVE "N" TO WS-SORT-MORE.
056800     PERFORM 0532-COMPARE-SWAP-INCOME THRU 0532-EXIT
056900         VARYING WS-ORD-IX FROM 1 BY 1
057000         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
057100 0531-EXIT.
057200     EXIT.
057300*
057400 0532-COMPARE-SWAP-INCOME.
057500     IF WS-IL-DATE (WS-ORDER-SLOT (WS-ORD-IX))
057600         < WS-IL-DATE (WS-ORDER-SLOT (WS-ORD-IX + 1))
057700         PERFORM 0533-SWAP-ORDER-SLOTS THRU 0533-EXIT
057800     ELSE
057900         IF WS-IL-DATE (WS-ORDER-SLOT (WS-ORD-IX)) =
058000             WS-IL-DATE (WS-ORDER-SLOT (WS-ORD-IX + 1))
058100             AND WS-IL-ID (WS-ORDER-SLOT (WS-ORD-IX))
058200                 < WS-IL-ID
058300                     (WS-ORDER-SLOT (WS-ORD-IX + 1))
058400             PERFORM 0533-SWAP-ORDER-SLOTS THRU 0533-EXIT
058500         END-IF
058600     END-IF.
058700 0532-EXIT.
058800     EXIT.
058900*
059000 0533-SWAP-ORDER-SLOTS.
059100     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP.
059200     MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
059300         WS-ORDER-SLOT (WS-ORD-IX).
059400     MOVE WS-SORT-SWAP TO WS-ORDER-SLOT (WS-ORD-IX + 1).
059500     MOVE "Y" TO WS-SORT-MORE.
059600 0533-EXIT.
059700     EXIT.
059800*
059900 0540-PRINT-ONE-INCOME.
060000     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-FOUND-IX.
060100     MOVE WS-IL-AMOUNT (WS-FOUND-IX) TO WS-AMOUNT-EDIT.
060200     STRING WS-IL-DATE (WS-FOUND-IX) " "
060300         WS-IL-DESC (WS-FOUND-IX) " "
060400         WS-IL-CATEGORY (WS-FOUND-IX) " " WS-AMOUNT-EDIT
060500         DELIMITED BY SIZE INTO XP-REPORT-LINE.
060600     WRITE XP-REPORT-LINE.
060700     ADD 1 TO WS-LINE-COUNT.
060800 0540-EXIT.
060900     EXIT.
061000*
061100 0900-TERMINATE.
061200     CLOSE XP-REPORT-FILE.
061300 0900-EXIT.
061400     EXIT.
