000100****************************************************************
000200*                                                              *
000300*          Expense Tracker - Transaction Curation Filter       *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPCURAT.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       13/12/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        SPLITS THE MERGED CURATION FILE INTO
002600*                    KEPT RECORDS AND PENDING RECORDS BY
002700*                    THE CUR-KEEP TOKEN.  REPLACES THE OLD
002800*                    INTERACTIVE PROMPT LOOP WITH A BATCH
002900*                    PASS - THE OPERATOR ONLY TOUCHES THE
003000*                    PENDING OUTPUT FILE BY HAND AFTERWARDS.
003100*
003200*    VERSION.        SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES. NONE.
003500*
003600*    FILES USED.     CURATE-IN.   MERGED CANDIDATE FILE - INPUT.
003700*                    CURATE-KEPT. KEPT RECORDS - OUTPUT.
003800*                    CURATE-PEND. PENDING RECORDS - OUTPUT.
003900*                    CURATELOG.   RUN LOG / TOTALS - OUTPUT.
004000*
004100* CHANGES:
004200* 13/12/88 VBC - 1.0.00 CREATED.
004300* 18/05/92 VBC -    .01 FALSY LIST WAS MISSING "NAO" - A
004400*                       WHOLE BATCH OF DECLINED ROWS WENT
004500*                       TO PENDING INSTEAD OF DROPPED.
004600* 19/01/99 VBC - 1.1.00 Y2K - KEEP TOKEN NOW FOLDED TO
004700*                       UPPER CASE BEFORE THE CLASS TEST -
004800*                       MIXED CASE 'Sim'/'Nao' WAS SLIPPING
004900*                       THROUGH TO PENDING.
005000* 04/11/03 RJH -    .01 CONFIRMED THE TOTALS LINE ALREADY
005100*                       PRINTS THE PENDING COUNT EVEN WHEN
005200*                       ZERO - RAISED AFTER AN OPERATOR
005300*                       QUERY, NO CODE CHANGE MADE.
005400* 14/09/04 VBC -    .02 CURATELOG RE-DECLARED LINE SEQUENTIAL -
005500*                       BRINGS THE TOTALS LOG INTO LINE WITH
005600*                       CURATE-IN/KEPT/PEND, ALREADY LINE
005700*                       SEQUENTIAL SINCE RELEASE 1.0.
005800*
005900****************************************************************
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006400* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
006500* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
006600* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
006700*
006800****************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100*================================
007200*
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT XP-CURATE-IN-FILE ASSIGN TO "CURATE-IN"
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT XP-CURATE-KEPT-FILE ASSIGN TO "CURATE-KEPT"
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT XP-CURATE-PEND-FILE ASSIGN TO "CURATE-PEND"
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT XP-REPORT-FILE ASSIGN TO "CURATELOG"
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700*
008800 DATA DIVISION.
008900*================================
009000*
009100 FILE SECTION.
009200*
009300 FD  XP-CURATE-IN-FILE.
009400 COPY "WSXPCUR.COB".
009500*
009600 FD  XP-CURATE-KEPT-FILE.
009700 01  XP-CURATE-KEPT-RECORD.
009800     03  CKP-DATE              PIC X(10).
009900     03  CKP-AMOUNT            PIC S9(7)V99.
010000     03  CKP-SCHEMA            PIC X(12).
010100     03  CKP-TITLE             PIC X(40).
010200     03  CKP-SOURCE            PIC X(20).
010300     03  CKP-KEEP              PIC X(5).
010400     03  FILLER                PIC X(04).
010500*
010600 FD  XP-CURATE-PEND-FILE.
010700 01  XP-CURATE-PEND-RECORD.
010800     03  CPD-DATE              PIC X(10).
010900     03  CPD-AMOUNT            PIC S9(7)V99.
011000     03  CPD-SCHEMA            PIC X(12).
011100     03  CPD-TITLE             PIC X(40).
011200     03  CPD-SOURCE            PIC X(20).
011300     03  CPD-KEEP              PIC X(5).
011400     03  FILLER                PIC X(04).
011500*
011600 FD  XP-REPORT-FILE.
011700 01  XP-REPORT-LINE              PIC X(100).
011800*
011900 WORKING-STORAGE SECTION.
012000*-----------------------
012100 77  PROG-NAME               PIC X(17)
012200                              VALUE "XPCURAT (1.1.02)".
012300*
012400 COPY "WSXPCOM.COB".
012500 COPY "WSXPERR.COB".
012600*
012700 01  WS-KEEP-UPPER            PIC X(5).
012800 01  WS-CLASSIFY-RESULT       PIC X(1).
012900*        K = KEEP, D = DROP, P = PENDING.
013000*
013100 01  WS-RUN-COUNTS.
013200     03  WS-KEPT-COUNT         PIC 9(5)    COMP  VALUE ZERO.
013300     03  WS-DROPPED-COUNT      PIC 9(5)    COMP  VALUE ZERO.
013400     03  WS-PENDING-COUNT      PIC 9(5)    COMP  VALUE ZERO.
013500*
013600 PROCEDURE DIVISION.
013700*================================
013800*
013900 0000-MAIN-PROCESS.
014000     PERFORM 0100-INITIALISE THRU 0100-EXIT.
014100     PERFORM 0200-CLASSIFY-ONE-RECORD THRU 0200-EXIT
014200         UNTIL XP-EOF.
014300     PERFORM 0500-PRINT-TOTALS THRU 0500-EXIT.
014400     PERFORM 0900-TERMINATE THRU 0900-EXIT.
014500     STOP RUN.
014600*
014700 0100-INITIALISE.
014800     MOVE "N" TO XP-SW-EOF.
014900     OPEN INPUT XP-CURATE-IN-FILE.
015000     OPEN OUTPUT XP-CURATE-KEPT-FILE.
015100     OPEN OUTPUT XP-CURATE-PEND-FILE.
015200     OPEN OUTPUT XP-REPORT-FILE.
015300     READ XP-CURATE-IN-FILE
015400         AT END MOVE "Y" TO XP-SW-EOF
015500     END-READ.
015600 0100-EXIT.
015700     EXIT.
015800*
015900 0200-CLASSIFY-ONE-RECORD.
016000     PERFORM 0210-CLASSIFY-KEEP-TOKEN THRU 0210-EXIT.
016100     EVALUATE WS-CLASSIFY-RESULT
016200         WHEN "K"
016300             PERFORM 0220-WRITE-KEPT-RECORD THRU 0220-EXIT
016400         WHEN "D"
016500             ADD 1 TO WS-DROPPED-COUNT
016600         WHEN "P"
016700             PERFORM 0230-WRITE-PENDING-RECORD THRU 0230-EXIT
016800     END-EVALUATE.
016900     READ XP-CURATE-IN-FILE
017000         AT END MOVE "Y" TO XP-SW-EOF
017100     END-READ.
017200 0200-EXIT.
017300     EXIT.
017400*
017500 0210-CLASSIFY-KEEP-TOKEN.
017600     MOVE CUR-KEEP TO WS-KEEP-UPPER.
017700     INSPECT WS-KEEP-UPPER CONVERTING
017800         "abcdefghijklmnopqrstuvwxyz"
017900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018000     MOVE "P" TO WS-CLASSIFY-RESULT.
018100     EVALUATE WS-KEEP-UPPER
018200         WHEN "1    "
018300         WHEN "TRUE "
018400         WHEN "YES  "
018500         WHEN "Y    "
018600         WHEN "SIM  "
018700         WHEN "S    "
018800             MOVE "K" TO WS-CLASSIFY-RESULT
018900         WHEN "0    "
019000         WHEN "FALSE"
019100         WHEN "NO   "
019200         WHEN "N    "
019300         WHEN "NAO  "
019400             MOVE "D" TO WS-CLASSIFY-RESULT
019500     END-EVALUATE.
019600 0210-EXIT.
019700     EXIT.
019800*
019900 0220-WRITE-KEPT-RECORD.
020000     MOVE CUR-DATE TO CKP-DATE.
020100     MOVE CUR-AMOUNT TO CKP-AMOUNT.
020200     MOVE CUR-SCHEMA TO CKP-SCHEMA.
020300     MOVE CUR-TITLE TO CKP-TITLE.
020400     MOVE CUR-SOURCE TO CKP-SOURCE.
020500     MOVE CUR-KEEP TO CKP-KEEP.
020600     WRITE XP-CURATE-KEPT-RECORD.
020700     ADD 1 TO WS-KEPT-COUNT.
020800 0220-EXIT.
020900     EXIT.
021000*
021100 0230-WRITE-PENDING-RECORD.
021200     MOVE CUR-DATE TO CPD-DATE.
021300     MOVE CUR-AMOUNT TO CPD-AMOUNT.
021400     MOVE CUR-SCHEMA TO CPD-SCHEMA.
021500     MOVE CUR-TITLE TO CPD-TITLE.
021600     MOVE CUR-SOURCE TO CPD-SOURCE.
021700     MOVE CUR-KEEP TO CPD-KEEP.
021800     WRITE XP-CURATE-PEND-RECORD.
021900     ADD 1 TO WS-PENDING-COUNT.
022000 0230-EXIT.
022100     EXIT.
022200*
022300 0500-PRINT-TOTALS.
022400     STRING "Kept " WS-KEPT-COUNT
022500         ", dropped " WS-DROPPED-COUNT
022600         ", pending " WS-PENDING-COUNT
022700         "."
022800         DELIMITED BY SIZE INTO XP-REPORT-LINE.
022900     WRITE XP-REPORT-LINE.
023000 0500-EXIT.
023100     EXIT.
023200*
023300 0900-TERMINATE.
023400     CLOSE XP-CURATE-IN-FILE.
023500     CLOSE XP-CURATE-KEPT-FILE.
023600     CLOSE XP-CURATE-PEND-FILE.
023700     CLOSE XP-REPORT-FILE.
023800 0900-EXIT.
023900     EXIT.
