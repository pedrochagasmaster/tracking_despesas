000100*****************************************
000200*                                       *
000300*  Common Working Storage For The       *
000400*    Expense Tracker Batch Suite        *
000500*****************************************
000600* Holds the date work areas and switches shared by every
000700* program in the suite, the same way WSNAMES.COB is shared
000800* across the payroll and accounting modules.
000900*
001000* 05/11/88 vbc - Created from WSNAMES.COB for the expense
001100*                tracker rework - date redefs only needed.
001200* 21/11/88 vbc - Added XP-MONTH-WORK for the month-window
001300*                calculation used by every report program.
001400* 30/11/88 vbc - Added XP-RUN-DATE, used by the importer
001500*                to stamp new subscription start dates.
001600*
001700 01  XP-TODAY                  PIC X(10).
001800*        TODAY'S DATE, YYYY-MM-DD, SUPPLIED BY THE CALLER
001900*        OR DERIVED FROM THE SYSTEM CLOCK AT START OF RUN.
002000 01  XP-RUN-DATE9.
002100     03  XP-RUN-CC             PIC 99.
002200     03  XP-RUN-YY             PIC 99.
002300     03  XP-RUN-MM             PIC 99.
002400     03  XP-RUN-DD             PIC 99.
002500     03  FILLER                PIC X(2).
002600*        SPARE - GROWTH.
002700*
002800 01  XP-WORK-DATE.
002900     03  XP-WORK-YEAR          PIC 9(4).
003000     03  FILLER                PIC X(1) VALUE "-".
003100     03  XP-WORK-MONTH         PIC 99.
003200     03  FILLER                PIC X(1) VALUE "-".
003300     03  XP-WORK-DAY           PIC 99.
003400 01  XP-WORK-DATE9 REDEFINES XP-WORK-DATE PIC X(10).
003500*
003600 01  XP-WORK-MONTH-KEY.
003700     03  XP-WMK-YEAR           PIC 9(4).
003800     03  FILLER                PIC X(1) VALUE "-".
003900     03  XP-WMK-MONTH          PIC 99.
004000 01  XP-WORK-MONTH-KEY9 REDEFINES XP-WORK-MONTH-KEY
004100                               PIC X(7).
004200*
004300 01  XP-MONTH-WORK.
004400     03  XP-MW-FIRST-DATE      PIC X(10).
004500     03  XP-MW-LAST-DATE       PIC X(10).
004600     03  XP-MW-LAST-DAY        PIC 99   COMP.
004700     03  FILLER                PIC X(3).
004800*        SPARE - GROWTH.
004900*
005000 01  XP-SWITCHES.
005100     03  XP-SW-EOF             PIC X    VALUE "N".
005200         88  XP-EOF                     VALUE "Y".
005300         88  XP-NOT-EOF                 VALUE "N".
005400     03  XP-SW-FOUND           PIC X    VALUE "N".
005500         88  XP-FOUND                   VALUE "Y".
005600         88  XP-NOT-FOUND               VALUE "N".
005700     03  XP-SW-DRY-RUN         PIC X    VALUE "N".
005800         88  XP-DRY-RUN                 VALUE "Y".
005900     03  FILLER                PIC X(3).
006000*        SPARE - GROWTH.
006100*
006200 01  XP-MONEY-EDIT             PIC $Z,ZZZ,ZZ9.99.
006300*
006400 01  XP-AMOUNT-WORK.
006500     03  XP-AMOUNT-WHOLE       PIC S9(7).
006600     03  XP-AMOUNT-CENTS       PIC 99.
006700 01  XP-AMOUNT-WORK9 REDEFINES XP-AMOUNT-WORK
006800                               PIC S9(7)V99.
