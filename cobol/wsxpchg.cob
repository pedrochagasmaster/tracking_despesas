000100*****************************************
000200*                                       *
000300*  Record Definition For Subscription   *
000400*     Charge Registry File              *
000500*     Uses Chg-Sub-Id + Chg-Month as    *
000600*     key - enforced by scan            *
000700*****************************************
000800*  File size 22 bytes.
000900*
001000* ONE ENTRY PER SUBSCRIPTION PER MONTH CHARGED - THE
001100* CHARGING RUN SCANS THIS FILE TO STOP A SUBSCRIPTION
001200* BEING CHARGED TWICE IN THE SAME MONTH ON A RERUN.
001300*
001400* 06/11/88 vbc - Created for the expense tracker rework.
001500*
001600 01  XP-SUB-CHARGE-RECORD.
001700     03  CHG-SUB-ID            PIC 9(7).
001800     03  CHG-MONTH             PIC X(7).
001900*        MONTH CHARGED, YYYY-MM.
002000     03  CHG-EXP-ID            PIC 9(7).
002100*        EXPENSE RECORD CREATED BY THIS CHARGE.
002200     03  FILLER                PIC X(1).
