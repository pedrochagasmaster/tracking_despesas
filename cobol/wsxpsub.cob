000100*****************************************
000200*                                       *
000300*  Record Definition For Recurring      *
000400*     Subscription Master File          *
000500*     Uses Sub-Id as key                *
000600*****************************************
000700*  File size 90 bytes.
000800*
000900* 05/11/88 vbc - Created for the expense tracker rework.
001000* 22/11/88 vbc - Sub-End spaces means open ended - noted
001100*                here as it trips up the charging run.
001200*
001300 01  XP-SUBSCRIPTION-RECORD.
001400     03  SUB-ID                PIC 9(7).
001500     03  SUB-NAME              PIC X(30).
001600     03  SUB-AMOUNT            PIC S9(7)V99.
001700     03  SUB-CATEGORY          PIC X(20).
001800     03  SUB-FREQ              PIC X(1).
001900*        M = MONTHLY, Y = YEARLY.
002000     03  SUB-START             PIC X(10).
002100     03  SUB-END               PIC X(10).
002200*        SPACES IF OPEN ENDED.
002300     03  SUB-ACTIVE            PIC X(1).
002400*        Y OR N.
002500     03  FILLER                PIC X(2).
002600*        SPARE - GROWTH.
