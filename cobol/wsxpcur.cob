000100*****************************************
000200*                                       *
000300*  Record Definition For The Merged     *
000400*     Transaction Curation File         *
000500*****************************************
000600*  File size 100 bytes.
000700*
000800* 12/11/88 vbc - Created for the expense tracker rework.
000900*
001000 01  XP-CURATION-RECORD.
001100     03  CUR-DATE              PIC X(10).
001200     03  CUR-AMOUNT            PIC S9(7)V99.
001300     03  CUR-SCHEMA            PIC X(12).
001400*        SCHEMA / TRANSACTION TYPE TAG.
001500     03  CUR-TITLE             PIC X(40).
001600     03  CUR-SOURCE            PIC X(20).
001700*        SOURCE FILE TAG.
001800     03  CUR-KEEP              PIC X(5).
001900*        'TRUE ', 'FALSE' OR SPACES (PENDING).
002000     03  FILLER                PIC X(04).
