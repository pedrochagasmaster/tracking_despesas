000100****************************************************************
000200*                                                              *
000300*               Expense Tracker - Month Report                 *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPMRPT.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/20/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        MONTH SUMMARY REPORT - EARNED/SPENT/NET,
002600*                    SPENDING BY CATEGORY AND BUDGET STATUS
002700*                    FOR ONE TARGET MONTH.
002800*
002900*    VERSION.        SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES. XPDTCAL - MONTH WINDOW.
003200*
003300*    FILES USED.     MRPTPARM. TARGET MONTH CARD.
003400*                    EXPENSES. EXPENSE LEDGER - INPUT.
003500*                    INCOMES.  INCOME MASTER - INPUT.
003600*                    BUDGETS.  BUDGET MASTER - INPUT.
003700*                    MONTHRPT. PRINTED REPORT - OUTPUT.
003800*
003900* CHANGES:
004000* 20/11/88 VBC - 1.0.00 CREATED - EARNED/SPENT/NET HEADER
004100*                       AND CATEGORY SPEND LIST.
004200* 15/05/90 VBC -    .01 ADDED BUDGET STATUS SECTION - UNION
004300*                       OF BUDGETED AND SPENT CATEGORIES.
004400* 30/11/93 VBC -    .02 CATEGORY TABLE SORTED BY EXCHANGE -
004500*                       SPEND DESCENDING FOR THE SPEND LIST,
004600*                       NAME ASCENDING FOR THE BUDGET LIST.
004700* 06/01/99 VBC - 1.1.00 Y2K - SAVINGS RATE CALC NOW GUARDS
004800*                       ZERO EARNED EXPLICITLY, OLD CODE
004900*                       RELIED ON A DIVIDE-BY-ZERO ABEND TRAP.
005000* 19/09/02 PJW -    .01 CONFIRMED SPEND LIST ALREADY SKIPS A
005100*                       BUDGET-ONLY CATEGORY WITH NO SPEND -
005200*                       RAISED AFTER A QUERY FROM THE
005300*                       BUDGET OFFICE, NO CODE CHANGE MADE.
005400* 14/09/04 VBC -    .02 MONTHRPT RE-DECLARED LINE SEQUENTIAL -
005500*                       PRINTED REPORT IS A LINE AT A TIME,
005600*                       NOT A BLOCKED FILE.
005700* 28/09/04 VBC -    .03 PRINT HEADER NOW ADVANCES ON
005800*                       TOP-OF-FORM BEFORE THE FIRST LINE OF
005900*                       EACH RUN - THE MNEMONIC WAS DECLARED
006000*                       IN SPECIAL-NAMES BUT NEVER USED, SO
006100*                       EVERY RUN WAS SKIPPING THE FORM FEED
006200*                       THE OPERATOR EXPECTED.
006300*
006400****************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006900* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
007000* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
007100* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007200*
007300****************************************************************
007400*
007500 ENVIRONMENT DIVISION.
007600*================================
007700*
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT XP-PARM-FILE ASSIGN TO "MRPTPARM"
008500         ORGANIZATION IS SEQUENTIAL.
008600     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
008700         ORGANIZATION IS SEQUENTIAL.
008800     SELECT XP-INCOME-FILE ASSIGN TO "INCOMES"
008900         ORGANIZATION IS SEQUENTIAL.
009000     SELECT XP-BUDGET-FILE ASSIGN TO "BUDGETS"
009100         ORGANIZATION IS SEQUENTIAL.
009200     SELECT XP-REPORT-FILE ASSIGN TO "MONTHRPT"
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400*
009500 DATA DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 FD  XP-PARM-FILE.
010100 01  XP-PARM-LINE               PIC X(80).
010200*
010300 FD  XP-EXPENSE-FILE.
010400 COPY "WSXPEXP.COB".
010500*
010600 FD  XP-INCOME-FILE.
010700 COPY "WSXPINC.COB".
010800*
010900 FD  XP-BUDGET-FILE.
011000 COPY "WSXPBUD.COB".
011100*
011200 FD  XP-REPORT-FILE.
011300 01  XP-REPORT-LINE              PIC X(100).
011400*
011500 WORKING-STORAGE SECTION.
011600*-----------------------
011700 77  PROG-NAME               PIC X(17)
011800                              VALUE "XPMRPT  (1.1.03)".
011900*
012000 COPY "WSXPCOM.COB".
012100 COPY "WSXPERR.COB".
012200 COPY "WSXPCAL.COB".
012300*
012400 01  WS-TOTALS.
012500     03  WS-TOTAL-EARNED      PIC S9(7)V99  VALUE ZERO.
012600     03  WS-TOTAL-SPENT       PIC S9(7)V99  VALUE ZERO.
012700     03  WS-TOTAL-NET         PIC S9(7)V99  VALUE ZERO.
012800     03  WS-TOTAL-BUDGET      PIC S9(7)V99  VALUE ZERO.
012900     03  WS-TOTAL-REMAIN      PIC S9(7)V99  VALUE ZERO.
013000 01  WS-SAVINGS-RATE          PIC S999V9    VALUE ZERO.
013100*
013200 01  WS-CATEGORY-TABLE.
013300     03  WS-CAT-ENTRY         OCCURS 50 TIMES
013400                              INDEXED BY WS-CAT-IX.
013500         05  WS-CAT-NAME       PIC X(20).
013600         05  WS-CAT-SPENT      PIC S9(7)V99.
013700         05  WS-CAT-BUDGET     PIC S9(7)V99.
013800         05  WS-CAT-HAS-SPEND  PIC X.
013900         05  WS-CAT-HAS-BUDGET PIC X.
014000 01  WS-CAT-COUNT             PIC 9(3)  COMP  VALUE ZERO.
014100 01  WS-CAT-FOUND-IX          PIC 9(3)  COMP.
014200*
014300 01  WS-ORDER-TABLE.
014400     03  WS-ORDER-ENTRY       OCCURS 50 TIMES
014500                              INDEXED BY WS-ORD-IX.
014600         05  WS-ORDER-SLOT     PIC 9(3)  COMP.
014700 01  WS-ORDER-COUNT           PIC 9(3)  COMP  VALUE ZERO.
014800 01  WS-SORT-SWAP             PIC 9(3)  COMP.
014900 01  WS-SORT-MORE             PIC X     VALUE "Y".
015000     88  WS-SORT-DONE                   VALUE "N".
015100*
015200 01  WS-MARKER                PIC X(4).
015300 01  WS-RATE-EDIT              PIC -ZZ9.9.
015400 01  WS-CAT-REMAIN             PIC S9(7)V99.
015500 01  WS-BUDGET-EDIT            PIC $Z,ZZZ,ZZ9.99.
015600 01  WS-SPENT-EDIT             PIC $Z,ZZZ,ZZ9.99.
015700 01  WS-REMAIN-EDIT            PIC $Z,ZZZ,ZZ9.99.
015800*
015900 PROCEDURE DIVISION.
016000*================================
016100*
016200 0000-MAIN-PROCESS.
016300     PERFORM 0100-INITIALISE THRU 0100-EXIT.
016400     PERFORM 0200-ACCUMULATE-EXPENSES THRU 0200-EXIT.
016500     PERFORM 0300-ACCUMULATE-INCOMES THRU 0300-EXIT.
016600     PERFORM 0400-ACCUMULATE-BUDGETS THRU 0400-EXIT.
016700     COMPUTE WS-TOTAL-NET = WS-TOTAL-EARNED - WS-TOTAL-SPENT.
016800     IF WS-TOTAL-EARNED > ZERO
016900         COMPUTE WS-SAVINGS-RATE ROUNDED =
017000             (WS-TOTAL-NET / WS-TOTAL-EARNED) * 100
017100     ELSE
017200         MOVE ZERO TO WS-SAVINGS-RATE
017300     END-IF.
017400     PERFORM 0500-PRINT-HEADER THRU 0500-EXIT.
017500     PERFORM 0550-PRINT-CATEGORY-SPEND THRU 0550-EXIT.
017600     PERFORM 0600-PRINT-BUDGET-STATUS THRU 0600-EXIT.
017700     PERFORM 0900-TERMINATE THRU 0900-EXIT.
017800     STOP RUN.
017900*
018000 0100-INITIALISE.
018100     MOVE ZERO TO WS-CAT-COUNT.
018200     OPEN INPUT XP-PARM-FILE.
018300     READ XP-PARM-FILE
018400         AT END MOVE SPACES TO XP-PARM-LINE.
018500     MOVE XP-PARM-LINE (1:7) TO XP-RP-TARGET-MONTH.
018600     CLOSE XP-PARM-FILE.
018700     MOVE "W" TO XPC-FUNCTION.
018800     MOVE XP-RP-TARGET-MONTH TO XPC-IN-MONTH.
018900     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
019000     MOVE XPC-OUT-FIRST-DATE TO XP-MW-FIRST-DATE.
019100     MOVE XPC-OUT-LAST-DATE TO XP-MW-LAST-DATE.
019200     OPEN INPUT XP-EXPENSE-FILE.
019300     OPEN INPUT XP-INCOME-FILE.
019400     OPEN INPUT XP-BUDGET-FILE.
019500     OPEN OUTPUT XP-REPORT-FILE.
019600 0100-EXIT.
019700     EXIT.
019800*
019900 0200-ACCUMULATE-EXPENSES.
020000     MOVE "N" TO XP-SW-EOF.
020100     READ XP-EXPENSE-FILE
020200         AT END MOVE "Y" TO XP-SW-EOF.
020300     PERFORM 0201-ACCUMULATE-ONE-EXPENSE THRU 0201-EXIT
020400         UNTIL XP-EOF.
020500     CLOSE XP-EXPENSE-FILE.
020600 0200-EXIT.
020700     EXIT.
020800*
020900 0201-ACCUMULATE-ONE-EXPENSE.
021000     IF EXP-DATE >= XP-MW-FIRST-DATE
021100         AND EXP-DATE <= XP-MW-LAST-DATE
021200         MOVE EXP-CATEGORY TO WS-CAT-NAME
021300         PERFORM 0210-FIND-OR-ADD-CATEGORY
021400             THRU 0210-EXIT
021500         ADD EXP-AMOUNT TO
021600             WS-CAT-SPENT (WS-CAT-FOUND-IX)
021700         MOVE "Y" TO WS-CAT-HAS-SPEND (WS-CAT-FOUND-IX)
021800         ADD EXP-AMOUNT TO WS-TOTAL-SPENT
021900     END-IF.
022000     READ XP-EXPENSE-FILE
022100         AT END MOVE "Y" TO XP-SW-EOF
022200     END-READ.
022300 0201-EXIT.
022400     EXIT.
022500*
022600 0210-FIND-OR-ADD-CATEGORY.
022700*    LINEAR SEARCH THE CATEGORY TABLE - SMALL ENOUGH PER
022800*    MONTH THAT A SEARCH VERB BUYS NOTHING OVER A PERFORM.
022900     MOVE ZERO TO WS-CAT-FOUND-IX.
023000     PERFORM 0211-SCAN-ONE-CATEGORY THRU 0211-EXIT
023100         VARYING WS-CAT-IX FROM 1 BY 1
023200         UNTIL WS-CAT-IX > WS-CAT-COUNT.
023300     IF WS-CAT-FOUND-IX = ZERO
023400         ADD 1 TO WS-CAT-COUNT
023500         MOVE WS-CAT-COUNT TO WS-CAT-FOUND-IX
023600         MOVE WS-CAT-NAME TO WS-CAT-NAME (WS-CAT-FOUND-IX)
023700         MOVE ZERO TO WS-CAT-SPENT (WS-CAT-FOUND-IX)
023800         MOVE ZERO TO WS-CAT-BUDGET (WS-CAT-FOUND-IX)
023900         MOVE "N" TO WS-CAT-HAS-SPEND (WS-CAT-FOUND-IX)
024000         MOVE "N" TO WS-CAT-HAS-BUDGET (WS-CAT-FOUND-IX)
024100     END-IF.
024200 0210-EXIT.
024300     EXIT.
024400*
024500 0211-SCAN-ONE-CATEGORY.
024600     IF WS-CAT-NAME (WS-CAT-IX) = WS-CAT-NAME
024700         MOVE WS-CAT-IX TO WS-CAT-FOUND-IX
024800     END-IF.
024900 0211-EXIT.
025000     EXIT.
025100*
025200 0300-ACCUMULATE-INCOMES.
025300     MOVE "N" TO XP-SW-EOF.
025400     READ XP-INCOME-FILE
025500         AT END MOVE "Y" TO XP-SW-EOF.
025600     PERFORM 0301-ACCUMULATE-ONE-INCOME THRU 0301-EXIT
025700         UNTIL XP-EOF.
025800     CLOSE XP-INCOME-FILE.
025900 0300-EXIT.
026000     EXIT.
026100*
026200 0301-ACCUMULATE-ONE-INCOME.
026300     IF INC-DATE >= XP-MW-FIRST-DATE
026400         AND INC-DATE <= XP-MW-LAST-DATE
026500         ADD INC-AMOUNT TO WS-TOTAL-EARNED
026600     END-IF.
026700     READ XP-INCOME-FILE
026800         AT END MOVE "Y" TO XP-SW-EOF
026900     END-READ.
027000 0301-EXIT.
027100     EXIT.
027200*
027300 0400-ACCUMULATE-BUDGETS.
027400     MOVE "N" TO XP-SW-EOF.
027500     READ XP-BUDGET-FILE
027600         AT END MOVE "Y" TO XP-SW-EOF.
027700     PERFORM 0401-ACCUMULATE-ONE-BUDGET THRU 0401-EXIT
027800         UNTIL XP-EOF.
027900     CLOSE XP-BUDGET-FILE.
028000     COMPUTE WS-TOTAL-REMAIN =
028100         WS-TOTAL-BUDGET - WS-TOTAL-SPENT.
028200 0400-EXIT.
028300     EXIT.
028400*
028500 0401-ACCUMULATE-ONE-BUDGET.
028600     IF BUD-MONTH = XP-RP-TARGET-MONTH
028700         MOVE BUD-CATEGORY TO WS-CAT-NAME
028800         PERFORM 0210-FIND-OR-ADD-CATEGORY
028900             THRU 0210-EXIT
029000         MOVE BUD-AMOUNT TO
029100             WS-CAT-BUDGET (WS-CAT-FOUND-IX)
029200         MOVE "Y" TO WS-CAT-HAS-BUDGET (WS-CAT-FOUND-IX)
029300         ADD BUD-AMOUNT TO WS-TOTAL-BUDGET
029400     END-IF.
029500     READ XP-BUDGET-FILE
029600         AT END MOVE "Y" TO XP-SW-EOF
029700     END-READ.
029800 0401-EXIT.
029900     EXIT.
030000*
030100 0500-PRINT-HEADER.
030200     STRING "Month report for " XP-RP-TARGET-MONTH
030300         DELIMITED BY SIZE INTO XP-REPORT-LINE.
030400     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
030500     MOVE WS-TOTAL-EARNED TO XP-MONEY-EDIT.
030600     STRING "Total earned: " XP-MONEY-EDIT
030700         DELIMITED BY SIZE INTO XP-REPORT-LINE.
030800     WRITE XP-REPORT-LINE.
030900     MOVE WS-TOTAL-SPENT TO XP-MONEY-EDIT.
031000     STRING "Total spent: " XP-MONEY-EDIT
031100         DELIMITED BY SIZE INTO XP-REPORT-LINE.
031200     WRITE XP-REPORT-LINE.
031300     MOVE WS-TOTAL-NET TO XP-MONEY-EDIT.
031400     MOVE WS-SAVINGS-RATE TO WS-RATE-EDIT.
031500     STRING "Net savings: " XP-MONEY-EDIT
031600         " (" WS-RATE-EDIT "%)"
031700         DELIMITED BY SIZE INTO XP-REPORT-LINE.
031800     WRITE XP-REPORT-LINE.
031900 0500-EXIT.
032000     EXIT.
032100*
032200 0550-PRINT-CATEGORY-SPEND.
032300     MOVE SPACES TO XP-REPORT-LINE.
032400     WRITE XP-REPORT-LINE.
032500     MOVE "Spending by category:" TO XP-REPORT-LINE.
032600     WRITE XP-REPORT-LINE.
032700*    BUILD THE SPEND-ONLY ORDER LIST, THEN EXCHANGE SORT
032800*    IT DESCENDING ON WS-CAT-SPENT.
032900     MOVE ZERO TO WS-ORDER-COUNT.
033000     PERFORM 0551-ADD-IF-HAS-SPEND THRU 0551-EXIT
033100         VARYING WS-CAT-IX FROM 1 BY 1
033200         UNTIL WS-CAT-IX > WS-CAT-COUNT.
033300     PERFORM 0560-SORT-ORDER-BY-SPEND THRU 0560-EXIT.
033400     PERFORM 0552-PRINT-ONE-SPEND-LINE THRU 0552-EXIT
033500         VARYING WS-ORD-IX FROM 1 BY 1
033600         UNTIL WS-ORD-IX > WS-ORDER-COUNT.
033700     IF WS-ORDER-COUNT = ZERO
033800         MOVE "  (no expenses this month)" TO
033900             XP-REPORT-LINE
034000         WRITE XP-REPORT-LINE
034100     END-IF.
034200 0550-EXIT.
034300     EXIT.
034400*
034500 0551-ADD-IF-HAS-SPEND.
034600     IF WS-CAT-HAS-SPEND (WS-CAT-IX) = "Y"
034700         ADD 1 TO WS-ORDER-COUNT
034800         MOVE WS-CAT-IX TO
034900             WS-ORDER-SLOT (WS-ORDER-COUNT)
035000     END-IF.
035100 0551-EXIT.
035200     EXIT.
035300*
035400 0552-PRINT-ONE-SPEND-LINE.
035500     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-CAT-FOUND-IX.
035600     MOVE WS-CAT-SPENT (WS-CAT-FOUND-IX) TO
035700         XP-MONEY-EDIT.
035800     STRING "  - " WS-CAT-NAME (WS-CAT-FOUND-IX)
035900         ": " XP-MONEY-EDIT
036000         DELIMITED BY SIZE INTO XP-REPORT-LINE.
036100     WRITE XP-REPORT-LINE.
036200 0552-EXIT.
036300     EXIT.
036400*
036500 0560-SORT-ORDER-BY-SPEND.
036600     MOVE "Y" TO WS-SORT-MORE.
036700     PERFORM 0561-SORT-SPEND-PASS THRU 0561-EXIT
036800         UNTIL WS-SORT-DONE.
036900 0560-EXIT.
037000     EXIT.
037100*
037200 0561-SORT-SPEND-PASS.
037300     MOVE "N" TO WS-SORT-MORE.
037400     PERFORM 0562-COMPARE-SWAP-SPEND THRU 0562-EXIT
037500         VARYING WS-ORD-IX FROM 1 BY 1
037600         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
037700 0561-EXIT.
037800     EXIT.
037900*
038000 0562-COMPARE-SWAP-SPEND.
038100     IF WS-CAT-SPENT (WS-ORDER-SLOT (WS-ORD-IX))
038200         < WS-CAT-SPENT
038300             (WS-ORDER-SLOT (WS-ORD-IX + 1))
038400         MOVE WS-ORDER-SLOT (WS-ORD-IX) TO
038500             WS-SORT-SWAP
038600         MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
038700             WS-ORDER-SLOT (WS-ORD-IX)
038800         MOVE WS-SORT-SWAP TO
038900             WS-ORDER-SLOT (WS-ORD-IX + 1)
039000         MOVE "Y" TO WS-SORT-MORE
039100     END-IF.
039200 0562-EXIT.
039300     EXIT.
039400*
039500 0600-PRINT-BUDGET-STATUS.
039600     MOVE SPACES TO XP-REPORT-LINE.
039700     WRITE XP-REPORT-LINE.
039800     MOVE "Budget status:" TO XP-REPORT-LINE.
039900     WRITE XP-REPORT-LINE.
040000     MOVE ZERO TO WS-ORDER-COUNT.
040100     PERFORM 0601-ADD-IF-HAS-EITHER THRU 0601-EXIT
040200         VARYING WS-CAT-IX FROM 1 BY 1
040300         UNTIL WS-CAT-IX > WS-CAT-COUNT.
040400     IF WS-ORDER-COUNT = ZERO
040500         MOVE "  (no budgets set this month)" TO
040600             XP-REPORT-LINE
040700         WRITE XP-REPORT-LINE
040800     ELSE
040900         MOVE WS-TOTAL-BUDGET TO XP-MONEY-EDIT
041000         STRING "  Total budget: " XP-MONEY-EDIT
041100             DELIMITED BY SIZE INTO XP-REPORT-LINE
041200         WRITE XP-REPORT-LINE
041300         MOVE WS-TOTAL-REMAIN TO XP-MONEY-EDIT
041400         STRING "  Remaining: " XP-MONEY-EDIT
041500             DELIMITED BY SIZE INTO XP-REPORT-LINE
041600         WRITE XP-REPORT-LINE
041700         PERFORM 0610-SORT-ORDER-BY-NAME THRU 0610-EXIT
041800         PERFORM 0602-PRINT-ONE-BUDGET-SLOT THRU 0602-EXIT
041900             VARYING WS-ORD-IX FROM 1 BY 1
042000             UNTIL WS-ORD-IX > WS-ORDER-COUNT
042100     END-IF.
042200 0600-EXIT.
042300     EXIT.
042400*
042500 0601-ADD-IF-HAS-EITHER.
042600     IF WS-CAT-HAS-SPEND (WS-CAT-IX) = "Y"
042700         OR WS-CAT-HAS-BUDGET (WS-CAT-IX) = "Y"
042800         ADD 1 TO WS-ORDER-COUNT
042900         MOVE WS-CAT-IX TO
043000             WS-ORDER-SLOT (WS-ORDER-COUNT)
043100     END-IF.
043200 0601-EXIT.
043300     EXIT.
043400*
043500 0602-PRINT-ONE-BUDGET-SLOT.
043600     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO
043700         WS-CAT-FOUND-IX.
043800     PERFORM 0620-PRINT-BUDGET-LINE THRU 0620-EXIT.
043900 0602-EXIT.
044000     EXIT.
044100*
044200 0610-SORT-ORDER-BY-NAME.
044300     MOVE "Y" TO WS-SORT-MORE.
044400     PERFORM 0611-SORT-NAME-PASS THRU 0611-EXIT
044500         UNTIL WS-SORT-DONE.
044600 0610-EXIT.
044700     EXIT.
044800*
044900 0611-SORT-NAME-PASS.
045000     MOVE "N" TO WS-SORT-MORE.
045100     PERFORM 0612-COMPARE-SWAP-NAME THRU 0612-EXIT
045200         VARYING WS-ORD-IX FROM 1 BY 1
045300         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
045400 0611-EXIT.
045500     EXIT.
045600*
045700 0612-COMPARE-SWAP-NAME.
045800     IF WS-CAT-NAME (WS-ORDER-SLOT (WS-ORD-IX))
045900         > WS-CAT-NAME
046000             (WS-ORDER-SLOT (WS-ORD-IX + 1))
046100         MOVE WS-ORDER-SLOT (WS-ORD-IX) TO
046200             WS-SORT-SWAP
046300         MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
046400             WS-ORDER-SLOT (WS-ORD-IX)
046500         MOVE WS-SORT-SWAP TO
046600             WS-ORDER-SLOT (WS-ORD-IX + 1)
046700         MOVE "Y" TO WS-SORT-MORE
046800     END-IF.
046900 0612-EXIT.
047000     EXIT.
047100*
047200 0620-PRINT-BUDGET-LINE.
047300     COMPUTE WS-CAT-REMAIN =
047400         WS-CAT-BUDGET (WS-CAT-FOUND-IX)
047500         - WS-CAT-SPENT (WS-CAT-FOUND-IX).
047600     IF WS-CAT-REMAIN < ZERO
047700         MOVE "OVER" TO WS-MARKER
047800     ELSE
047900         MOVE "OK" TO WS-MARKER
048000     END-IF.
048100     MOVE WS-CAT-BUDGET (WS-CAT-FOUND-IX) TO WS-BUDGET-EDIT.
048200     MOVE WS-CAT-SPENT (WS-CAT-FOUND-IX) TO WS-SPENT-EDIT.
048300     MOVE WS-CAT-REMAIN TO WS-REMAIN-EDIT.
048400     STRING "  - " WS-CAT-NAME (WS-CAT-FOUND-IX)
048500         ": budget " WS-BUDGET-EDIT
048600         " | spent " WS-SPENT-EDIT
048700         " | remaining " WS-REMAIN-EDIT
048800         " " WS-MARKER
048900         DELIMITED BY SIZE INTO XP-REPORT-LINE.
049000     WRITE XP-REPORT-LINE.
049100 0620-EXIT.
049200     EXIT.
049300*
049400 0900-TERMINATE.
049500     CLOSE XP-REPORT-FILE.
049600 0900-EXIT.
049700     EXIT.
