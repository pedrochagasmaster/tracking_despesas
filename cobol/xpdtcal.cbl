000100****************************************************************
000200*                                                              *
000300*               Expense Tracker - Shared Date Maths            *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPDTCAL.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/15/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        CALLED BY EVERY REPORT AND POSTING
002600*                    PROGRAM IN THE SUITE FOR MONTH-WINDOW,
002700*                    SHIFT-MONTH AND LEAP-YEAR MATHS SO THE
002800*                    RULES LIVE IN EXACTLY ONE PLACE.
002900*
003000*    VERSION.        SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES. NONE.
003300*
003400*    FILES USED.     NONE - WORKS ENTIRELY ON LINKAGE DATA.
003500*
003600*    ERROR MESSAGES USED.
003700*                    NONE.
003800*
003900* CHANGES:
004000* 15/11/88 VBC - 1.0.00 CREATED - MONTH WINDOW AND SHIFT
004100*                       MONTH FUNCTIONS FOR THE POSTING
004200*                       AND REPORTING BATCHES.
004300* 21/12/88 VBC -    .01 ADDED LEAP YEAR FUNCTION, SPLIT OUT
004400*                       OF THE MONTH WINDOW CODE SO SHIFT
004500*                       MONTH CAN SHARE IT.
004600* 11/03/93 VBC -    .02 FIXED FEB SHIFT FROM JAN 31ST -
004700*                       WAS NOT CLAMPING TO 28/29.
004800* 30/08/97 VBC - 1.1.00 WIDENED XPC-SHIFT-COUNT TO S9(3) TO
004900*                       COVER MULTI YEAR INSTALLMENT PLANS.
005000* 09/01/99 VBC -    .01 Y2K - FORCED 4 DIGIT YEAR THROUGHOUT,
005100*                       NO 2 DIGIT YEAR ARITHMETIC REMAINS.
005200* 14/02/01 RJH -    .02 CENTURY LEAP TEST RE-VERIFIED AGAINST
005300*                       2000 - CONFIRMED DIVISIBLE-BY-400 WAS
005400*                       ALREADY HANDLED, NO CODE CHANGE NEEDED.
005500* 21/09/04 VBC - 1.1.03 LINKAGE SECTION WAS MISSING - THE USING
005600*                       PARAMETER WAS NEVER DECLARED, ONLY
005700*                       CAUGHT NOW THE CROSS REFERENCE LISTING
005800*                       WAS RUN AGAINST ALL FIVE CALLERS. ADDED
005900*                       COPY WSXPCAL.COB UNDER LINKAGE, SAME
006000*                       COPYBOOK EVERY CALLER ALREADY HOLDS IN
006100*                       WORKING STORAGE TO BUILD THE PARAMETER
006200*                       BLOCK BEFORE THE CALL.
006300*
006400****************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006900* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
007000* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
007100* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007200*
007300* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
007400* USEFUL, BUT WITHOUT ANY WARRANTY - SEE THE GNU GENERAL
007500* PUBLIC LICENSE FOR MORE DETAILS.
007600*
007700****************************************************************
007800*
007900 ENVIRONMENT DIVISION.
008000*================================
008100*
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*    NO FILES - THIS MODULE WORKS ON LINKAGE DATA ONLY.
008900*
009000 DATA DIVISION.
009100*================================
009200*
009300 FILE SECTION.
009400*
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700 77  PROG-NAME               PIC X(17)
009800                              VALUE "XPDTCAL (1.1.03)".
009900*
010000 COPY "WSXPCOM.COB".
010100*
010200 01  WS-DAYS-IN-MONTH-TABLE.
010300     03  WS-DIM-ENTRY         PIC 99  OCCURS 12 TIMES
010400                              VALUES 31 28 31 30 31 30
010500                                     31 31 30 31 30 31.
010600*
010700 01  WS-CAL-WORK.
010800     03  WS-YEAR              PIC 9(4)    COMP.
010900     03  WS-MONTH             PIC 99      COMP.
011000     03  WS-DAY               PIC 99      COMP.
011100     03  WS-LAST-DAY          PIC 99      COMP.
011200     03  WS-SHIFT-MONTHS      PIC S9(5)   COMP.
011300     03  WS-SHIFT-TOTAL       PIC S9(7)   COMP.
011400     03  WS-TARGET-YEAR       PIC S9(5)   COMP.
011500     03  WS-TARGET-MONTH      PIC S9(3)   COMP.
011600     03  WS-DIV-QUOT          PIC 9(5)    COMP.
011700     03  WS-DIV-REM           PIC 99      COMP.
011800*
011900 LINKAGE SECTION.
012000*-----------------
012100 COPY "WSXPCAL.COB".
012200*
012300 PROCEDURE DIVISION USING XP-CAL-PARAMETERS.
012400*================================================
012500*
012600 0000-MAIN.
012700     EVALUATE XPC-FUNCTION
012800         WHEN "W"
012900             PERFORM 0100-MONTH-WINDOW THRU 0100-EXIT
013000         WHEN "S"
013100             PERFORM 0200-SHIFT-MONTH THRU 0200-EXIT
013200         WHEN "L"
013300             PERFORM 0300-IS-LEAP-YEAR THRU 0300-EXIT
013400         WHEN OTHER
013500             MOVE SPACES TO XPC-OUT-FIRST-DATE
013600             MOVE SPACES TO XPC-OUT-LAST-DATE
013700             MOVE SPACES TO XPC-OUT-DATE
013800     END-EVALUATE.
013900     GOBACK.
014000*
014100 0100-MONTH-WINDOW.
014200*    BUILD FIRST AND LAST DAY OF XPC-IN-MONTH (YYYY-MM).
014300     MOVE XPC-IN-MONTH (1:4) TO WS-YEAR.
014400     MOVE XPC-IN-MONTH (6:2) TO WS-MONTH.
014500     STRING XPC-IN-MONTH (1:7) "-01"
014600         DELIMITED BY SIZE INTO XPC-OUT-FIRST-DATE.
014700     PERFORM 0310-LAST-DAY-OF-MONTH THRU 0310-EXIT.
014800     MOVE WS-LAST-DAY TO XPC-OUT-LAST-DAY.
014900     STRING XPC-IN-MONTH (1:7) "-" WS-LAST-DAY
015000         DELIMITED BY SIZE INTO XPC-OUT-LAST-DATE.
015100 0100-EXIT.
015200     EXIT.
015300*
015400 0200-SHIFT-MONTH.
015500*    ADD XPC-SHIFT-COUNT MONTHS TO XPC-IN-DATE, CARRYING THE
015600*    YEAR AND CLAMPING THE DAY TO THE TARGET MONTH LENGTH.
015700     MOVE XPC-IN-DATE (1:4) TO WS-TARGET-YEAR.
015800     MOVE XPC-IN-DATE (6:2) TO WS-TARGET-MONTH.
015900     MOVE XPC-IN-DATE (9:2) TO WS-DAY.
016000     COMPUTE WS-SHIFT-TOTAL =
016100         (WS-TARGET-YEAR * 12) + (WS-TARGET-MONTH - 1)
016200         + XPC-SHIFT-COUNT.
016300     COMPUTE WS-TARGET-YEAR = WS-SHIFT-TOTAL / 12.
016400     COMPUTE WS-TARGET-MONTH = (WS-SHIFT-TOTAL
016500         - (WS-TARGET-YEAR * 12)) + 1.
016600     MOVE WS-TARGET-YEAR TO WS-YEAR.
016700     MOVE WS-TARGET-MONTH TO WS-MONTH.
016800     PERFORM 0310-LAST-DAY-OF-MONTH THRU 0310-EXIT.
016900     IF WS-DAY > WS-LAST-DAY
017000         MOVE WS-LAST-DAY TO WS-DAY.
017100     MOVE WS-YEAR TO XP-WORK-YEAR.
017200     MOVE WS-MONTH TO XP-WORK-MONTH.
017300     MOVE WS-DAY TO XP-WORK-DAY.
017400     MOVE XP-WORK-DATE9 TO XPC-OUT-DATE.
017500 0200-EXIT.
017600     EXIT.
017700*
017800 0300-IS-LEAP-YEAR.
017900*    XPC-IN-MONTH (1:4) CARRIES THE YEAR FOR THIS CALL.
018000     MOVE XPC-IN-MONTH (1:4) TO WS-YEAR.
018100     PERFORM 0320-TEST-LEAP-YEAR THRU 0320-EXIT.
018200 0300-EXIT.
018300     EXIT.
018400*
018500 0310-LAST-DAY-OF-MONTH.
018600     MOVE WS-DIM-ENTRY (WS-MONTH) TO WS-LAST-DAY.
018700     IF WS-MONTH = 2
018800         PERFORM 0320-TEST-LEAP-YEAR THRU 0320-EXIT
018900         IF XPC-LEAP-FLAG = "Y"
019000             MOVE 29 TO WS-LAST-DAY.
019100 0310-EXIT.
019200     EXIT.
019300*
019400 0320-TEST-LEAP-YEAR.
019500     MOVE "N" TO XPC-LEAP-FLAG.
019600     DIVIDE WS-YEAR BY 4 GIVING WS-DIV-QUOT
019700         REMAINDER WS-DIV-REM.
019800     IF WS-DIV-REM = ZERO
019900         DIVIDE WS-YEAR BY 100 GIVING WS-DIV-QUOT
020000             REMAINDER WS-DIV-REM
020100         IF WS-DIV-REM NOT = ZERO
020200             MOVE "Y" TO XPC-LEAP-FLAG
020300         ELSE
020400             DIVIDE WS-YEAR BY 400 GIVING WS-DIV-QUOT
020500                 REMAINDER WS-DIV-REM
020600             IF WS-DIV-REM = ZERO
020700                 MOVE "Y" TO XPC-LEAP-FLAG.
020800 0320-EXIT.
020900     EXIT.
