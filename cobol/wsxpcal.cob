000100*****************************************
000200*                                       *
000300*  Linkage Parameters For CALL          *
000400*     "XPDTCAL" - Shared Date Maths     *
000500*****************************************
000600* Same idiom as WSCALL.COB - one small group moved into
000700* Linkage Section by every program that calls XPDTCAL.
000800*
000900* 15/11/88 vbc - Created for the expense tracker rework.
001000* 09/12/88 vbc - Added XPC-LEAP-FLAG for the calendar
001100*                helper entry point.
001200*
001300 01  XP-CAL-PARAMETERS.
001400     03  XPC-FUNCTION          PIC X(1).
001500*        W = MONTH WINDOW, S = SHIFT MONTH, L = LEAP TEST.
001600     03  XPC-IN-DATE           PIC X(10).
001700     03  XPC-IN-MONTH          PIC X(7).
001800     03  XPC-SHIFT-COUNT       PIC S9(3)    COMP.
001900     03  XPC-OUT-FIRST-DATE    PIC X(10).
002000     03  XPC-OUT-LAST-DATE     PIC X(10).
002100     03  XPC-OUT-LAST-DAY      PIC 99       COMP.
002200     03  XPC-OUT-DATE          PIC X(10).
002300     03  XPC-LEAP-FLAG         PIC X(1).
002400     03  FILLER                PIC X(3).
002500*        SPARE - GROWTH.
