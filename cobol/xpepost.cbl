000100****************************************************************
000200*                                                              *
000300*               Expense Tracker - Ledger Posting                *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPEPOST.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/16/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        LEDGER POSTING RUN - READS THE TRANSACT
002600*                    REQUEST FILE AND POSTS EXPENSES, INCOMES,
002700*                    SUBSCRIPTIONS, INSTALLMENT PLANS (WITH
002800*                    EXPLOSION) AND BUDGET UPSERTS.
002900*
003000*    VERSION.        SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES. XPDTCAL - SHIFT MONTH, FOR INSTALLMENTS.
003300*
003400*    FILES USED.     TRANSACT.   POSTING REQUESTS.
003500*                    EXPENSES.   EXPENSE LEDGER MASTER.
003600*                    INCOMES.    INCOME MASTER.
003700*                    SUBSCRIPT.  SUBSCRIPTION MASTER.
003800*                    INSTPLAN.   INSTALLMENT PLAN MASTER.
003900*                    BUDGETS.    BUDGET MASTER.
004000*                    POSTLOG.    RUN LOG / CONFIRMATIONS.
004100*
004200*    ERROR MESSAGES USED.
004300*                    SY001, XP001 - 5.
004400*
004500* CHANGES:
004600* 16/11/88 VBC - 1.0.00 CREATED - ADD-EXPENSE, ADD-INCOME,
004700*                       ADD-SUBSCRIPTION POSTING.
004800* 23/02/89 VBC -    .01 ADDED ADD-INSTALLMENT EXPLOSION,
004900*                       CALLS XPDTCAL FOR THE SHIFT MONTH
005000*                       MATHS - PENNY SPLIT PER SPEC.
005100* 01/09/91 VBC -    .02 ADDED SET-BUDGET UPSERT - SCAN AND
005200*                       REWRITE BUDGETS MASTER IN PLACE.
005300* 14/04/96 VBC - 1.1.00 VALIDATION TIGHTENED - DATE, AMOUNT,
005400*                       DESC/CATEGORY, FREQ AND COUNT ALL
005500*                       CHECKED BEFORE ANY WRITE IS DONE.
005600* 04/01/99 VBC -    .01 Y2K - ALL DATE FIELDS HELD AS
005700*                       YYYY-MM-DD THROUGHOUT, NO 2 DIGIT
005800*                       YEAR STORAGE ANYWHERE IN THIS RUN.
005900* 19/06/00 PJW -    .02 FIX - NEXT-ID SCAN WAS MISSING THE
006000*                       INSTALLMENT MASTER, SILENTLY REUSED
006100*                       PLAN ID 1 ON A SECOND RUN.
006200* 14/09/04 VBC -    .03 TRANSACT AND POSTLOG RE-DECLARED LINE
006300*                       SEQUENTIAL - BOTH ARE ONE RECORD PER
006400*                       PRINT/INPUT LINE, NOT BLOCKED CARDS.
006500*
006600****************************************************************
006700* COPYRIGHT NOTICE.
006800* ****************
006900*
007000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
007100* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
007200* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
007300* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007400*
007500* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
007600* USEFUL, BUT WITHOUT ANY WARRANTY - SEE THE GNU GENERAL
007700* PUBLIC LICENSE FOR MORE DETAILS.
007800*
007900****************************************************************
008000*
008100 ENVIRONMENT DIVISION.
008200*================================
008300*
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT XP-TRANSACT-FILE ASSIGN TO "TRANSACT"
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
009300         ORGANIZATION IS SEQUENTIAL.
009400     SELECT XP-INCOME-FILE ASSIGN TO "INCOMES"
009500         ORGANIZATION IS SEQUENTIAL.
009600     SELECT XP-SUBSCRIPT-FILE ASSIGN TO "SUBSCRIPT"
009700         ORGANIZATION IS SEQUENTIAL.
009800     SELECT XP-INSTPLAN-FILE ASSIGN TO "INSTPLAN"
009900         ORGANIZATION IS SEQUENTIAL.
010000     SELECT XP-BUDGET-FILE ASSIGN TO "BUDGETS"
010100         ORGANIZATION IS SEQUENTIAL.
010200     SELECT XP-LOG-FILE ASSIGN TO "POSTLOG"
010300         ORGANIZATION IS LINE SEQUENTIAL.
010400*
010500 DATA DIVISION.
010600*================================
010700*
010800 FILE SECTION.
010900*
011000 FD  XP-TRANSACT-FILE.
011100 COPY "WSXPTRN.COB".
011200*
011300 FD  XP-EXPENSE-FILE.
011400 COPY "WSXPEXP.COB".
011500*
011600 FD  XP-INCOME-FILE.
011700 COPY "WSXPINC.COB".
011800*
011900 FD  XP-SUBSCRIPT-FILE.
012000 COPY "WSXPSUB.COB".
012100*
012200 FD  XP-INSTPLAN-FILE.
012300 COPY "WSXPINS.COB".
012400*
012500 FD  XP-BUDGET-FILE.
012600 COPY "WSXPBUD.COB".
012700*
012800 FD  XP-LOG-FILE.
012900 01  XP-LOG-LINE                 PIC X(80).
013000*
013100 WORKING-STORAGE SECTION.
013200*-----------------------
013300 77  PROG-NAME               PIC X(17)
013400                              VALUE "XPEPOST (1.1.03)".
013500*
013600 COPY "WSXPCOM.COB".
013700 COPY "WSXPERR.COB".
013800*
013900 01  WS-NEXT-ID.
014000     03  WS-NEXT-EXP-ID       PIC 9(7)    COMP.
014100     03  WS-NEXT-INC-ID       PIC 9(7)    COMP.
014200     03  WS-NEXT-SUB-ID       PIC 9(7)    COMP.
014300     03  WS-NEXT-INS-ID       PIC 9(7)    COMP.
014400*
014500 01  WS-COUNTS.
014600     03  WS-EXP-COUNT         PIC 9(5)    COMP.
014700     03  WS-INC-COUNT         PIC 9(5)    COMP.
014800     03  WS-SUB-COUNT         PIC 9(5)    COMP.
014900     03  WS-INS-COUNT         PIC 9(5)    COMP.
015000     03  WS-BUD-COUNT         PIC 9(5)    COMP.
015100     03  WS-REJECT-COUNT      PIC 9(5)    COMP.
015200*
015300 01  WS-DATE-VALIDATE.
015400     03  WS-DV-YEAR           PIC X(4).
015500     03  WS-DV-DASH1          PIC X.
015600     03  WS-DV-MONTH          PIC X(2).
015700     03  WS-DV-DASH2          PIC X.
015800     03  WS-DV-DAY            PIC X(2).
015900*
016000 01  WS-VALID-FLAG            PIC X       VALUE "Y".
016100     88  WS-RECORD-VALID               VALUE "Y".
016200     88  WS-RECORD-INVALID             VALUE "N".
016300*
016400 01  WS-INSTALLMENT-WORK.
016500     03  WS-INS-EACH          PIC S9(7)V99.
016600     03  WS-INS-LAST          PIC S9(7)V99.
016700     03  WS-INS-RUN-SUM       PIC S9(7)V99.
016800     03  WS-INS-SPLIT         PIC S9(7)V99.
016900     03  WS-INS-IX            PIC 9(3)    COMP.
017000*
017100 01  WS-BUD-MATCHED           PIC X       VALUE "N".
017200     88  WS-BUD-FOUND                   VALUE "Y".
017300*
017400 COPY "WSXPCAL.COB".
017500*
017600 PROCEDURE DIVISION.
017700*================================
017800*
017900 0000-MAIN-PROCESS.
018000     PERFORM 0100-INITIALISE THRU 0100-EXIT.
018100     PERFORM 0200-PROCESS-TRANSACT THRU 0200-EXIT
018200         UNTIL XP-EOF.
018300     PERFORM 0900-TERMINATE THRU 0900-EXIT.
018400     STOP RUN.
018500*
018600 0100-INITIALISE.
018700     MOVE ZERO TO WS-NEXT-EXP-ID WS-NEXT-INC-ID
018800         WS-NEXT-SUB-ID WS-NEXT-INS-ID.
018900     MOVE ZERO TO WS-EXP-COUNT WS-INC-COUNT
019000         WS-SUB-COUNT WS-INS-COUNT
019100         WS-BUD-COUNT WS-REJECT-COUNT.
019200     PERFORM 0110-SCAN-NEXT-IDS THRU 0110-EXIT.
019300     OPEN INPUT XP-TRANSACT-FILE.
019400     OPEN EXTEND XP-EXPENSE-FILE.
019500     OPEN EXTEND XP-INCOME-FILE.
019600     OPEN EXTEND XP-SUBSCRIPT-FILE.
019700     OPEN EXTEND XP-INSTPLAN-FILE.
019800     OPEN OUTPUT XP-LOG-FILE.
019900     MOVE "N" TO XP-SW-EOF.
020000     READ XP-TRANSACT-FILE
020100         AT END MOVE "Y" TO XP-SW-EOF.
020200 0100-EXIT.
020300     EXIT.
020400*
020500 0110-SCAN-NEXT-IDS.
020600*    FIND THE HIGHEST ID CURRENTLY IN EACH MASTER SO NEW
020700*    RECORDS POSTED THIS RUN CONTINUE THE SEQUENCE.
020800     OPEN INPUT XP-EXPENSE-FILE.
020900     PERFORM 0111-SCAN-EXPENSE-ID THRU 0111-EXIT
021000         UNTIL XP-EOF.
021100     CLOSE XP-EXPENSE-FILE.
021200     MOVE "N" TO XP-SW-EOF.
021300     OPEN INPUT XP-INCOME-FILE.
021400     PERFORM 0112-SCAN-INCOME-ID THRU 0112-EXIT
021500         UNTIL XP-EOF.
021600     CLOSE XP-INCOME-FILE.
021700     MOVE "N" TO XP-SW-EOF.
021800     OPEN INPUT XP-SUBSCRIPT-FILE.
021900     PERFORM 0113-SCAN-SUBSCRIPT-ID THRU 0113-EXIT
022000         UNTIL XP-EOF.
022100     CLOSE XP-SUBSCRIPT-FILE.
022200     MOVE "N" TO XP-SW-EOF.
022300     OPEN INPUT XP-INSTPLAN-FILE.
022400     PERFORM 0114-SCAN-INSTPLAN-ID THRU 0114-EXIT
022500         UNTIL XP-EOF.
022600     CLOSE XP-INSTPLAN-FILE.
022700     MOVE "N" TO XP-SW-EOF.
022800 0110-EXIT.
022900     EXIT.
023000*
023100 0111-SCAN-EXPENSE-ID.
023200     READ XP-EXPENSE-FILE
023300         AT END MOVE "Y" TO XP-SW-EOF
023400         NOT AT END
023500             IF EXP-ID > WS-NEXT-EXP-ID
023600                 MOVE EXP-ID TO WS-NEXT-EXP-ID
023700             END-IF
023800     END-READ.
023900 0111-EXIT.
024000     EXIT.
024100*
024200 0112-SCAN-INCOME-ID.
024300     READ XP-INCOME-FILE
024400         AT END MOVE "Y" TO XP-SW-EOF
024500         NOT AT END
024600             IF INC-ID > WS-NEXT-INC-ID
024700                 MOVE INC-ID TO WS-NEXT-INC-ID
024800             END-IF
024900     END-READ.
025000 0112-EXIT.
025100     EXIT.
025200*
025300 0113-SCAN-SUBSCRIPT-ID.
025400     READ XP-SUBSCRIPT-FILE
025500         AT END MOVE "Y" TO XP-SW-EOF
025600         NOT AT END
025700             IF SUB-ID > WS-NEXT-SUB-ID
025800                 MOVE SUB-ID TO WS-NEXT-SUB-ID
025900             END-IF
026000     END-READ.
026100 0113-EXIT.
026200     EXIT.
026300*
026400 0114-SCAN-INSTPLAN-ID.
026500     READ XP-INSTPLAN-FILE
026600         AT END MOVE "Y" TO XP-SW-EOF
026700         NOT AT END
026800             IF INS-ID > WS-NEXT-INS-ID
026900                 MOVE INS-ID TO WS-NEXT-INS-ID
027000             END-IF
027100     END-READ.
027200 0114-EXIT.
027300     EXIT.
027400*
027500 0200-PROCESS-TRANSACT.
027600     MOVE "Y" TO WS-VALID-FLAG.
027700     PERFORM 0210-VALIDATE-COMMON THRU 0210-EXIT.
027800     IF WS-RECORD-VALID
027900         EVALUATE TR-ACTION-CODE
028000             WHEN "A"
028100                 PERFORM 0300-ADD-EXPENSE THRU 0300-EXIT
028200             WHEN "I"
028300                 PERFORM 0400-ADD-INCOME THRU 0400-EXIT
028400             WHEN "S"
028500                 PERFORM 0500-ADD-SUBSCRIPTION
028600                     THRU 0500-EXIT
028700             WHEN "N"
028800                 PERFORM 0600-ADD-INSTALLMENT
028900                     THRU 0600-EXIT
029000             WHEN "B"
029100                 PERFORM 0700-SET-BUDGET THRU 0700-EXIT
029200             WHEN OTHER
029300                 ADD 1 TO WS-REJECT-COUNT
029400         END-EVALUATE
029500     ELSE
029600         ADD 1 TO WS-REJECT-COUNT
029700         MOVE XP001 TO XP-LOG-LINE
029800         WRITE XP-LOG-LINE.
029900     READ XP-TRANSACT-FILE
030000         AT END MOVE "Y" TO XP-SW-EOF.
030100 0200-EXIT.
030200     EXIT.
030300*
030400 0210-VALIDATE-COMMON.
030500*    DATE / AMOUNT / DESC-CATEGORY CHECKS COMMON TO ALL
030600*    ACTIONS THAT CARRY THEM - SKIPPED FOR SET-BUDGET WHICH
030700*    HAS NO DATE AND IS VALIDATED SEPARATELY.
030800     MOVE "Y" TO WS-VALID-FLAG.
030900     IF TR-ACTION-CODE = "B"
031000         IF TRB-MONTH = SPACES
031100             OR TRB-CATEGORY = SPACES
031200             OR TRB-AMOUNT < ZERO
031300             MOVE "N" TO WS-VALID-FLAG
031400         END-IF
031500     ELSE
031600         MOVE TR-DATE TO WS-DATE-VALIDATE
031700         IF WS-DV-DASH1 NOT = "-" OR
031800             WS-DV-DASH2 NOT = "-" OR
031900             WS-DV-YEAR NOT NUMERIC OR
032000             WS-DV-MONTH NOT NUMERIC OR
032100             WS-DV-DAY NOT NUMERIC
032200             MOVE "N" TO WS-VALID-FLAG
032300         END-IF
032400         IF TR-AMOUNT < ZERO
032500             MOVE "N" TO WS-VALID-FLAG
032600         END-IF
032700         IF TR-ACTION-CODE = "A" OR TR-ACTION-CODE = "I"
032800             IF TR-DESC = SPACES OR TR-CATEGORY = SPACES
032900                 MOVE "N" TO WS-VALID-FLAG
033000             END-IF
033100         END-IF
033200         IF TR-ACTION-CODE = "S"
033300             IF TRS-CATEGORY = SPACES OR TRS-NAME = SPACES
033400                 MOVE "N" TO WS-VALID-FLAG
033500             END-IF
033600             IF TRS-FREQ NOT = "M" AND TRS-FREQ NOT = "Y"
033700                 MOVE "N" TO WS-VALID-FLAG
033800             END-IF
033900         END-IF
034000         IF TR-ACTION-CODE = "N"
034100             IF TR-DESC = SPACES OR TR-CATEGORY = SPACES
034200                 MOVE "N" TO WS-VALID-FLAG
034300             END-IF
034400             IF TR-COUNT = ZERO
034500                 MOVE "N" TO WS-VALID-FLAG
034600             END-IF
034700         END-IF
034800     END-IF.
034900 0210-EXIT.
035000     EXIT.
035100*
035200 0300-ADD-EXPENSE.
035300     ADD 1 TO WS-NEXT-EXP-ID.
035400     MOVE WS-NEXT-EXP-ID TO EXP-ID.
035500     MOVE TRE-DATE TO EXP-DATE.
035600     MOVE TRE-AMOUNT TO EXP-AMOUNT.
035700     MOVE TRE-DESC TO EXP-DESC.
035800     MOVE TRE-CATEGORY TO EXP-CATEGORY.
035900     MOVE "O" TO EXP-KIND.
036000     MOVE ZERO TO EXP-SUB-ID EXP-INST-ID
036100         EXP-INST-NO EXP-INST-TOTAL.
036200     WRITE XP-EXPENSE-RECORD.
036300     ADD 1 TO WS-EXP-COUNT.
036400     STRING "Added expense " EXP-ID DELIMITED BY SIZE
036500         INTO XP-LOG-LINE.
036600     WRITE XP-LOG-LINE.
036700 0300-EXIT.
036800     EXIT.
036900*
037000 0400-ADD-INCOME.
037100     ADD 1 TO WS-NEXT-INC-ID.
037200     MOVE WS-NEXT-INC-ID TO INC-ID.
037300     MOVE TRE-DATE TO INC-DATE.
037400     MOVE TRE-AMOUNT TO INC-AMOUNT.
037500     MOVE TRE-DESC TO INC-DESC.
037600     MOVE TRE-CATEGORY TO INC-CATEGORY.
037700     WRITE XP-INCOME-RECORD.
037800     ADD 1 TO WS-INC-COUNT.
037900     STRING "Added income " INC-ID DELIMITED BY SIZE
038000         INTO XP-LOG-LINE.
038100     WRITE XP-LOG-LINE.
038200 0400-EXIT.
038300     EXIT.
038400*
038500 0500-ADD-SUBSCRIPTION.
038600     ADD 1 TO WS-NEXT-SUB-ID.
038700     MOVE WS-NEXT-SUB-ID TO SUB-ID.
038800     MOVE TRS-NAME TO SUB-NAME.
038900     MOVE TRS-AMOUNT TO SUB-AMOUNT.
039000     MOVE TRS-CATEGORY TO SUB-CATEGORY.
039100     MOVE TRS-FREQ TO SUB-FREQ.
039200     MOVE TRS-START TO SUB-START.
039300     MOVE TRS-END-DATE TO SUB-END.
039400     MOVE "Y" TO SUB-ACTIVE.
039500     WRITE XP-SUBSCRIPTION-RECORD.
039600     ADD 1 TO WS-SUB-COUNT.
039700     STRING "Added subscription " SUB-ID
039800         DELIMITED BY SIZE INTO XP-LOG-LINE.
039900     WRITE XP-LOG-LINE.
040000 0500-EXIT.
040100     EXIT.
040200*
040300 0600-ADD-INSTALLMENT.
040400     ADD 1 TO WS-NEXT-INS-ID.
040500     MOVE WS-NEXT-INS-ID TO INS-ID.
040600     MOVE TR-DESC TO INS-DESC.
040700     MOVE TR-CATEGORY TO INS-CATEGORY.
040800     MOVE TR-AMOUNT TO INS-TOTAL-AMT.
040900     MOVE TR-COUNT TO INS-COUNT.
041000     MOVE TR-DATE TO INS-START.
041100     WRITE XP-INSTALLMENT-RECORD.
041200     ADD 1 TO WS-INS-COUNT.
041300     PERFORM 0610-EXPLODE-INSTALLMENT THRU 0610-EXIT.
041400     STRING "Added installment plan " INS-ID
041500         DELIMITED BY SIZE INTO XP-LOG-LINE.
041600     WRITE XP-LOG-LINE.
041700 0600-EXIT.
041800     EXIT.
041900*
042000 0610-EXPLODE-INSTALLMENT.
042100*    EACH = ROUND(TOTAL / COUNT, 2); LAST GETS THE PENNY
042200*    REMAINDER SO THE INSTALLMENTS SUM EXACTLY TO THE TOTAL.
042300*    INSTALLMENT I IS DATED START SHIFTED BY I-1 MONTHS.
042400     COMPUTE WS-INS-EACH ROUNDED =
042500         INS-TOTAL-AMT / INS-COUNT.
042600     COMPUTE WS-INS-RUN-SUM = WS-INS-EACH * INS-COUNT.
042700     COMPUTE WS-INS-SPLIT ROUNDED =
042800         INS-TOTAL-AMT - WS-INS-RUN-SUM.
042900     COMPUTE WS-INS-LAST = WS-INS-EACH + WS-INS-SPLIT.
043000     MOVE ZERO TO WS-INS-IX.
043100     PERFORM 0611-WRITE-ONE-INSTALMENT THRU 0611-EXIT
043200         INS-COUNT TIMES.
043300 0610-EXIT.
043400     EXIT.
043500*
043600 0611-WRITE-ONE-INSTALMENT.
043700     ADD 1 TO WS-INS-IX.
043800     ADD 1 TO WS-NEXT-EXP-ID.
043900     MOVE WS-NEXT-EXP-ID TO EXP-ID.
044000     MOVE INS-CATEGORY TO EXP-CATEGORY.
044100     MOVE INS-DESC TO EXP-DESC.
044200     MOVE "I" TO EXP-KIND.
044300     MOVE ZERO TO EXP-SUB-ID.
044400     MOVE INS-ID TO EXP-INST-ID.
044500     MOVE WS-INS-IX TO EXP-INST-NO.
044600     MOVE INS-COUNT TO EXP-INST-TOTAL.
044700     IF WS-INS-IX = INS-COUNT
044800         MOVE WS-INS-LAST TO EXP-AMOUNT
044900     ELSE
045000         MOVE WS-INS-EACH TO EXP-AMOUNT
045100     END-IF.
045200     MOVE "S" TO XPC-FUNCTION.
045300     MOVE INS-START TO XPC-IN-DATE.
045400     COMPUTE XPC-SHIFT-COUNT = WS-INS-IX - 1.
045500     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
045600     MOVE XPC-OUT-DATE TO EXP-DATE.
045700     WRITE XP-EXPENSE-RECORD.
045800     ADD 1 TO WS-EXP-COUNT.
045900 0611-EXIT.
046000     EXIT.
046100*
046200 0700-SET-BUDGET.
046300*    (MONTH, CATEGORY) IS UNIQUE - SCAN THE BUDGET MASTER
046400*    AND REWRITE IN PLACE IF FOUND, ELSE APPEND AFTER EOF.
046500     MOVE "N" TO WS-BUD-MATCHED.
046600     OPEN I-O XP-BUDGET-FILE.
046700     MOVE "N" TO XP-SW-EOF.
046800     READ XP-BUDGET-FILE
046900         AT END MOVE "Y" TO XP-SW-EOF.
047000     PERFORM 0710-SCAN-ONE-BUDGET THRU 0710-EXIT
047100         UNTIL XP-EOF OR WS-BUD-FOUND.
047200     IF WS-BUD-MATCHED = "N"
047300         MOVE TRB-MONTH TO BUD-MONTH
047400         MOVE TRB-CATEGORY TO BUD-CATEGORY
047500         MOVE TRB-AMOUNT TO BUD-AMOUNT
047600         WRITE XP-BUDGET-RECORD
047700     END-IF.
047800     CLOSE XP-BUDGET-FILE.
047900     ADD 1 TO WS-BUD-COUNT.
048000     STRING "Set budget " TRB-CATEGORY " " TRB-MONTH
048100         DELIMITED BY SIZE INTO XP-LOG-LINE.
048200     WRITE XP-LOG-LINE.
048300 0700-EXIT.
048400     EXIT.
048500*
048600 0710-SCAN-ONE-BUDGET.
048700     IF BUD-MONTH = TRB-MONTH
048800         AND BUD-CATEGORY = TRB-CATEGORY
048900         MOVE TRB-AMOUNT TO BUD-AMOUNT
049000         REWRITE XP-BUDGET-RECORD
049100         MOVE "Y" TO WS-BUD-MATCHED
049200     ELSE
049300         READ XP-BUDGET-FILE
049400             AT END MOVE "Y" TO XP-SW-EOF
049500         END-READ
049600     END-IF.
049700 0710-EXIT.
049800     EXIT.
049900*
050000 0900-TERMINATE.
050100     CLOSE XP-TRANSACT-FILE.
050200     CLOSE XP-EXPENSE-FILE.
050300     CLOSE XP-INCOME-FILE.
050400     CLOSE XP-SUBSCRIPT-FILE.
050500     CLOSE XP-INSTPLAN-FILE.
050600     STRING "Posted " WS-EXP-COUNT " expense(s), "
050700         WS-INC-COUNT " income(s), " WS-SUB-COUNT
050800         " subscription(s), " WS-INS-COUNT
050900         " installment(s), " WS-BUD-COUNT " budget(s)."
051000         DELIMITED BY SIZE INTO XP-LOG-LINE.
051100     WRITE XP-LOG-LINE.
051200     CLOSE XP-LOG-FILE.
051300 0900-EXIT.
051400     EXIT.
