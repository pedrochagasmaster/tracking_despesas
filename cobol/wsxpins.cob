000100*****************************************
000200*                                       *
000300*  Record Definition For Installment    *
000400*     Purchase Plan File                *
000500*     Uses Ins-Id as key                *
000600*****************************************
000700*  File size 92 bytes.
000800*
000900* ONE RECORD PER PURCHASE PLAN - THE EXPLODED EXPENSE
001000* RECORDS THEMSELVES LIVE IN THE EXPENSE LEDGER, LINKED
001100* BACK HERE BY EXP-INST-ID.
001200*
001300* 07/11/88 vbc - Created for the expense tracker rework.
001400*
001500 01  XP-INSTALLMENT-RECORD.
001600     03  INS-ID                PIC 9(7).
001700     03  INS-DESC              PIC X(40).
001800     03  INS-CATEGORY          PIC X(20).
001900     03  INS-TOTAL-AMT         PIC S9(7)V99.
002000     03  INS-COUNT             PIC 9(3).
002100*        NUMBER OF INSTALLMENTS, GREATER THAN ZERO.
002200     03  INS-START             PIC X(10).
002300*        FIRST INSTALLMENT DATE.
002400     03  FILLER                PIC X(3).
002500*        SPARE - GROWTH.
