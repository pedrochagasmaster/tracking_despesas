000100****************************************************************
000200*                                                              *
000300*          Expense Tracker - External Transaction Import       *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPIMPRT.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       12/02/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        LOADS THE EXTERNAL TRANSACTION AND
002600*                    SUBSCRIPTION EXTRACTS INTO THE MASTERS,
002700*                    SKIPPING THE 4 HEADER ROWS AND DROPPING
002800*                    ANYTHING ALREADY ON FILE.
002900*
003000*    VERSION.        SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES. NONE.
003300*
003400*    FILES USED.     IMPRTPARM. RUN DATE/FILTER/SUBS-FLAG CARD.
003500*                    IMPTRANS.  TRANSACTION EXTRACT - INPUT.
003600*                    IMPSUBS.   SUBSCRIPTION EXTRACT - INPUT.
003700*                    EXPENSES.  EXPENSE LEDGER - INPUT/EXTEND.
003800*                    INCOMES.   INCOME MASTER - INPUT/EXTEND.
003900*                    SUBSCRIPT. SUBSCRIPTION MASTER -
004000*                               INPUT/EXTEND.
004100*                    IMPORTLOG. RUN LOG / TOTALS - OUTPUT.
004200*
004300* CHANGES:
004400* 02/12/88 VBC - 1.0.00 CREATED - TRANSACTION SIDE ONLY.
004500* 09/06/91 VBC -    .01 ADDED SUBSCRIPTION IMPORT WITH THE
004600*                       SECTION STATE MACHINE - YEARLY
004700*                       MARKER CHECKED BEFORE THE GENERIC
004800*                       ONE, SINCE "ASSINATURAS" IS A
004900*                       SUBSTRING OF "ASSINATURAS ANUAIS".
005000* 14/01/99 VBC - 1.1.00 Y2K - DUPLICATE SCANS NOW REWIND BY
005100*                       CLOSE/OPEN LIKE THE CHARGING RUN -
005200*                       OLD CODE LEFT EXPENSES OPEN INPUT
005300*                       AND COULD NOT REWRITE ON EXTEND.
005400* 17/10/02 PJW -    .01 CONFIRMED THE MONTH FILTER ALREADY
005500*                       COMPARES THE FULL 7 CHARACTER MONTH
005600*                       KEY, NOT JUST A PREFIX - RAISED
005700*                       AFTER A QUERY, NO CODE CHANGE MADE.
005800* 14/09/04 VBC -    .02 IMPORTLOG RE-DECLARED LINE SEQUENTIAL -
005900*                       SAME FIX AS THE OTHER RUN LOGS, ONE
006000*                       TOTALS LINE PER PRINT LINE.
006100*
006200****************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006700* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
006800* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
006900* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007000*
007100****************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*================================
007500*
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT XP-PARM-FILE ASSIGN TO "IMPRTPARM"
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT XP-IMPTRANS-FILE ASSIGN TO "IMPTRANS"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT XP-IMPSUBS-FILE ASSIGN TO "IMPSUBS"
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
008900         ORGANIZATION IS SEQUENTIAL.
009000     SELECT XP-INCOME-FILE ASSIGN TO "INCOMES"
009100         ORGANIZATION IS SEQUENTIAL.
009200     SELECT XP-SUBSCRIPT-FILE ASSIGN TO "SUBSCRIPT"
009300         ORGANIZATION IS SEQUENTIAL.
009400     SELECT XP-REPORT-FILE ASSIGN TO "IMPORTLOG"
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600*
009700 DATA DIVISION.
009800*================================
009900*
010000 FILE SECTION.
010100*
010200 FD  XP-PARM-FILE.
010300 01  XP-PARM-LINE.
010400     03  PARM-RUN-DATE           PIC X(10).
010500     03  PARM-MONTH-FILTER       PIC X(7).
010600     03  PARM-IMPORT-SUBS        PIC X(1).
010700*        Y IMPORTS THE ASSINATURAS SHEET TOO, N SKIPS IT.
010800     03  FILLER                  PIC X(62).
010900*
011000 FD  XP-IMPTRANS-FILE.
011100 COPY "WSXPIMT.COB".
011200*
011300 FD  XP-IMPSUBS-FILE.
011400 COPY "WSXPISB.COB".
011500*
011600 FD  XP-EXPENSE-FILE.
011700 COPY "WSXPEXP.COB".
011800*
011900 FD  XP-INCOME-FILE.
012000 COPY "WSXPINC.COB".
012100*
012200 FD  XP-SUBSCRIPT-FILE.
012300 COPY "WSXPSUB.COB".
012400*
012500 FD  XP-REPORT-FILE.
012600 01  XP-REPORT-LINE              PIC X(100).
012700*
012800 WORKING-STORAGE SECTION.
012900*-----------------------
013000 77  PROG-NAME               PIC X(17)
013100                              VALUE "XPIMPRT (1.1.02)".
013200*
013300 COPY "WSXPCOM.COB".
013400 COPY "WSXPERR.COB".
013500*
013600 01  WS-NEXT-IDS.
013700     03  WS-NEXT-EXP-ID       PIC 9(7)    COMP.
013800     03  WS-NEXT-INC-ID       PIC 9(7)    COMP.
013900     03  WS-NEXT-SUB-ID       PIC 9(7)    COMP.
014000*
014100 01  WS-HEADER-COUNT          PIC 9(1)    COMP.
014200 01  WS-IMPORTED-COUNTS.
014300     03  WS-IMP-EXP-COUNT      PIC 9(5)    COMP  VALUE ZERO.
014400     03  WS-IMP-INC-COUNT      PIC 9(5)    COMP  VALUE ZERO.
014500     03  WS-IMP-SUB-COUNT      PIC 9(5)    COMP  VALUE ZERO.
014600*
014700 01  WS-EXP-DUP-SEARCH.
014800     03  WS-EDS-DATE           PIC X(10).
014900     03  WS-EDS-AMOUNT         PIC S9(7)V99.
015000     03  WS-EDS-DESC           PIC X(40).
015100     03  WS-EDS-CATEGORY       PIC X(20).
015200*
015300 01  WS-INC-DUP-SEARCH.
015400     03  WS-IDS-DATE           PIC X(10).
015500     03  WS-IDS-AMOUNT         PIC S9(7)V99.
015600     03  WS-IDS-DESC           PIC X(40).
015700     03  WS-IDS-CATEGORY       PIC X(20).
015800*
015900 01  WS-SUB-FREQ              PIC X(1)   VALUE "M".
016000 01  WS-SUB-DUP-SEARCH.
016100     03  WS-SDS-NAME-UPPER     PIC X(30).
016200     03  WS-SDS-AMOUNT         PIC S9(7)V99.
016300     03  WS-SDS-FREQ           PIC X(1).
016400 01  WS-EXISTING-NAME-UPPER   PIC X(30).
016500 01  WS-ISB-NAME-LOWER        PIC X(30).
016600 01  WS-MARKER-TALLY          PIC 9(2)    COMP.
016700*
016800 PROCEDURE DIVISION.
016900*================================
017000*
017100 0000-MAIN-PROCESS.
017200     PERFORM 0100-INITIALISE THRU 0100-EXIT.
017300     PERFORM 0300-IMPORT-TRANSACTIONS THRU 0300-EXIT.
017400     IF PARM-IMPORT-SUBS = "Y"
017500         PERFORM 0400-IMPORT-SUBSCRIPTIONS THRU 0400-EXIT
017600     END-IF.
017700     PERFORM 0500-PRINT-TOTALS THRU 0500-EXIT.
017800     PERFORM 0900-TERMINATE THRU 0900-EXIT.
017900     STOP RUN.
018000*
018100 0100-INITIALISE.
018200     OPEN INPUT XP-PARM-FILE.
018300     READ XP-PARM-FILE
018400         AT END MOVE SPACES TO XP-PARM-LINE.
018500     CLOSE XP-PARM-FILE.
018600     MOVE PARM-RUN-DATE TO XP-TODAY.
018700     MOVE ZERO TO WS-NEXT-EXP-ID WS-NEXT-INC-ID
018800         WS-NEXT-SUB-ID.
018900     PERFORM 0110-SCAN-NEXT-IDS THRU 0110-EXIT.
019000     OPEN OUTPUT XP-REPORT-FILE.
019100 0100-EXIT.
019200     EXIT.
019300*
019400 0110-SCAN-NEXT-IDS.
019500     MOVE "N" TO XP-SW-EOF.
019600     OPEN INPUT XP-EXPENSE-FILE.
019700     PERFORM 0111-SCAN-EXPENSE-ID THRU 0111-EXIT
019800         UNTIL XP-EOF.
019900     CLOSE XP-EXPENSE-FILE.
020000     MOVE "N" TO XP-SW-EOF.
020100     OPEN INPUT XP-INCOME-FILE.
020200     PERFORM 0112-SCAN-INCOME-ID THRU 0112-EXIT
020300         UNTIL XP-EOF.
020400     CLOSE XP-INCOME-FILE.
020500     MOVE "N" TO XP-SW-EOF.
020600     OPEN INPUT XP-SUBSCRIPT-FILE.
020700     PERFORM 0113-SCAN-SUBSCRIPT-ID THRU 0113-EXIT
020800         UNTIL XP-EOF.
020900     CLOSE XP-SUBSCRIPT-FILE.
021000     MOVE "N" TO XP-SW-EOF.
021100 0110-EXIT.
021200     EXIT.
021300*
021400 0111-SCAN-EXPENSE-ID.
021500     READ XP-EXPENSE-FILE
021600         AT END MOVE "Y" TO XP-SW-EOF
021700         NOT AT END
021800             IF EXP-ID > WS-NEXT-EXP-ID
021900                 MOVE EXP-ID TO WS-NEXT-EXP-ID
022000             END-IF
022100     END-READ.
022200 0111-EXIT.
022300     EXIT.
022400*
022500 0112-SCAN-INCOME-ID.
022600     READ XP-INCOME-FILE
022700         AT END MOVE "Y" TO XP-SW-EOF
022800         NOT AT END
022900             IF INC-ID > WS-NEXT-INC-ID
023000                 MOVE INC-ID TO WS-NEXT-INC-ID
023100             END-IF
023200     END-READ.
023300 0112-EXIT.
023400     EXIT.
023500*
023600 0113-SCAN-SUBSCRIPT-ID.
023700     READ XP-SUBSCRIPT-FILE
023800         AT END MOVE "Y" TO XP-SW-EOF
023900         NOT AT END
024000             IF SUB-ID > WS-NEXT-SUB-ID
024100                 MOVE SUB-ID TO WS-NEXT-SUB-ID
024200             END-IF
024300     END-READ.
024400 0113-EXIT.
024500     EXIT.
024600*
024700 0300-IMPORT-TRANSACTIONS.
024800     OPEN INPUT XP-IMPTRANS-FILE.
024900     MOVE "N" TO XP-SW-EOF.
025000     MOVE ZERO TO WS-HEADER-COUNT.
025100     PERFORM 0310-SKIP-ONE-HEADER-ROW THRU 0310-EXIT
025200         VARYING WS-HEADER-COUNT FROM 1 BY 1
025300         UNTIL WS-HEADER-COUNT > 4
025400         OR XP-EOF.
025500     READ XP-IMPTRANS-FILE
025600         AT END MOVE "Y" TO XP-SW-EOF.
025700     PERFORM 0320-IMPORT-ONE-TRANS-ROW THRU 0320-EXIT
025800         UNTIL XP-EOF.
025900     CLOSE XP-IMPTRANS-FILE.
026000 0300-EXIT.
026100     EXIT.
026200*
026300 0310-SKIP-ONE-HEADER-ROW.
026400     READ XP-IMPTRANS-FILE
026500         AT END MOVE "Y" TO XP-SW-EOF
026600     END-READ.
026700 0310-EXIT.
026800     EXIT.
026900*
027000 0320-IMPORT-ONE-TRANS-ROW.
027100     PERFORM 0330-TRY-IMPORT-EXPENSE-SIDE THRU 0330-EXIT.
027200     PERFORM 0350-TRY-IMPORT-INCOME-SIDE THRU 0350-EXIT.
027300     READ XP-IMPTRANS-FILE
027400         AT END MOVE "Y" TO XP-SW-EOF
027500     END-READ.
027600 0320-EXIT.
027700     EXIT.
027800*
027900 0330-TRY-IMPORT-EXPENSE-SIDE.
028000     IF IMP-EXP-DATE NOT = SPACES
028100         AND IMP-EXP-AMOUNT NOT = ZERO
028200         AND IMP-EXP-DESC NOT = SPACES
028300         AND IMP-EXP-CATEGORY NOT = SPACES
028400         IF PARM-MONTH-FILTER = SPACES
028500             OR IMP-EXP-DATE (1:7) = PARM-MONTH-FILTER
028600             MOVE IMP-EXP-DATE TO WS-EDS-DATE
028700             MOVE IMP-EXP-AMOUNT TO WS-EDS-AMOUNT
028800             MOVE IMP-EXP-DESC TO WS-EDS-DESC
028900             MOVE IMP-EXP-CATEGORY TO WS-EDS-CATEGORY
029000             PERFORM 0340-SCAN-EXPENSE-DUPLICATE
029100                 THRU 0340-EXIT
029200             IF XP-NOT-FOUND
029300                 PERFORM 0345-WRITE-IMPORTED-EXPENSE
029400                     THRU 0345-EXIT
029500             END-IF
029600         END-IF
029700     END-IF.
029800 0330-EXIT.
029900     EXIT.
030000*
030100 0340-SCAN-EXPENSE-DUPLICATE.
030200     MOVE "N" TO XP-SW-FOUND.
030300     MOVE "N" TO XP-SW-EOF.
030400     OPEN INPUT XP-EXPENSE-FILE.
030500     READ XP-EXPENSE-FILE
030600         AT END MOVE "Y" TO XP-SW-EOF.
030700     PERFORM 0341-SCAN-ONE-EXPENSE THRU 0341-EXIT
030800         UNTIL XP-EOF OR XP-FOUND.
030900     CLOSE XP-EXPENSE-FILE.
031000 0340-EXIT.
031100     EXIT.
031200*
031300 0341-SCAN-ONE-EXPENSE.
031400     IF EXP-DATE = WS-EDS-DATE
031500         AND EXP-AMOUNT = WS-EDS-AMOUNT
031600         AND EXP-DESC = WS-EDS-DESC
031700         AND EXP-CATEGORY = WS-EDS-CATEGORY
031800         AND EXP-KIND = "O"
031900         MOVE "Y" TO XP-SW-FOUND
032000     END-IF.
032100     READ XP-EXPENSE-FILE
032200         AT END MOVE "Y" TO XP-SW-EOF
032300     END-READ.
032400 0341-EXIT.
032500     EXIT.
032600*
032700 0345-WRITE-IMPORTED-EXPENSE.
032800     ADD 1 TO WS-NEXT-EXP-ID.
032900     OPEN EXTEND XP-EXPENSE-FILE.
033000     MOVE WS-NEXT-EXP-ID TO EXP-ID.
033100     MOVE WS-EDS-DATE TO EXP-DATE.
033200     MOVE WS-EDS-AMOUNT TO EXP-AMOUNT.
033300     MOVE WS-EDS-DESC TO EXP-DESC.
033400     MOVE WS-EDS-CATEGORY TO EXP-CATEGORY.
033500     MOVE "O" TO EXP-KIND.
033600     MOVE ZERO TO EXP-SUB-ID.
033700     MOVE ZERO TO EXP-INST-ID.
033800     MOVE ZERO TO EXP-INST-NO.
033900     MOVE ZERO TO EXP-INST-TOTAL.
034000     WRITE XP-EXPENSE-RECORD.
034100     CLOSE XP-EXPENSE-FILE.
034200     ADD 1 TO WS-IMP-EXP-COUNT.
034300 0345-EXIT.
034400     EXIT.
034500*
034600 0350-TRY-IMPORT-INCOME-SIDE.
034700     IF IMP-INC-DATE NOT = SPACES
034800         AND IMP-INC-AMOUNT NOT = ZERO
034900         AND IMP-INC-DESC NOT = SPACES
035000         AND IMP-INC-CATEGORY NOT = SPACES
035100         IF PARM-MONTH-FILTER = SPACES
035200             OR IMP-INC-DATE (1:7) = PARM-MONTH-FILTER
035300             MOVE IMP-INC-DATE TO WS-IDS-DATE
035400             MOVE IMP-INC-AMOUNT TO WS-IDS-AMOUNT
035500             MOVE IMP-INC-DESC TO WS-IDS-DESC
035600             MOVE IMP-INC-CATEGORY TO WS-IDS-CATEGORY
035700             PERFORM 0360-SCAN-INCOME-DUPLICATE
035800                 THRU 0360-EXIT
035900             IF XP-NOT-FOUND
036000                 PERFORM 0365-WRITE-IMPORTED-INCOME
036100                     THRU 0365-EXIT
036200             END-IF
036300         END-IF
036400     END-IF.
036500 0350-EXIT.
036600     EXIT.
036700*
036800 0360-SCAN-INCOME-DUPLICATE.
036900     MOVE "N" TO XP-SW-FOUND.
037000     MOVE "N" TO XP-SW-EOF.
037100     OPEN INPUT XP-INCOME-FILE.
037200     READ XP-INCOME-FILE
037300         AT END MOVE "Y" TO XP-SW-EOF.
037400     PERFORM 0361-SCAN-ONE-INCOME THRU 0361-EXIT
037500         UNTIL XP-EOF OR XP-FOUND.
037600     CLOSE XP-INCOME-FILE.
037700 0360-EXIT.
037800     EXIT.
037900*
038000 0361-SCAN-ONE-INCOME.
038100     IF INC-DATE = WS-IDS-DATE
038200         AND INC-AMOUNT = WS-IDS-AMOUNT
038300         AND INC-DESC = WS-IDS-DESC
038400         AND INC-CATEGORY = WS-IDS-CATEGORY
038500         MOVE "Y" TO XP-SW-FOUND
038600     END-IF.
038700     READ XP-INCOME-FILE
038800         AT END MOVE "Y" TO XP-SW-EOF
038900     END-READ.
039000 0361-EXIT.
039100     EXIT.
039200*
039300 0365-WRITE-IMPORTED-INCOME.
039400     ADD 1 TO WS-NEXT-INC-ID.
039500     OPEN EXTEND XP-INCOME-FILE.
039600     MOVE WS-NEXT-INC-ID TO INC-ID.
039700     MOVE WS-IDS-DATE TO INC-DATE.
039800     MOVE WS-IDS-AMOUNT TO INC-AMOUNT.
039900     MOVE WS-IDS-DESC TO INC-DESC.
040000     MOVE WS-IDS-CATEGORY TO INC-CATEGORY.
040100     WRITE XP-INCOME-RECORD.
040200     CLOSE XP-INCOME-FILE.
040300     ADD 1 TO WS-IMP-INC-COUNT.
040400 0365-EXIT.
040500     EXIT.
040600*
040700 0400-IMPORT-SUBSCRIPTIONS.
040800     OPEN INPUT XP-IMPSUBS-FILE.
040900     MOVE "M" TO WS-SUB-FREQ.
041000     MOVE "N" TO XP-SW-EOF.
041100     READ XP-IMPSUBS-FILE
041200         AT END MOVE "Y" TO XP-SW-EOF.
041300     PERFORM 0410-IMPORT-ONE-SUB-ROW THRU 0410-EXIT
041400         UNTIL XP-EOF.
041500     CLOSE XP-IMPSUBS-FILE.
041600 0400-EXIT.
041700     EXIT.
041800*
041900 0410-IMPORT-ONE-SUB-ROW.
042000     MOVE ISB-NAME TO WS-ISB-NAME-LOWER.
042100     INSPECT WS-ISB-NAME-LOWER CONVERTING
042200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042300         TO "abcdefghijklmnopqrstuvwxyz".
042400     MOVE ZERO TO WS-MARKER-TALLY.
042500     INSPECT WS-ISB-NAME-LOWER TALLYING WS-MARKER-TALLY
042600         FOR ALL "assinaturas anuais".
042700     IF WS-MARKER-TALLY > ZERO
042800         MOVE "Y" TO WS-SUB-FREQ
042900     ELSE
043000         MOVE ZERO TO WS-MARKER-TALLY
043100         INSPECT WS-ISB-NAME-LOWER TALLYING
043200             WS-MARKER-TALLY FOR ALL "assinaturas"
043300         IF WS-MARKER-TALLY > ZERO
043400             MOVE "M" TO WS-SUB-FREQ
043500         ELSE
043600             IF ISB-NAME NOT = SPACES
043700                 AND ISB-AMOUNT NOT = ZERO
043800                 PERFORM 0420-TRY-IMPORT-ONE-SUB
043900                     THRU 0420-EXIT
044000             END-IF
044100         END-IF
044200     END-IF.
044300     READ XP-IMPSUBS-FILE
044400         AT END MOVE "Y" TO XP-SW-EOF
044500     END-READ.
044600 0410-EXIT.
044700     EXIT.
044800*
044900 0420-TRY-IMPORT-ONE-SUB.
045000     MOVE ISB-NAME TO WS-SDS-NAME-UPPER.
045100     INSPECT WS-SDS-NAME-UPPER CONVERTING
045200         "abcdefghijklmnopqrstuvwxyz"
045300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045400     MOVE ISB-AMOUNT TO WS-SDS-AMOUNT.
045500     MOVE WS-SUB-FREQ TO WS-SDS-FREQ.
045600     PERFORM 0430-SCAN-SUBSCRIPTION-DUPLICATE THRU 0430-EXIT.
045700     IF XP-NOT-FOUND
045800         PERFORM 0440-WRITE-IMPORTED-SUB THRU 0440-EXIT
045900     END-IF.
046000 0420-EXIT.
046100     EXIT.
046200*
046300 0430-SCAN-SUBSCRIPTION-DUPLICATE.
046400     MOVE "N" TO XP-SW-FOUND.
046500     MOVE "N" TO XP-SW-EOF.
046600     OPEN INPUT XP-SUBSCRIPT-FILE.
046700     READ XP-SUBSCRIPT-FILE
046800         AT END MOVE "Y" TO XP-SW-EOF.
046900     PERFORM 0431-SCAN-ONE-SUBSCRIPTION THRU 0431-EXIT
047000         UNTIL XP-EOF OR XP-FOUND.
047100     CLOSE XP-SUBSCRIPT-FILE.
047200 0430-EXIT.
047300     EXIT.
047400*
047500 0431-SCAN-ONE-SUBSCRIPTION.
047600     MOVE SUB-NAME TO WS-EXISTING-NAME-UPPER.
047700     INSPECT WS-EXISTING-NAME-UPPER CONVERTING
047800         "abcdefghijklmnopqrstuvwxyz"
047900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048000     IF WS-EXISTING-NAME-UPPER = WS-SDS-NAME-UPPER
048100         AND SUB-AMOUNT = WS-SDS-AMOUNT
048200         AND SUB-FREQ = WS-SDS-FREQ
048300         MOVE "Y" TO XP-SW-FOUND
048400     END-IF.
048500     READ XP-SUBSCRIPT-FILE
048600         AT END MOVE "Y" TO XP-SW-EOF
048700     END-READ.
048800 0431-EXIT.
048900     EXIT.
049000*
049100 0440-WRITE-IMPORTED-SUB.
049200     ADD 1 TO WS-NEXT-SUB-ID.
049300     OPEN EXTEND XP-SUBSCRIPT-FILE.
049400     MOVE WS-NEXT-SUB-ID TO SUB-ID.
049500     MOVE ISB-NAME TO SUB-NAME.
049600     MOVE ISB-AMOUNT TO SUB-AMOUNT.
049700     MOVE "Assinaturas" TO SUB-CATEGORY.
049800     MOVE WS-SUB-FREQ TO SUB-FREQ.
049900     MOVE XP-TODAY TO SUB-START.
050000     MOVE SPACES TO SUB-END.
050100     MOVE "Y" TO SUB-ACTIVE.
050200     WRITE XP-SUBSCRIPTION-RECORD.
050300     CLOSE XP-SUBSCRIPT-FILE.
050400     ADD 1 TO WS-IMP-SUB-COUNT.
050500 0440-EXIT.
050600     EXIT.
050700*
050800 0500-PRINT-TOTALS.
050900     STRING "Imported " WS-IMP-EXP-COUNT
051000         " expense(s), " WS-IMP-INC-COUNT
051100         " income(s), " WS-IMP-SUB-COUNT
051200         " subscription(s)."
051300         DELIMITED BY SIZE INTO XP-REPORT-LINE.
051400     WRITE XP-REPORT-LINE.
051500 0500-EXIT.
051600     EXIT.
051700*
051800 0900-TERMINATE.
051900     CLOSE XP-REPORT-FILE.
052000 0900-EXIT.
052100     EXIT.
