000100****************************************************************
000200*                                                              *
000300*            Expense Tracker - Subscription Charging           *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPCHRG.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/18/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        MONTHLY CHARGING RUN - SCANS THE ACTIVE
002600*                    SUBSCRIPTIONS, POSTS ONE EXPENSE PER
002700*                    SUBSCRIPTION DUE IN THE TARGET MONTH AND
002800*                    LOGS THE CHARGE IN THE REGISTRY SO A
002900*                    RERUN CANNOT DOUBLE CHARGE IT.  MAY BE
003000*                    RUN IN PLAN-ONLY (DRY RUN) MODE.
003100*
003200*    VERSION.        SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES. XPDTCAL - MONTH WINDOW.
003500*
003600*    FILES USED.     CHGPARM.   TARGET MONTH + DRY RUN FLAG.
003700*                    SUBSCRIPT. SUBSCRIPTION MASTER - INPUT.
003800*                    SUBCHRG.   CHARGE REGISTRY - I-O.
003900*                    EXPENSES.  EXPENSE LEDGER - EXTEND.
004000*                    POSTLOG.   RUN LOG / CONFIRMATIONS.
004100*
004200* CHANGES:
004300* 18/11/88 VBC - 1.0.00 CREATED - DUE-THIS-MONTH TEST AND
004400*                       CHARGE POSTING FOR MONTHLY AND
004500*                       YEARLY SUBSCRIPTIONS.
004600* 27/06/90 VBC -    .01 ADDED THE CHARGE REGISTRY SCAN SO A
004700*                       SECOND RUN IN THE SAME MONTH CANNOT
004800*                       DOUBLE POST - SEEN ON TEST RERUN.
004900* 09/02/94 VBC -    .02 ADDED DRY-RUN MODE - PLANS ONLY,
005000*                       WRITES NO EXPENSE OR REGISTRY ROW.
005100* 05/01/99 VBC - 1.1.00 Y2K - YEARLY DUE TEST NOW COMPARES
005200*                       FULL 4 DIGIT YEARS, NOT THE OLD
005300*                       2 DIGIT ANNIVERSARY CHECK.
005400* 22/11/01 RJH -    .01 ALREADY-CHARGED SCAN CONFIRMED SAFE
005500*                       AGAINST A RESTARTED RUN - REGISTRY
005600*                       IS REWOUND BY CLOSE/OPEN BEFORE EACH
005700*                       PLAN, NO STALE POSITIONING LEFT.
005800* 14/09/04 VBC -    .02 POSTLOG RE-DECLARED LINE SEQUENTIAL -
005900*                       SAME FIX AS XPEPOST, ONE CONFIRMATION
006000*                       PER PRINT LINE, NOT A BLOCKED FILE.
006100*
006200****************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006700* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
006800* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
006900* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007000*
007100****************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*================================
007500*
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT XP-PARM-FILE ASSIGN TO "CHGPARM"
008300         ORGANIZATION IS SEQUENTIAL.
008400     SELECT XP-SUBSCRIPT-FILE ASSIGN TO "SUBSCRIPT"
008500         ORGANIZATION IS SEQUENTIAL.
008600     SELECT XP-SUBCHRG-FILE ASSIGN TO "SUBCHRG"
008700         ORGANIZATION IS SEQUENTIAL.
008800     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
008900         ORGANIZATION IS SEQUENTIAL.
009000     SELECT XP-LOG-FILE ASSIGN TO "POSTLOG"
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400*================================
009500*
009600 FILE SECTION.
009700*
009800 FD  XP-PARM-FILE.
009900 01  XP-PARM-LINE.
010000     03  PARM-TARGET-MONTH    PIC X(7).
010100     03  PARM-DRY-RUN         PIC X(1).
010200     03  FILLER               PIC X(72).
010300*
010400 FD  XP-SUBSCRIPT-FILE.
010500 COPY "WSXPSUB.COB".
010600*
010700 FD  XP-SUBCHRG-FILE.
010800 COPY "WSXPCHG.COB".
010900*
011000 FD  XP-EXPENSE-FILE.
011100 COPY "WSXPEXP.COB".
011200*
011300 FD  XP-LOG-FILE.
011400 01  XP-LOG-LINE                 PIC X(80).
011500*
011600 WORKING-STORAGE SECTION.
011700*-----------------------
011800 77  PROG-NAME               PIC X(17)
011900                              VALUE "XPCHRG  (1.1.02)".
012000*
012100 COPY "WSXPCOM.COB".
012200 COPY "WSXPERR.COB".
012300*
012400 01  WS-NEXT-EXP-ID           PIC 9(7)    COMP.
012500*
012600 01  WS-COUNTS.
012700     03  WS-DUE-COUNT         PIC 9(5)    COMP.
012800     03  WS-SKIP-COUNT        PIC 9(5)    COMP.
012900*
013000 01  WS-CHARGED-FLAG          PIC X       VALUE "N".
013100     88  WS-ALREADY-CHARGED            VALUE "Y".
013200*
013300 01  WS-DUE-FLAG              PIC X       VALUE "N".
013400     88  WS-SUB-DUE                     VALUE "Y".
013500*
013600 COPY "WSXPCAL.COB".
013700*
013800 PROCEDURE DIVISION.
013900*================================
014000*
014100 0000-MAIN-PROCESS.
014200     PERFORM 0100-INITIALISE THRU 0100-EXIT.
014300     PERFORM 0200-PROCESS-SUBSCRIPTIONS THRU 0200-EXIT
014400         UNTIL XP-EOF.
014500     PERFORM 0900-TERMINATE THRU 0900-EXIT.
014600     STOP RUN.
014700*
014800 0100-INITIALISE.
014900     MOVE ZERO TO WS-NEXT-EXP-ID.
015000     MOVE ZERO TO WS-DUE-COUNT WS-SKIP-COUNT.
015100     OPEN INPUT XP-PARM-FILE.
015200     READ XP-PARM-FILE
015300         AT END MOVE SPACES TO PARM-TARGET-MONTH
015400                MOVE "N" TO PARM-DRY-RUN.
015500     CLOSE XP-PARM-FILE.
015600     MOVE PARM-TARGET-MONTH TO XP-RP-TARGET-MONTH.
015700     MOVE PARM-DRY-RUN TO XP-SW-DRY-RUN.
015800     MOVE "W" TO XPC-FUNCTION.
015900     MOVE XP-RP-TARGET-MONTH TO XPC-IN-MONTH.
016000     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
016100     MOVE XPC-OUT-FIRST-DATE TO XP-MW-FIRST-DATE.
016200     MOVE XPC-OUT-LAST-DATE TO XP-MW-LAST-DATE.
016300     PERFORM 0110-FIND-NEXT-EXP-ID THRU 0110-EXIT.
016400     OPEN INPUT XP-SUBSCRIPT-FILE.
016500     OPEN I-O XP-SUBCHRG-FILE.
016600     OPEN EXTEND XP-EXPENSE-FILE.
016700     OPEN OUTPUT XP-LOG-FILE.
016800     MOVE "N" TO XP-SW-EOF.
016900     READ XP-SUBSCRIPT-FILE
017000         AT END MOVE "Y" TO XP-SW-EOF.
017100 0100-EXIT.
017200     EXIT.
017300*
017400 0110-FIND-NEXT-EXP-ID.
017500     OPEN INPUT XP-EXPENSE-FILE.
017600     PERFORM 0111-SCAN-EXPENSE-ID THRU 0111-EXIT
017700         UNTIL XP-EOF.
017800     CLOSE XP-EXPENSE-FILE.
017900     MOVE "N" TO XP-SW-EOF.
018000 0110-EXIT.
018100     EXIT.
018200*
018300 0111-SCAN-EXPENSE-ID.
018400     READ XP-EXPENSE-FILE
018500         AT END MOVE "Y" TO XP-SW-EOF
018600         NOT AT END
018700             IF EXP-ID > WS-NEXT-EXP-ID
018800                 MOVE EXP-ID TO WS-NEXT-EXP-ID
018900             END-IF
019000     END-READ.
019100 0111-EXIT.
019200     EXIT.
019300*
019400 0200-PROCESS-SUBSCRIPTIONS.
019500     IF SUB-ACTIVE = "Y"
019600         PERFORM 0300-TEST-DUE-THIS-MONTH THRU 0300-EXIT
019700         IF WS-SUB-DUE
019800             PERFORM 0350-TEST-ALREADY-CHARGED
019900                 THRU 0350-EXIT
020000             IF WS-ALREADY-CHARGED
020100                 ADD 1 TO WS-SKIP-COUNT
020200             ELSE
020300                 PERFORM 0400-POST-CHARGE THRU 0400-EXIT
020400                 ADD 1 TO WS-DUE-COUNT
020500             END-IF
020600         END-IF
020700     END-IF.
020800     READ XP-SUBSCRIPT-FILE
020900         AT END MOVE "Y" TO XP-SW-EOF.
021000 0200-EXIT.
021100     EXIT.
021200*
021300 0300-TEST-DUE-THIS-MONTH.
021400*    NOT DUE IF THE SUB STARTS AFTER THE MONTH ENDS, OR
021500*    ENDS BEFORE THE MONTH STARTS.  OTHERWISE A MONTHLY
021600*    SUB IS DUE EVERY MONTH; A YEARLY SUB IS DUE ONLY IN
021700*    ITS ANNIVERSARY MONTH (MATCHING START MONTH).
021800     MOVE "N" TO WS-DUE-FLAG.
021900     IF SUB-START > XP-MW-LAST-DATE
022000         CONTINUE
022100     ELSE
022200         IF SUB-END NOT = SPACES
022300             AND SUB-END < XP-MW-FIRST-DATE
022400             CONTINUE
022500         ELSE
022600             IF SUB-FREQ = "M"
022700                 MOVE "Y" TO WS-DUE-FLAG
022800             ELSE
022900                 IF SUB-START (6:2) = XP-RP-TARGET-MONTH (6:2)
023000                     MOVE "Y" TO WS-DUE-FLAG
023100                 END-IF
023200             END-IF
023300         END-IF
023400     END-IF.
023500 0300-EXIT.
023600     EXIT.
023700*
023800 0350-TEST-ALREADY-CHARGED.
023900     MOVE "N" TO WS-CHARGED-FLAG.
024000     MOVE "N" TO XP-SW-FOUND.
024100     PERFORM 0351-SCAN-ONE-CHARGE THRU 0351-EXIT
024200         UNTIL XP-FOUND.
024300*    REWIND BY CLOSE/OPEN - PLAIN SEQUENTIAL HAS NO START
024400*    VERB, AND THE REGISTRY IS SMALL ENOUGH TO RESCAN.
024500     CLOSE XP-SUBCHRG-FILE.
024600     OPEN I-O XP-SUBCHRG-FILE.
024700 0350-EXIT.
024800     EXIT.
024900*
025000 0351-SCAN-ONE-CHARGE.
025100     READ XP-SUBCHRG-FILE
025200         AT END
025300             MOVE "Y" TO XP-SW-FOUND
025400         NOT AT END
025500             IF CHG-SUB-ID = SUB-ID
025600                 AND CHG-MONTH = XP-RP-TARGET-MONTH
025700                 MOVE "Y" TO WS-CHARGED-FLAG
025800                 MOVE "Y" TO XP-SW-FOUND
025900             END-IF
026000     END-READ.
026100 0351-EXIT.
026200     EXIT.
026300*
026400 0400-POST-CHARGE.
026500     IF XP-DRY-RUN
026600         STRING "Planned charge for sub " SUB-ID " "
026700             XP-RP-TARGET-MONTH DELIMITED BY SIZE
026800             INTO XP-LOG-LINE
026900         WRITE XP-LOG-LINE
027000     ELSE
027100         ADD 1 TO WS-NEXT-EXP-ID
027200         MOVE WS-NEXT-EXP-ID TO EXP-ID
027300         STRING XP-RP-TARGET-MONTH "-01"
027400             DELIMITED BY SIZE INTO EXP-DATE
027500         MOVE SUB-AMOUNT TO EXP-AMOUNT
027600         MOVE SUB-NAME TO EXP-DESC
027700         MOVE SUB-CATEGORY TO EXP-CATEGORY
027800         MOVE "S" TO EXP-KIND
027900         MOVE SUB-ID TO EXP-SUB-ID
028000         MOVE ZERO TO EXP-INST-ID EXP-INST-NO
028100             EXP-INST-TOTAL
028200         WRITE XP-EXPENSE-RECORD
028300         MOVE SUB-ID TO CHG-SUB-ID
028400         MOVE XP-RP-TARGET-MONTH TO CHG-MONTH
028500         MOVE WS-NEXT-EXP-ID TO CHG-EXP-ID
028600         WRITE XP-SUB-CHARGE-RECORD
028700         STRING "Recorded charge " EXP-ID
028800             " for sub " SUB-ID " " XP-RP-TARGET-MONTH
028900             DELIMITED BY SIZE INTO XP-LOG-LINE
029000         WRITE XP-LOG-LINE
029100     END-IF.
029200 0400-EXIT.
029300     EXIT.
029400*
029500 0900-TERMINATE.
029600     CLOSE XP-SUBSCRIPT-FILE.
029700     CLOSE XP-SUBCHRG-FILE.
029800     CLOSE XP-EXPENSE-FILE.
029900     IF XP-DRY-RUN
030000         STRING "Planned " WS-DUE-COUNT
030100             " subscription charge(s) for "
030200             XP-RP-TARGET-MONTH "."
030300             DELIMITED BY SIZE INTO XP-LOG-LINE
030400     ELSE
030500         STRING "Recorded " WS-DUE-COUNT
030600             " subscription charge(s) for "
030700             XP-RP-TARGET-MONTH "."
030800             DELIMITED BY SIZE INTO XP-LOG-LINE
030900     END-IF.
031000     WRITE XP-LOG-LINE.
031100     CLOSE XP-LOG-FILE.
031200 0900-EXIT.
031300     EXIT.
