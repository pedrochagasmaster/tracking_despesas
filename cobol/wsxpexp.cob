000100*****************************************
000200*                                       *
000300*  Record Definition For Expense        *
000400*           Ledger Master File          *
000500*     Uses Exp-Id as key                *
000600*****************************************
000700*  File size 135 bytes.
000800*
000900* THIS IS THE MASTER LEDGER - ONE RECORD PER
001000* EXPENSE, REGARDLESS OF WHETHER IT CAME FROM
001100* A ONE OFF ENTRY, A SUBSCRIPTION CHARGE OR AN
001200* INSTALLMENT EXPLOSION.  SEE EXP-KIND BELOW.
001300*
001400* 04/11/88 vbc - Created for the expense tracker rework.
001500* 19/11/88 vbc - Added Exp-Inst-No/Exp-Inst-Total so the
001600*                listing program can print "n of total".
001700* 02/12/88 vbc - Widened filler, 9 spare bytes given back
001800*                after Exp-Sub-Id/Exp-Inst-Id split out.
001900*
002000 01  XP-EXPENSE-RECORD.
002100     03  EXP-ID                PIC 9(7).
002200*        UNIQUE SEQUENCE NUMBER, ASSIGNED AT POSTING TIME.
002300     03  EXP-DATE              PIC X(10).
002400*        EXPENSE DATE, YYYY-MM-DD.
002500     03  EXP-AMOUNT            PIC S9(7)V99.
002600*        AMOUNT, ALWAYS ZERO OR POSITIVE ON INPUT.
002700     03  EXP-DESC              PIC X(40).
002800     03  EXP-CATEGORY          PIC X(20).
002900     03  EXP-KIND              PIC X(1).
003000*        O = ONE OFF, S = SUBSCRIPTION, I = INSTALLMENT.
003100     03  EXP-SUB-ID            PIC 9(7).
003200*        OWNING SUBSCRIPTION ID, ZERO IF NOT A SUB CHARGE.
003300     03  EXP-INST-ID           PIC 9(7).
003400*        OWNING INSTALLMENT PLAN ID, ZERO IF NOT INSTALLMENT.
003500     03  EXP-INST-NO           PIC 9(3).
003600*        INSTALLMENT SEQUENCE NUMBER, 1 THRU EXP-INST-TOTAL.
003700     03  EXP-INST-TOTAL        PIC 9(3).
003800     03  FILLER                PIC X(28).
003900*        SPARE - GROWTH.
