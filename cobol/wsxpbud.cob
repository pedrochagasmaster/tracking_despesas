000100*****************************************
000200*                                       *
000300*  Record Definition For Monthly        *
000400*     Category Budget File              *
000500*     Uses Bud-Month + Bud-Category     *
000600*     as key - upsert by rewrite        *
000700*****************************************
000800*  File size 40 bytes.
000900*
001000* 08/11/88 vbc - Created for the expense tracker rework.
001100* 29/11/88 vbc - Padded 4 bytes spare, matches the rest
001200*                of the suite's small keyed files.
001300*
001400 01  XP-BUDGET-RECORD.
001500     03  BUD-MONTH             PIC X(7).
001600     03  BUD-CATEGORY          PIC X(20).
001700     03  BUD-AMOUNT            PIC S9(7)V99.
001800     03  FILLER                PIC X(4).
001900*        SPARE - GROWTH.
