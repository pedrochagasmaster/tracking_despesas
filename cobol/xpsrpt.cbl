000100****************************************************************
000200*                                                              *
000300*              Expense Tracker - Savings Report                *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         XPSRPT.
001100*
001200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.       APPLEWOOD COMPUTERS - EXPENSE TRACKER.
001500*
001600 DATE-WRITTEN.       11/26/88.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.           COPYRIGHT (C) 1988-2004 AND LATER,
002100*                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002200*                    THE GNU GENERAL PUBLIC LICENSE.  SEE
002300*                    THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        SAVINGS GAP, OVER-BUDGET CATEGORIES,
002600*                    SUBSCRIPTION REVIEW AND CATEGORY SPIKE
002700*                    DETECTION FOR ONE TARGET MONTH.
002800*
002900*    VERSION.        SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES. XPDTCAL - MONTH WINDOW / SHIFT MONTH.
003200*
003300*    FILES USED.     SRPTPARM. TARGET MONTH + RATE CARD.
003400*                    EXPENSES. EXPENSE LEDGER - INPUT.
003500*                    INCOMES.  INCOME MASTER - INPUT.
003600*                    BUDGETS.  BUDGET MASTER - INPUT.
003700*                    SUBSCRIPT. SUBSCRIPTION MASTER - INPUT.
003800*                    SAVINGRPT. PRINTED REPORT - OUTPUT.
003900*
004000* CHANGES:
004100* 26/11/88 VBC - 1.0.00 CREATED - SNAPSHOT, GAP LINE AND
004200*                       OVER-BUDGET SECTION.
004300* 03/08/90 VBC -    .01 ADDED SUBSCRIPTION REVIEW - TOP 5
004400*                       BY MONTHLY-EQUIVALENT AMOUNT.
004500* 15/02/95 VBC -    .02 ADDED CATEGORY SPIKE SECTION - 3
004600*                       MONTH TRAILING HISTORY, AVERAGE
004700*                       BUILT MONTH BY MONTH INTO A SEPARATE
004800*                       HISTORY TABLE SO A QUIET MONTH DOES
004900*                       NOT DRAG THE AVERAGE DOWN.
005000* 12/01/99 VBC - 1.1.00 Y2K - DEFAULT TARGET RATE OF 20.0
005100*                       NOW SET WHEN THE CARD FIELD IS ZERO,
005200*                       OLD CODE LEFT IT ZERO AND SUPPRESSED
005300*                       THE GAP LINE ENTIRELY ON A BLANK CARD.
005400* 08/06/00 RJH -    .01 CONFIRMED THE GAP LINE ALREADY STAYS
005500*                       SUPPRESSED WHEN EARNED IS ZERO - NO
005600*                       CODE CHANGE, RAISED AFTER A QUERY
005700*                       ON A NIL-INCOME MONTH.
005800* 14/09/04 VBC -    .02 SAVINGRPT RE-DECLARED LINE SEQUENTIAL -
005900*                       SAME FIX AS THE OTHER PRINTED REPORTS.
006000* 28/09/04 VBC -    .03 SNAPSHOT HEADER NOW ADVANCES ON
006100*                       TOP-OF-FORM - SAME FIX AS XPMRPT, THE
006200*                       MNEMONIC WAS DECLARED BUT NEVER USED.
006300*
006400****************************************************************
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS EXPENSE
006900* TRACKER SUITE AND IS COPYRIGHT (C) VINCENT B COEN,
007000* 1988-2004 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
007100* PUBLIC LICENSE, VERSION 3 OR LATER - SEE THE FILE COPYING.
007200*
007300****************************************************************
007400*
007500 ENVIRONMENT DIVISION.
007600*================================
007700*
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT XP-PARM-FILE ASSIGN TO "SRPTPARM"
008500         ORGANIZATION IS SEQUENTIAL.
008600     SELECT XP-EXPENSE-FILE ASSIGN TO "EXPENSES"
008700         ORGANIZATION IS SEQUENTIAL.
008800     SELECT XP-INCOME-FILE ASSIGN TO "INCOMES"
008900         ORGANIZATION IS SEQUENTIAL.
009000     SELECT XP-BUDGET-FILE ASSIGN TO "BUDGETS"
009100         ORGANIZATION IS SEQUENTIAL.
009200     SELECT XP-SUBSCRIPT-FILE ASSIGN TO "SUBSCRIPT"
009300         ORGANIZATION IS SEQUENTIAL.
009400     SELECT XP-REPORT-FILE ASSIGN TO "SAVINGRPT"
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600*
009700 DATA DIVISION.
009800*================================
009900*
010000 FILE SECTION.
010100*
010200 FD  XP-PARM-FILE.
010300 01  XP-PARM-LINE.
010400     03  PARM-TARGET-MONTH      PIC X(7).
010500     03  PARM-TARGET-RATE       PIC 999V9.
010600     03  FILLER                 PIC X(70).
010700*
010800 FD  XP-EXPENSE-FILE.
010900 COPY "WSXPEXP.COB".
011000*
011100 FD  XP-INCOME-FILE.
011200 COPY "WSXPINC.COB".
011300*
011400 FD  XP-BUDGET-FILE.
011500 COPY "WSXPBUD.COB".
011600*
011700 FD  XP-SUBSCRIPT-FILE.
011800 COPY "WSXPSUB.COB".
011900*
012000 FD  XP-REPORT-FILE.
012100 01  XP-REPORT-LINE              PIC X(100).
012200*
012300 WORKING-STORAGE SECTION.
012400*-----------------------
012500 77  PROG-NAME               PIC X(17)
012600                              VALUE "XPSRPT  (1.1.03)".
012700*
012800 COPY "WSXPCOM.COB".
012900 COPY "WSXPERR.COB".
013000 COPY "WSXPCAL.COB".
013100*
013200 01  WS-TOTALS.
013300     03  WS-TOTAL-EARNED      PIC S9(7)V99  VALUE ZERO.
013400     03  WS-TOTAL-SPENT       PIC S9(7)V99  VALUE ZERO.
013500     03  WS-TOTAL-NET         PIC S9(7)V99  VALUE ZERO.
013600     03  WS-TOTAL-BUDGET      PIC S9(7)V99  VALUE ZERO.
013700 01  WS-SAVINGS-RATE          PIC S999V9    VALUE ZERO.
013800 01  WS-GAP-AMOUNT            PIC S9(7)V99  VALUE ZERO.
013900*
014000 01  WS-CATEGORY-TABLE.
014100     03  WS-CAT-ENTRY         OCCURS 50 TIMES
014200                              INDEXED BY WS-CAT-IX.
014300         05  WS-CAT-NAME       PIC X(20).
014400         05  WS-CAT-SPENT      PIC S9(7)V99.
014500         05  WS-CAT-BUDGET     PIC S9(7)V99.
014600         05  WS-CAT-HAS-SPEND  PIC X.
014700         05  WS-CAT-HAS-BUDGET PIC X.
014800         05  WS-CAT-EXCESS     PIC S9(7)V99.
014900 01  WS-CAT-COUNT             PIC 9(3)  COMP  VALUE ZERO.
015000 01  WS-CAT-FOUND-IX          PIC 9(3)  COMP.
015100*
015200 01  WS-HM-TABLE.
015300*    ONE CALENDAR MONTH'S CATEGORY SPEND - REBUILT EACH OF
015400*    THE 3 HISTORY MONTHS, THEN MERGED INTO WS-HIST-TABLE.
015500     03  WS-HM-ENTRY           OCCURS 50 TIMES
015600                              INDEXED BY WS-HM-IX.
015700         05  WS-HM-CATEGORY    PIC X(20).
015800         05  WS-HM-SPENT       PIC S9(7)V99.
015900         05  WS-HM-HAS-SPEND   PIC X.
016000 01  WS-HM-COUNT              PIC 9(3)  COMP  VALUE ZERO.
016100 01  WS-HM-FOUND-IX           PIC 9(3)  COMP.
016200 01  WS-HM-CATEGORY-SEARCH    PIC X(20).
016300*
016400 01  WS-HIST-TABLE.
016500     03  WS-HIST-ENTRY         OCCURS 50 TIMES
016600                              INDEXED BY WS-HIST-IX.
016700         05  WS-HIST-CATEGORY  PIC X(20).
016800         05  WS-HIST-SUM       PIC S9(7)V99.
016900         05  WS-HIST-MONTHS    PIC 9(1)  COMP.
017000         05  WS-HIST-AVERAGE   PIC S9(7)V99.
017100         05  WS-HIST-CURRENT   PIC S9(7)V99.
017200         05  WS-HIST-DIFF      PIC S9(7)V99.
017300 01  WS-HIST-COUNT            PIC 9(3)  COMP  VALUE ZERO.
017400 01  WS-HIST-FOUND-IX         PIC 9(3)  COMP.
017500 01  WS-HIST-WINDOW-IX        PIC 9(1)  COMP.
017600 01  WS-HIST-OFFSET           PIC S9(2) COMP.
017700 01  WS-HIST-THRESHOLD        PIC S9(7)V99.
017800 01  WS-HIST-CATEGORY-SEARCH  PIC X(20).
017900*
018000 01  WS-SUB-TABLE.
018100     03  WS-SUB-ENTRY          OCCURS 200 TIMES
018200                              INDEXED BY WS-SUB-IX.
018300         05  SUBL-ID            PIC 9(7).
018400         05  SUBL-NAME          PIC X(30).
018500         05  SUBL-EQUIV         PIC S9(7)V99.
018600         05  SUBL-SHARE         PIC S999V9.
018700 01  WS-SUB-COUNT             PIC 9(3)  COMP  VALUE ZERO.
018800 01  WS-SUB-PRINTED           PIC 9(3)  COMP.
018900*
019000 01  WS-ORDER-TABLE.
019100     03  WS-ORDER-ENTRY       OCCURS 200 TIMES
019200                              INDEXED BY WS-ORD-IX.
019300         05  WS-ORDER-SLOT     PIC 9(3)  COMP.
019400 01  WS-ORDER-COUNT           PIC 9(3)  COMP  VALUE ZERO.
019500 01  WS-SORT-SWAP             PIC 9(3)  COMP.
019600 01  WS-SORT-MORE             PIC X     VALUE "Y".
019700     88  WS-SORT-DONE                   VALUE "N".
019800*
019900 01  WS-EARNED-EDIT            PIC $Z,ZZZ,ZZ9.99.
020000 01  WS-SPENT-EDIT             PIC $Z,ZZZ,ZZ9.99.
020100 01  WS-NET-EDIT               PIC $Z,ZZZ,ZZ9.99.
020200 01  WS-RATE-EDIT              PIC -ZZ9.9.
020300 01  WS-GAP-EDIT               PIC $Z,ZZZ,ZZ9.99.
020400 01  WS-EXCESS-EDIT            PIC $Z,ZZZ,ZZ9.99.
020500 01  WS-OB-SPENT-EDIT          PIC $Z,ZZZ,ZZ9.99.
020600 01  WS-OB-BUDGET-EDIT         PIC $Z,ZZZ,ZZ9.99.
020700 01  WS-EQUIV-EDIT             PIC $Z,ZZZ,ZZ9.99.
020800 01  WS-SHARE-EDIT             PIC -ZZ9.9.
020900 01  WS-CURRENT-EDIT           PIC $Z,ZZZ,ZZ9.99.
021000 01  WS-AVERAGE-EDIT           PIC $Z,ZZZ,ZZ9.99.
021100 01  WS-DIFF-EDIT              PIC $Z,ZZZ,ZZ9.99.
021200*
021300 PROCEDURE DIVISION.
021400*================================
021500*
021600 0000-MAIN-PROCESS.
021700     PERFORM 0100-INITIALISE THRU 0100-EXIT.
021800     PERFORM 0200-ACCUMULATE-EXPENSES THRU 0200-EXIT.
021900     PERFORM 0300-ACCUMULATE-INCOMES THRU 0300-EXIT.
022000     PERFORM 0400-ACCUMULATE-BUDGETS THRU 0400-EXIT.
022100     COMPUTE WS-TOTAL-NET = WS-TOTAL-EARNED - WS-TOTAL-SPENT.
022200     IF WS-TOTAL-EARNED > ZERO
022300         COMPUTE WS-SAVINGS-RATE ROUNDED =
022400             (WS-TOTAL-NET / WS-TOTAL-EARNED) * 100
022500     ELSE
022600         MOVE ZERO TO WS-SAVINGS-RATE
022700     END-IF.
022800     IF WS-TOTAL-SPENT = ZERO AND WS-TOTAL-EARNED = ZERO
022900         STRING "No expenses found for "
023000             XP-RP-TARGET-MONTH "."
023100             DELIMITED BY SIZE INTO XP-REPORT-LINE
023200         WRITE XP-REPORT-LINE
023300     ELSE
023400         PERFORM 0500-PRINT-SNAPSHOT THRU 0500-EXIT
023500         PERFORM 0550-PRINT-GAP-LINE THRU 0550-EXIT
023600         PERFORM 0600-PRINT-OVER-BUDGET THRU 0600-EXIT
023700         PERFORM 0700-PRINT-SUBSCRIPTION-REVIEW THRU 0700-EXIT
023800         PERFORM 0800-PRINT-CATEGORY-SPIKES THRU 0800-EXIT
023900     END-IF.
024000     PERFORM 0900-TERMINATE THRU 0900-EXIT.
024100     STOP RUN.
024200*
024300 0100-INITIALISE.
024400     MOVE ZERO TO WS-CAT-COUNT.
024500     MOVE ZERO TO WS-HIST-COUNT.
024600     OPEN INPUT XP-PARM-FILE.
024700     READ XP-PARM-FILE
024800         AT END MOVE SPACES TO XP-PARM-LINE.
024900     CLOSE XP-PARM-FILE.
025000     MOVE PARM-TARGET-MONTH TO XP-RP-TARGET-MONTH.
025100     IF PARM-TARGET-RATE = ZERO
025200         MOVE 20.0 TO XP-RP-TARGET-RATE
025300     ELSE
025400         MOVE PARM-TARGET-RATE TO XP-RP-TARGET-RATE
025500     END-IF.
025600     MOVE "W" TO XPC-FUNCTION.
025700     MOVE XP-RP-TARGET-MONTH TO XPC-IN-MONTH.
025800     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
025900     MOVE XPC-OUT-FIRST-DATE TO XP-MW-FIRST-DATE.
026000     MOVE XPC-OUT-LAST-DATE TO XP-MW-LAST-DATE.
026100     OPEN INPUT XP-EXPENSE-FILE.
026200     OPEN INPUT XP-INCOME-FILE.
026300     OPEN INPUT XP-BUDGET-FILE.
026400     OPEN OUTPUT XP-REPORT-FILE.
026500 0100-EXIT.
026600     EXIT.
026700*
026800 0200-ACCUMULATE-EXPENSES.
026900     MOVE "N" TO XP-SW-EOF.
027000     READ XP-EXPENSE-FILE
027100         AT END MOVE "Y" TO XP-SW-EOF.
027200     PERFORM 0201-ACCUMULATE-ONE-EXPENSE THRU 0201-EXIT
027300         UNTIL XP-EOF.
027400     CLOSE XP-EXPENSE-FILE.
027500 0200-EXIT.
027600     EXIT.
027700*
027800 0201-ACCUMULATE-ONE-EXPENSE.
027900     IF EXP-DATE >= XP-MW-FIRST-DATE
028000         AND EXP-DATE <= XP-MW-LAST-DATE
028100         MOVE EXP-CATEGORY TO WS-CAT-NAME
028200         PERFORM 0210-FIND-OR-ADD-CATEGORY THRU 0210-EXIT
028300         ADD EXP-AMOUNT TO
028400             WS-CAT-SPENT (WS-CAT-FOUND-IX)
028500         MOVE "Y" TO WS-CAT-HAS-SPEND (WS-CAT-FOUND-IX)
028600         ADD EXP-AMOUNT TO WS-TOTAL-SPENT
028700     END-IF.
028800     READ XP-EXPENSE-FILE
028900         AT END MOVE "Y" TO XP-SW-EOF
029000     END-READ.
029100 0201-EXIT.
029200     EXIT.
029300*
029400 0210-FIND-OR-ADD-CATEGORY.
029500*    LINEAR SEARCH THE CATEGORY TABLE - SMALL ENOUGH PER
029600*    MONTH THAT A SEARCH VERB BUYS NOTHING OVER A PERFORM.
029700     PERFORM 0215-FIND-CATEGORY-ONLY THRU 0215-EXIT.
029800     IF WS-CAT-FOUND-IX = ZERO
029900         ADD 1 TO WS-CAT-COUNT
030000         MOVE WS-CAT-COUNT TO WS-CAT-FOUND-IX
030100         MOVE WS-CAT-NAME TO WS-CAT-NAME (WS-CAT-FOUND-IX)
030200         MOVE ZERO TO WS-CAT-SPENT (WS-CAT-FOUND-IX)
030300         MOVE ZERO TO WS-CAT-BUDGET (WS-CAT-FOUND-IX)
030400         MOVE ZERO TO WS-CAT-EXCESS (WS-CAT-FOUND-IX)
030500         MOVE "N" TO WS-CAT-HAS-SPEND (WS-CAT-FOUND-IX)
030600         MOVE "N" TO WS-CAT-HAS-BUDGET (WS-CAT-FOUND-IX)
030700     END-IF.
030800 0210-EXIT.
030900     EXIT.
031000*
031100 0211-SCAN-ONE-CATEGORY.
031200     IF WS-CAT-NAME (WS-CAT-IX) = WS-CAT-NAME
031300         MOVE WS-CAT-IX TO WS-CAT-FOUND-IX
031400     END-IF.
031500 0211-EXIT.
031600     EXIT.
031700*
031800 0215-FIND-CATEGORY-ONLY.
031900     MOVE ZERO TO WS-CAT-FOUND-IX.
032000     PERFORM 0211-SCAN-ONE-CATEGORY THRU 0211-EXIT
032100         VARYING WS-CAT-IX FROM 1 BY 1
032200         UNTIL WS-CAT-IX > WS-CAT-COUNT.
032300 0215-EXIT.
032400     EXIT.
032500*
032600 0300-ACCUMULATE-INCOMES.
032700     MOVE "N" TO XP-SW-EOF.
032800     READ XP-INCOME-FILE
032900         AT END MOVE "Y" TO XP-SW-EOF.
033000     PERFORM 0301-ACCUMULATE-ONE-INCOME THRU 0301-EXIT
033100         UNTIL XP-EOF.
033200     CLOSE XP-INCOME-FILE.
033300 0300-EXIT.
033400     EXIT.
033500*
033600 0301-ACCUMULATE-ONE-INCOME.
033700     IF INC-DATE >= XP-MW-FIRST-DATE
033800         AND INC-DATE <= XP-MW-LAST-DATE
033900         ADD INC-AMOUNT TO WS-TOTAL-EARNED
034000     END-IF.
034100     READ XP-INCOME-FILE
034200         AT END MOVE "Y" TO XP-SW-EOF
034300     END-READ.
034400 0301-EXIT.
034500     EXIT.
034600*
034700 0400-ACCUMULATE-BUDGETS.
034800     MOVE "N" TO XP-SW-EOF.
034900     READ XP-BUDGET-FILE
035000         AT END MOVE "Y" TO XP-SW-EOF.
035100     PERFORM 0401-ACCUMULATE-ONE-BUDGET THRU 0401-EXIT
035200         UNTIL XP-EOF.
035300     CLOSE XP-BUDGET-FILE.
035400 0400-EXIT.
035500     EXIT.
035600*
035700 0401-ACCUMULATE-ONE-BUDGET.
035800     IF BUD-MONTH = XP-RP-TARGET-MONTH
035900         MOVE BUD-CATEGORY TO WS-CAT-NAME
036000         PERFORM 0210-FIND-OR-ADD-CATEGORY THRU 0210-EXIT
036100         MOVE BUD-AMOUNT TO
036200             WS-CAT-BUDGET (WS-CAT-FOUND-IX)
036300         MOVE "Y" TO WS-CAT-HAS-BUDGET (WS-CAT-FOUND-IX)
036400         ADD BUD-AMOUNT TO WS-TOTAL-BUDGET
036500     END-IF.
036600     READ XP-BUDGET-FILE
036700         AT END MOVE "Y" TO XP-SW-EOF
036800     END-READ.
036900 0401-EXIT.
037000     EXIT.
037100*
037200 0500-PRINT-SNAPSHOT.
037300     STRING "Savings report for " XP-RP-TARGET-MONTH
037400         DELIMITED BY SIZE INTO XP-REPORT-LINE.
037500     WRITE XP-REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
037600     MOVE WS-TOTAL-EARNED TO WS-EARNED-EDIT.
037700     STRING "Total earned: " WS-EARNED-EDIT
037800         DELIMITED BY SIZE INTO XP-REPORT-LINE.
037900     WRITE XP-REPORT-LINE.
038000     MOVE WS-TOTAL-SPENT TO WS-SPENT-EDIT.
038100     STRING "Total spent: " WS-SPENT-EDIT
038200         DELIMITED BY SIZE INTO XP-REPORT-LINE.
038300     WRITE XP-REPORT-LINE.
038400     MOVE WS-TOTAL-NET TO WS-NET-EDIT.
038500     MOVE WS-SAVINGS-RATE TO WS-RATE-EDIT.
038600     STRING "Net savings: " WS-NET-EDIT
038700         " (" WS-RATE-EDIT "%)"
038800         DELIMITED BY SIZE INTO XP-REPORT-LINE.
038900     WRITE XP-REPORT-LINE.
039000 0500-EXIT.
039100     EXIT.
039200*
039300 0550-PRINT-GAP-LINE.
039400     IF WS-TOTAL-EARNED > ZERO
039500         AND WS-SAVINGS-RATE < XP-RP-TARGET-RATE
039600         COMPUTE WS-GAP-AMOUNT ROUNDED =
039700             WS-TOTAL-EARNED * XP-RP-TARGET-RATE / 100
039800                 - WS-TOTAL-NET
039900         IF WS-GAP-AMOUNT < ZERO
040000             MOVE ZERO TO WS-GAP-AMOUNT
040100         END-IF
040200         MOVE WS-GAP-AMOUNT TO WS-GAP-EDIT
040300         STRING "Savings gap to reach target rate: "
040400             WS-GAP-EDIT
040500             DELIMITED BY SIZE INTO XP-REPORT-LINE
040600         WRITE XP-REPORT-LINE
040700     END-IF.
040800 0550-EXIT.
040900     EXIT.
041000*
041100 0600-PRINT-OVER-BUDGET.
041200     MOVE SPACES TO XP-REPORT-LINE.
041300     WRITE XP-REPORT-LINE.
041400     MOVE "Over-budget categories:" TO XP-REPORT-LINE.
041500     WRITE XP-REPORT-LINE.
041600     MOVE ZERO TO WS-ORDER-COUNT.
041700     PERFORM 0601-ADD-IF-OVER-BUDGET THRU 0601-EXIT
041800         VARYING WS-CAT-IX FROM 1 BY 1
041900         UNTIL WS-CAT-IX > WS-CAT-COUNT.
042000     IF WS-ORDER-COUNT = ZERO
042100         MOVE "  none" TO XP-REPORT-LINE
042200         WRITE XP-REPORT-LINE
042300     ELSE
042400         PERFORM 0610-SORT-ORDER-BY-EXCESS THRU 0610-EXIT
042500         PERFORM 0620-PRINT-ONE-OVERBUDGET THRU 0620-EXIT
042600             VARYING WS-ORD-IX FROM 1 BY 1
042700             UNTIL WS-ORD-IX > WS-ORDER-COUNT
042800     END-IF.
042900 0600-EXIT.
043000     EXIT.
043100*
043200 0601-ADD-IF-OVER-BUDGET.
043300     IF WS-CAT-HAS-BUDGET (WS-CAT-IX) = "Y"
043400         AND WS-CAT-SPENT (WS-CAT-IX) >
043500             WS-CAT-BUDGET (WS-CAT-IX)
043600         COMPUTE WS-CAT-EXCESS (WS-CAT-IX) =
043700             WS-CAT-SPENT (WS-CAT-IX)
043800                 - WS-CAT-BUDGET (WS-CAT-IX)
043900         ADD 1 TO WS-ORDER-COUNT
044000         MOVE WS-CAT-IX TO WS-ORDER-SLOT (WS-ORDER-COUNT)
044100     END-IF.
044200 0601-EXIT.
044300     EXIT.
044400*
044500 0610-SORT-ORDER-BY-EXCESS.
044600     MOVE "Y" TO WS-SORT-MORE.
044700     PERFORM 0611-SORT-EXCESS-PASS THRU 0611-EXIT
044800         UNTIL WS-SORT-DONE.
044900 0610-EXIT.
045000     EXIT.
045100*
045200 0611-SORT-EXCESS-PASS.
045300     MOVE "N" TO WS-SORT-MORE.
045400     PERFORM 0612-COMPARE-SWAP-EXCESS THRU 0612-EXIT
045500         VARYING WS-ORD-IX FROM 1 BY 1
045600         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
045700 0611-EXIT.
045800     EXIT.
045900*
046000 0612-COMPARE-SWAP-EXCESS.
046100     IF WS-CAT-EXCESS (WS-ORDER-SLOT (WS-ORD-IX))
046200         < WS-CAT-EXCESS
046300             (WS-ORDER-SLOT (WS-ORD-IX + 1))
046400         MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP
046500         MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
046600             WS-ORDER-SLOT (WS-ORD-IX)
046700         MOVE WS-SORT-SWAP TO
046800             WS-ORDER-SLOT (WS-ORD-IX + 1)
046900         MOVE "Y" TO WS-SORT-MORE
047000     END-IF.
047100 0612-EXIT.
047200     EXIT.
047300*
047400 0620-PRINT-ONE-OVERBUDGET.
047500     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-CAT-FOUND-IX.
047600     MOVE WS-CAT-EXCESS (WS-CAT-FOUND-IX) TO WS-EXCESS-EDIT.
047700     MOVE WS-CAT-SPENT (WS-CAT-FOUND-IX) TO WS-OB-SPENT-EDIT.
047800     MOVE WS-CAT-BUDGET (WS-CAT-FOUND-IX) TO
047900         WS-OB-BUDGET-EDIT.
048000     STRING "  - " WS-CAT-NAME (WS-CAT-FOUND-IX)
048100         ": excess " WS-EXCESS-EDIT
048200         " (spent " WS-OB-SPENT-EDIT
048300         ", budget " WS-OB-BUDGET-EDIT ")"
048400         DELIMITED BY SIZE INTO XP-REPORT-LINE.
048500     WRITE XP-REPORT-LINE.
048600 0620-EXIT.
048700     EXIT.
048800*
048900 0700-PRINT-SUBSCRIPTION-REVIEW.
049000     MOVE SPACES TO XP-REPORT-LINE.
049100     WRITE XP-REPORT-LINE.
049200     MOVE "Subscription review:" TO XP-REPORT-LINE.
049300     WRITE XP-REPORT-LINE.
049400     MOVE ZERO TO WS-SUB-COUNT.
049500     OPEN INPUT XP-SUBSCRIPT-FILE.
049600     PERFORM 0710-LOAD-ONE-SUBSCRIPTION THRU 0710-EXIT
049700         UNTIL XP-EOF.
049800     CLOSE XP-SUBSCRIPT-FILE.
049900     IF WS-SUB-COUNT = ZERO
050000         MOVE "  no active subscriptions" TO XP-REPORT-LINE
050100         WRITE XP-REPORT-LINE
050200     ELSE
050300         MOVE ZERO TO WS-ORDER-COUNT
050400         PERFORM 0720-ADD-SUB-SLOT THRU 0720-EXIT
050500             VARYING WS-SUB-IX FROM 1 BY 1
050600             UNTIL WS-SUB-IX > WS-SUB-COUNT
050700         PERFORM 0730-SORT-ORDER-BY-EQUIV THRU 0730-EXIT
050800         MOVE ZERO TO WS-SUB-PRINTED
050900         PERFORM 0740-PRINT-ONE-SUB THRU 0740-EXIT
051000             VARYING WS-ORD-IX FROM 1 BY 1
051100             UNTIL WS-ORD-IX > WS-ORDER-COUNT
051200             OR WS-SUB-PRINTED >= 5
051300     END-IF.
051400 0700-EXIT.
051500     EXIT.
051600*
051700 0710-LOAD-ONE-SUBSCRIPTION.
051800     READ XP-SUBSCRIPT-FILE
051900         AT END MOVE "Y" TO XP-SW-EOF
052000         NOT AT END
052100             IF SUB-ACTIVE = "Y" AND WS-SUB-COUNT < 200
052200                 ADD 1 TO WS-SUB-COUNT
052300                 MOVE SUB-ID TO SUBL-ID (WS-SUB-COUNT)
052400                 MOVE SUB-NAME TO SUBL-NAME (WS-SUB-COUNT)
052500                 IF SUB-FREQ = "Y"
052600                     COMPUTE SUBL-EQUIV (WS-SUB-COUNT)
052700                         ROUNDED = SUB-AMOUNT / 12
052800                 ELSE
052900                     MOVE SUB-AMOUNT TO
053000                         SUBL-EQUIV (WS-SUB-COUNT)
053100                 END-IF
053200                 IF WS-TOTAL-SPENT = ZERO
053300                     MOVE ZERO TO SUBL-SHARE (WS-SUB-COUNT)
053400                 ELSE
053500                     COMPUTE SUBL-SHARE (WS-SUB-COUNT)
053600                         ROUNDED =
053700                         (SUBL-EQUIV (WS-SUB-COUNT) /
053800                             WS-TOTAL-SPENT) * 100
053900                 END-IF
054000             END-IF
054100     END-READ.
054200 0710-EXIT.
054300     EXIT.
054400*
054500 0720-ADD-SUB-SLOT.
054600     ADD 1 TO WS-ORDER-COUNT.
054700     MOVE WS-SUB-IX TO WS-ORDER-SLOT (WS-ORDER-COUNT).
054800 0720-EXIT.
054900     EXIT.
055000*
055100 0730-SORT-ORDER-BY-EQUIV.
055200     MOVE "Y" TO WS-SORT-MORE.
055300     PERFORM 0731-SORT-EQUIV-PASS THRU 0731-EXIT
055400         UNTIL WS-SORT-DONE.
055500 0730-EXIT.
055600     EXIT.
055700*
055800 0731-SORT-EQUIV-PASS.
055900     MOVE "N" TO WS-SORT-MORE.
056000     PERFORM 0732-COMPARE-SWAP-EQUIV THRU 0732-EXIT
056100         VARYING WS-ORD-IX FROM 1 BY 1
056200         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
056300 0731-EXIT.
056400     EXIT.
056500*
056600 0732-COMPARE-SWAP-EQUIV.
056700     IF SUBL-EQUIV (WS-ORDER-SLOT (WS-ORD-IX))
056800         < SUBL-EQUIV (WS-ORDER-SLOT (WS-ORD-IX + 1))
056900         MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP
057000         MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
057100             WS-ORDER-SLOT (WS-ORD-IX)
057200         MOVE WS-SORT-SWAP TO
057300             WS-ORDER-SLOT (WS-ORD-IX + 1)
057400         MOVE "Y" TO WS-SORT-MORE
057500     END-IF.
057600 0732-EXIT.
057700     EXIT.
057800*
057900 0740-PRINT-ONE-SUB.
058000     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SUB-IX.
058100     MOVE SUBL-EQUIV (WS-SUB-IX) TO WS-EQUIV-EDIT.
058200     MOVE SUBL-SHARE (WS-SUB-IX) TO WS-SHARE-EDIT.
058300     STRING "  - " SUBL-NAME (WS-SUB-IX) ": "
058400         WS-EQUIV-EDIT "/mo (" WS-SHARE-EDIT
058500         "% of spend)"
058600         DELIMITED BY SIZE INTO XP-REPORT-LINE.
058700     WRITE XP-REPORT-LINE.
058800     ADD 1 TO WS-SUB-PRINTED.
058900 0740-EXIT.
059000     EXIT.
059100*
059200 0800-PRINT-CATEGORY-SPIKES.
059300     MOVE SPACES TO XP-REPORT-LINE.
059400     WRITE XP-REPORT-LINE.
059500     MOVE "Category spikes:" TO XP-REPORT-LINE.
059600     WRITE XP-REPORT-LINE.
059700     PERFORM 0810-BUILD-ONE-HISTORY-MONTH THRU 0810-EXIT
059800         VARYING WS-HIST-WINDOW-IX FROM 1 BY 1
059900         UNTIL WS-HIST-WINDOW-IX > 3.
060000     MOVE ZERO TO WS-ORDER-COUNT.
060100     PERFORM 0820-TEST-ONE-SPIKE THRU 0820-EXIT
060200         VARYING WS-HIST-IX FROM 1 BY 1
060300         UNTIL WS-HIST-IX > WS-HIST-COUNT.
060400     IF WS-ORDER-COUNT = ZERO
060500         MOVE "  none detected" TO XP-REPORT-LINE
060600         WRITE XP-REPORT-LINE
060700     ELSE
060800         PERFORM 0830-SORT-ORDER-BY-DIFF THRU 0830-EXIT
060900         PERFORM 0840-PRINT-ONE-SPIKE THRU 0840-EXIT
061000             VARYING WS-ORD-IX FROM 1 BY 1
061100             UNTIL WS-ORD-IX > WS-ORDER-COUNT
061200     END-IF.
061300 0800-EXIT.
061400     EXIT.
061500*
061600 0810-BUILD-ONE-HISTORY-MONTH.
061700*    OFFSET RUNS -3, -2, -1 - THE 3 CALENDAR MONTHS RIGHT
061800*    BEFORE THE TARGET MONTH.
061900     COMPUTE WS-HIST-OFFSET = WS-HIST-WINDOW-IX - 4.
062000     MOVE "S" TO XPC-FUNCTION.
062100     MOVE XP-MW-FIRST-DATE TO XPC-IN-DATE.
062200     MOVE WS-HIST-OFFSET TO XPC-SHIFT-COUNT.
062300     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
062400     MOVE "W" TO XPC-FUNCTION.
062500     MOVE XPC-OUT-DATE (1:7) TO XPC-IN-MONTH.
062600     CALL "XPDTCAL" USING XP-CAL-PARAMETERS.
062700     MOVE ZERO TO WS-HM-COUNT.
062800     OPEN INPUT XP-EXPENSE-FILE.
062900     MOVE "N" TO XP-SW-EOF.
063000     READ XP-EXPENSE-FILE
063100         AT END MOVE "Y" TO XP-SW-EOF.
063200     PERFORM 0811-ACCUMULATE-ONE-HM-EXPENSE THRU 0811-EXIT
063300         UNTIL XP-EOF.
063400     CLOSE XP-EXPENSE-FILE.
063500     PERFORM 0816-MERGE-ONE-HM-ENTRY THRU 0816-EXIT
063600         VARYING WS-HM-IX FROM 1 BY 1
063700         UNTIL WS-HM-IX > WS-HM-COUNT.
063800 0810-EXIT.
063900     EXIT.
064000*
064100 0811-ACCUMULATE-ONE-HM-EXPENSE.
064200     IF EXP-DATE >= XPC-OUT-FIRST-DATE
064300         AND EXP-DATE <= XPC-OUT-LAST-DATE
064400         MOVE EXP-CATEGORY TO WS-HM-CATEGORY-SEARCH
064500         PERFORM 0814-FIND-OR-ADD-HM THRU 0814-EXIT
064600         ADD EXP-AMOUNT TO
064700             WS-HM-SPENT (WS-HM-FOUND-IX)
064800         MOVE "Y" TO WS-HM-HAS-SPEND (WS-HM-FOUND-IX)
064900     END-IF.
065000     READ XP-EXPENSE-FILE
065100         AT END MOVE "Y" TO XP-SW-EOF
065200     END-READ.
065300 0811-EXIT.
065400     EXIT.
065500*
065600 0814-FIND-OR-ADD-HM.
065700     MOVE ZERO TO WS-HM-FOUND-IX.
065800     PERFORM 0815-SCAN-ONE-HM THRU 0815-EXIT
065900         VARYING WS-HM-IX FROM 1 BY 1
066000         UNTIL WS-HM-IX > WS-HM-COUNT.
066100     IF WS-HM-FOUND-IX = ZERO
066200         ADD 1 TO WS-HM-COUNT
066300         MOVE WS-HM-COUNT TO WS-HM-FOUND-IX
066400         MOVE WS-HM-CATEGORY-SEARCH TO
066500             WS-HM-CATEGORY (WS-HM-FOUND-IX)
066600         MOVE ZERO TO WS-HM-SPENT (WS-HM-FOUND-IX)
066700         MOVE "N" TO WS-HM-HAS-SPEND (WS-HM-FOUND-IX)
066800     END-IF.
066900 0814-EXIT.
067000     EXIT.
067100*
067200 0815-SCAN-ONE-HM.
067300     IF WS-HM-CATEGORY (WS-HM-IX) = WS-HM-CATEGORY-SEARCH
067400         MOVE WS-HM-IX TO WS-HM-FOUND-IX
067500     END-IF.
067600 0815-EXIT.
067700     EXIT.
067800*
067900 0816-MERGE-ONE-HM-ENTRY.
068000     IF WS-HM-HAS-SPEND (WS-HM-IX) = "Y"
068100         MOVE WS-HM-CATEGORY (WS-HM-IX) TO
068200             WS-HIST-CATEGORY-SEARCH
068300         PERFORM 0818-FIND-OR-ADD-HIST THRU 0818-EXIT
068400         ADD WS-HM-SPENT (WS-HM-IX) TO
068500             WS-HIST-SUM (WS-HIST-FOUND-IX)
068600         ADD 1 TO WS-HIST-MONTHS (WS-HIST-FOUND-IX)
068700     END-IF.
068800 0816-EXIT.
068900     EXIT.
069000*
069100 0818-FIND-OR-ADD-HIST.
069200     MOVE ZERO TO WS-HIST-FOUND-IX.
069300     PERFORM 0819-SCAN-ONE-HIST THRU 0819-EXIT
069400         VARYING WS-HIST-IX FROM 1 BY 1
069500         UNTIL WS-HIST-IX > WS-HIST-COUNT.
069600     IF WS-HIST-FOUND-IX = ZERO
069700         ADD 1 TO WS-HIST-COUNT
069800         MOVE WS-HIST-COUNT TO WS-HIST-FOUND-IX
069900         MOVE WS-HIST-CATEGORY-SEARCH TO
070000             WS-HIST-CATEGORY (WS-HIST-FOUND-IX)
070100         MOVE ZERO TO WS-HIST-SUM (WS-HIST-FOUND-IX)
070200         MOVE ZERO TO WS-HIST-MONTHS (WS-HIST-FOUND-IX)
070300     END-IF.
070400 0818-EXIT.
070500     EXIT.
070600*
070700 0819-SCAN-ONE-HIST.
070800     IF WS-HIST-CATEGORY (WS-HIST-IX) =
070900         WS-HIST-CATEGORY-SEARCH
071000         MOVE WS-HIST-IX TO WS-HIST-FOUND-IX
071100     END-IF.
071200 0819-EXIT.
071300     EXIT.
071400*
071500 0820-TEST-ONE-SPIKE.
071600     COMPUTE WS-HIST-AVERAGE (WS-HIST-IX) ROUNDED =
071700         WS-HIST-SUM (WS-HIST-IX) /
071800             WS-HIST-MONTHS (WS-HIST-IX).
071900     MOVE WS-HIST-CATEGORY (WS-HIST-IX) TO WS-CAT-NAME.
072000     PERFORM 0215-FIND-CATEGORY-ONLY THRU 0215-EXIT.
072100     IF WS-CAT-FOUND-IX = ZERO
072200         MOVE ZERO TO WS-HIST-CURRENT (WS-HIST-IX)
072300     ELSE
072400         MOVE WS-CAT-SPENT (WS-CAT-FOUND-IX) TO
072500             WS-HIST-CURRENT (WS-HIST-IX)
072600     END-IF.
072700     IF WS-HIST-AVERAGE (WS-HIST-IX) > ZERO
072800         COMPUTE WS-HIST-THRESHOLD =
072900             WS-HIST-AVERAGE (WS-HIST-IX) * 1.3
073000         IF WS-HIST-CURRENT (WS-HIST-IX) >
073100             WS-HIST-THRESHOLD
073200             COMPUTE WS-HIST-DIFF (WS-HIST-IX) =
073300                 WS-HIST-CURRENT (WS-HIST-IX)
073400                     - WS-HIST-AVERAGE (WS-HIST-IX)
073500             ADD 1 TO WS-ORDER-COUNT
073600             MOVE WS-HIST-IX TO
073700                 WS-ORDER-SLOT (WS-ORDER-COUNT)
073800         END-IF
073900     END-IF.
074000 0820-EXIT.
074100     EXIT.
074200*
074300 0830-SORT-ORDER-BY-DIFF.
074400     MOVE "Y" TO WS-SORT-MORE.
074500     PERFORM 0831-SORT-DIFF-PASS THRU 0831-EXIT
074600         UNTIL WS-SORT-DONE.
074700 0830-EXIT.
074800     EXIT.
074900*
075000 0831-SORT-DIFF-PASS.
075100     MOVE "N" TO WS-SORT-MORE.
075200     PERFORM 0832-COMPARE-SWAP-DIFF THRU 0832-EXIT
075300         VARYING WS-ORD-IX FROM 1 BY 1
075400         UNTIL WS-ORD-IX > WS-ORDER-COUNT - 1.
075500 0831-EXIT.
075600     EXIT.
075700*
075800 0832-COMPARE-SWAP-DIFF.
075900     IF WS-HIST-DIFF (WS-ORDER-SLOT (WS-ORD-IX))
076000         < WS-HIST-DIFF (WS-ORDER-SLOT (WS-ORD-IX + 1))
076100         MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-SORT-SWAP
076200         MOVE WS-ORDER-SLOT (WS-ORD-IX + 1) TO
076300             WS-ORDER-SLOT (WS-ORD-IX)
076400         MOVE WS-SORT-SWAP TO
076500             WS-ORDER-SLOT (WS-ORD-IX + 1)
076600         MOVE "Y" TO WS-SORT-MORE
076700     END-IF.
076800 0832-EXIT.
076900     EXIT.
077000*
077100 0840-PRINT-ONE-SPIKE.
077200     MOVE WS-ORDER-SLOT (WS-ORD-IX) TO WS-HIST-FOUND-IX.
077300     MOVE WS-HIST-CURRENT (WS-HIST-FOUND-IX) TO
077400         WS-CURRENT-EDIT.
077500     MOVE WS-HIST-AVERAGE (WS-HIST-FOUND-IX) TO
077600         WS-AVERAGE-EDIT.
077700     MOVE WS-HIST-DIFF (WS-HIST-FOUND-IX) TO WS-DIFF-EDIT.
077800     STRING "  - " WS-HIST-CATEGORY (WS-HIST-FOUND-IX)
077900         ": current " WS-CURRENT-EDIT
078000         " vs average " WS-AVERAGE-EDIT
078100         " (up " WS-DIFF-EDIT ")"
078200         DELIMITED BY SIZE INTO XP-REPORT-LINE.
078300     WRITE XP-REPORT-LINE.
078400 0840-EXIT.
078500     EXIT.
078600*
078700 0900-TERMINATE.
078800     CLOSE XP-REPORT-FILE.
078900 0900-EXIT.
079000     EXIT.
